000100*===============================================================*
000110* PROGRAM NAME:    JISCORE
000120* ORIGINAL AUTHOR: R. T. MALLORY
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 02/15/93 R. T. MALLORY   CREATED - PRIMARY GLOBAL-REFERENCE      WO-0580
000180*                          SCORING ENGINE.  VALIDATES, MATCHES,
000190*                          SCORES AND REPORTS ONE COUNTRY FILE
000200*                          AT A TIME.
000210* 02/15/93 R. T. MALLORY   TWO FULL PASSES OVER EACH COUNTRY FILE  WO-0580
000220*                          - PASS ONE FINDS THE BATCH MAXIMUM
000230*                          TOTAL SCORE, PASS TWO NORMALIZES,
000240*                          TIERS AND WRITES THE DETAIL RECORD.
000250* 08/11/93 R. T. MALLORY   NOW READS JRGLOBAL FOR THE CITATION     WO-0605
000260*                          DENOMINATOR INSTEAD OF COMPUTING A
000270*                          FILE-LOCAL MAXIMUM.
000280* 04/02/95 K. J. FENWICK   ADDED JOURNAL AND PUBLICATION-YEAR      WO-0661
000290*                          FREQUENCY TABLES FOR THE U7 REPORT
000300*                          BLOCKS.
000310* 09/19/96 K. J. FENWICK   QUARTILE BUCKET NOW CAPTURED PER        WO-0718
000320*                          DISTINCT JOURNAL AT INSERT TIME
000330*                          INSTEAD OF RE-MATCHING AT PRINT TIME.
000340* 12/11/98 P. DESOUZA      Y2K REMEDIATION - WS-CURRENT-YEAR IS    WO-0801
000350*                          FOUR DIGITS THROUGHOUT, PULLED FROM
000360*                          FUNCTION CURRENT-DATE.  SIGNED OFF
000370*                          CLEAN.
000380* 03/30/99 P. DESOUZA      YEAR VALIDATION NOW REJECTS TWO-DIGIT   WO-0809
000390*                          FEED YEARS THAT SLIPPED PAST THE
000400*                          UPSTREAM EXTRACT.
000410* 08/30/01 K. J. FENWICK   SCORED DETAIL AND SUMMARY OUTPUT FDS    WO-0877
000420*                          RESIZED TO MATCH THE 6000-ENTRY
000430*                          JRREFOUT MASTER.
000440* 03/22/03 R. T. MALLORY   ADDED THE QUARTILE-DISTRIBUTION AND     WO-0918
000450*                          AVERAGE-CITATIONS LINES TO THE PER-
000460*                          COUNTRY REPORT PER THE U7 REQUEST.
000470*===============================================================*
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.    JISCORE.
000500 AUTHOR.        R. T. MALLORY.
000510 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000520 DATE-WRITTEN.  02/15/1993.
000530 DATE-COMPILED.
000540 SECURITY.      NON-CONFIDENTIAL.
000550*===============================================================*
000560 ENVIRONMENT DIVISION.
000570*---------------------------------------------------------------*
000580 CONFIGURATION SECTION.
000590*---------------------------------------------------------------*
000600 SOURCE-COMPUTER.  IBM-3081.
000610 OBJECT-COMPUTER.  IBM-3081.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS JR-ALPHA-TEXT IS 'A' THRU 'Z'
000650     UPSI-0 ON STATUS IS JR-TRACE-SWITCH.
000660*---------------------------------------------------------------*
000670 INPUT-OUTPUT SECTION.
000680*---------------------------------------------------------------*
000690 FILE-CONTROL.
000700     SELECT JRMASTER-FILE ASSIGN TO JRREFOUT
000710       ORGANIZATION IS SEQUENTIAL
000720       FILE STATUS IS JRMASTER-STATUS.
000730*
000740     SELECT JRGLOBAL-FILE ASSIGN TO JRGLOBAL
000750       ORGANIZATION IS SEQUENTIAL
000760       FILE STATUS IS JRGLOBAL-STATUS.
000770*
000780     SELECT USA-PAPER-FILE ASSIGN TO PAPRUSA
000790       ORGANIZATION IS SEQUENTIAL
000800       FILE STATUS IS USA-PAPER-STATUS.
000810*
000820     SELECT GBR-PAPER-FILE ASSIGN TO PAPRGBR
000830       ORGANIZATION IS SEQUENTIAL
000840       FILE STATUS IS GBR-PAPER-STATUS.
000850*
000860     SELECT IND-PAPER-FILE ASSIGN TO PAPRIND
000870       ORGANIZATION IS SEQUENTIAL
000880       FILE STATUS IS IND-PAPER-STATUS.
000890*
000900     SELECT USA-SCORED-FILE ASSIGN TO SCORUSA
000910       ORGANIZATION IS SEQUENTIAL
000920       FILE STATUS IS USA-SCORED-STATUS.
000930*
000940     SELECT GBR-SCORED-FILE ASSIGN TO SCORGBR
000950       ORGANIZATION IS SEQUENTIAL
000960       FILE STATUS IS GBR-SCORED-STATUS.
000970*
000980     SELECT IND-SCORED-FILE ASSIGN TO SCORIND
000990       ORGANIZATION IS SEQUENTIAL
001000       FILE STATUS IS IND-SCORED-STATUS.
001010*
001020     SELECT SUMMARY-FILE ASSIGN TO JRSUMRY
001030       ORGANIZATION IS SEQUENTIAL
001040       FILE STATUS IS SUMMARY-STATUS.
001050*
001060     SELECT PRINT-FILE ASSIGN TO PRTFILE.
001070*===============================================================*
001080 DATA DIVISION.
001090*---------------------------------------------------------------*
001100 FILE SECTION.
001110*---------------------------------------------------------------*
001120 FD  JRMASTER-FILE
001130         RECORDING MODE IS F.
001140 COPY JRREFREC.
001150*---------------------------------------------------------------*
001160 FD  JRGLOBAL-FILE
001170         RECORDING MODE IS F.
001180 01  GLOBAL-CONTROL-RECORD.
001190     05  GC-MAX-CITATIONS            PIC 9(06).
001200     05  GC-MAX-CITATIONS-TITLE      PIC X(100).
001210     05  GC-MAX-CITATIONS-JOURNAL    PIC X(60).
001220     05  GC-MAX-CITATIONS-DOI        PIC X(40).
001230     05  GC-TOP-JOURNAL-TITLE        PIC X(60).
001240     05  GC-TOP-JOURNAL-RANK         PIC 9(06).
001250     05  GC-TOP-JOURNAL-SJR          PIC 9(04)V9(03).
001260     05  FILLER                      PIC X(20).
001270*---------------------------------------------------------------*
001280 FD  USA-PAPER-FILE
001290         RECORDING MODE IS F.
001300 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==USA-PAPER-RECORD==
001310                         ==PA-==          BY ==USA-PA-==.
001320*---------------------------------------------------------------*
001330 FD  GBR-PAPER-FILE
001340         RECORDING MODE IS F.
001350 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==GBR-PAPER-RECORD==
001360                         ==PA-==          BY ==GBR-PA-==.
001370*---------------------------------------------------------------*
001380 FD  IND-PAPER-FILE
001390         RECORDING MODE IS F.
001400 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==IND-PAPER-RECORD==
001410                         ==PA-==          BY ==IND-PA-==.
001420*---------------------------------------------------------------*
001430 FD  USA-SCORED-FILE
001440         RECORDING MODE IS F.
001450 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001460                             ==USA-SCORED-RECORD==
001470                         ==SC-== BY ==USA-SC-==.
001480*---------------------------------------------------------------*
001490 FD  GBR-SCORED-FILE
001500         RECORDING MODE IS F.
001510 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001520                             ==GBR-SCORED-RECORD==
001530                         ==SC-== BY ==GBR-SC-==.
001540*---------------------------------------------------------------*
001550 FD  IND-SCORED-FILE
001560         RECORDING MODE IS F.
001570 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001580                             ==IND-SCORED-RECORD==
001590                         ==SC-== BY ==IND-SC-==.
001600*---------------------------------------------------------------*
001610 FD  SUMMARY-FILE
001620         RECORDING MODE IS F.
001630 COPY JRSUMREC.
001640*---------------------------------------------------------------*
001650 FD  PRINT-FILE
001660         RECORDING MODE IS F.
001670 01  PRINT-RECORD.
001680     05  PRINT-LINE                  PIC X(132).
001690*---------------------------------------------------------------*
001700 WORKING-STORAGE SECTION.
001710*---------------------------------------------------------------*
001720 01  REPORT-LINES.
001730     05  NEXT-REPORT-LINE             PIC X(132) VALUE SPACE.
001740     05  FILLER                       PIC X(01).
001750*---------------------------------------------------------------*
001760 01  HEADING-LINE-1.
001770     05  FILLER        PIC X(01) VALUE SPACE.
001780     05  FILLER        PIC X(28) VALUE
001790         'JOURNAL IMPACT SCORE REPORT'.
001800     05  FILLER        PIC X(04) VALUE SPACE.
001810     05  HL1-COUNTRY   PIC X(30).
001820     05  FILLER        PIC X(10) VALUE SPACE.
001830     05  FILLER        PIC X(06) VALUE 'PAGE: '.
001840     05  HL1-PAGE-NUM  PIC ZZ9.
001850     05  FILLER        PIC X(51) VALUE SPACE.
001860*---------------------------------------------------------------*
001870 01  COUNTRY-TOTALS-LINE.
001880     05  FILLER        PIC X(04) VALUE SPACE.
001890     05  FILLER        PIC X(20) VALUE 'TOTAL PAPERS SCORED:'.
001900     05  CT-TOTAL-PAPERS PIC ZZZ,ZZ9.
001910     05  FILLER        PIC X(06) VALUE SPACE.
001920     05  FILLER        PIC X(20) VALUE 'AVERAGE IMPACT SCORE:'.
001930     05  CT-AVG-SCORE  PIC ZZ9.99.
001940     05  FILLER        PIC X(02) VALUE SPACE.
001950     05  FILLER        PIC X(07) VALUE '/100.00'.
001960*---------------------------------------------------------------*
001970 01  HIGH-LOW-LINE.
001980     05  FILLER        PIC X(04) VALUE SPACE.
001990     05  HL-LABEL      PIC X(08) VALUE SPACE.
002000     05  FILLER        PIC X(07) VALUE ' SCORE:'.
002010     05  HL-SCORE      PIC ZZ9.99.
002020     05  FILLER        PIC X(11) VALUE '  JOURNAL: '.
002030     05  HL-JOURNAL    PIC X(40).
002040     05  FILLER        PIC X(08) VALUE '  TITLE:'.
002050     05  HL-TITLE      PIC X(40).
002060*---------------------------------------------------------------*
002070 01  TIER-BAR-LINE.
002080     05  FILLER        PIC X(04) VALUE SPACE.
002090     05  TB-LABEL      PIC X(10) VALUE SPACE.
002100     05  FILLER        PIC X(02) VALUE '| '.
002110     05  TB-BAR        PIC X(40).
002120     05  FILLER        PIC X(02) VALUE ' |'.
002130     05  TB-COUNT      PIC ZZZ,ZZ9.
002140     05  FILLER        PIC X(02) VALUE SPACE.
002150     05  TB-PERCENT    PIC ZZ9.99.
002160     05  FILLER        PIC X(01) VALUE '%'.
002170*---------------------------------------------------------------*
002180 01  QUARTILE-LINE.
002190     05  FILLER        PIC X(04) VALUE SPACE.
002200     05  FILLER        PIC X(28) VALUE
002210         'JOURNAL QUARTILE - Q1/Q2/Q3/Q4/UNRANKED:'.
002220     05  QL-Q1         PIC ZZ9.99.
002230     05  FILLER        PIC X(01) VALUE '/'.
002240     05  QL-Q2         PIC ZZ9.99.
002250     05  FILLER        PIC X(01) VALUE '/'.
002260     05  QL-Q3         PIC ZZ9.99.
002270     05  FILLER        PIC X(01) VALUE '/'.
002280     05  QL-Q4         PIC ZZ9.99.
002290     05  FILLER        PIC X(01) VALUE '/'.
002300     05  QL-UNRANKED   PIC ZZ9.99.
002310*---------------------------------------------------------------*
002320 01  AVG-CITES-LINE.
002330     05  FILLER        PIC X(04) VALUE SPACE.
002340     05  FILLER        PIC X(20) VALUE 'AVERAGE CITATIONS:'.
002350     05  AC-AVG-CITES  PIC ZZZ,ZZ9.99.
002360     05  FILLER        PIC X(90) VALUE SPACE.
002370*---------------------------------------------------------------*
002380 01  JOURNAL-BAR-LINE.
002390     05  FILLER        PIC X(04) VALUE SPACE.
002400     05  JB-RANK       PIC X(06) VALUE SPACE.
002410     05  FILLER        PIC X(02) VALUE SPACE.
002420     05  JB-TITLE      PIC X(40).
002430     05  FILLER        PIC X(02) VALUE '| '.
002440     05  JB-BAR        PIC X(30).
002450     05  FILLER        PIC X(02) VALUE ' |'.
002460     05  JB-COUNT      PIC ZZZ,ZZ9.
002470*---------------------------------------------------------------*
002480 01  YEAR-BAR-LINE.
002490     05  FILLER        PIC X(04) VALUE SPACE.
002500     05  YB-YEAR       PIC 9(04).
002510     05  FILLER        PIC X(02) VALUE '| '.
002520     05  YB-BAR        PIC X(30).
002530     05  FILLER        PIC X(02) VALUE ' |'.
002540     05  YB-COUNT      PIC ZZZ,ZZ9.
002550*---------------------------------------------------------------*
002560 01  WS-PAPER-RECORD.
002570     05  WS-PA-TITLE                 PIC X(100).
002580     05  WS-PA-AUTHORS                PIC X(80).
002590     05  WS-PA-JOURNAL-TITLE          PIC X(60).
002600     05  WS-PA-ISSN                   PIC X(08).
002610     05  WS-PA-YEAR                   PIC 9(04).
002620     05  WS-PA-CITATIONS              PIC 9(06).
002630     05  WS-PA-AFFILIATIONS           PIC X(200).
002640     05  WS-PA-DOI                    PIC X(40).
002650     05  WS-PA-DOC-TYPE               PIC X(20).
002660     05  WS-PA-OPEN-ACCESS            PIC X(20).
002670     05  FILLER                       PIC X(12).
002680*---------------------------------------------------------------*
002690 01  WS-SCORE-COMPONENTS.
002700     05  WS-JOURNAL-IMPACT            PIC 9(03)V99 VALUE 0.
002710     05  WS-CITATION-IMPACT           PIC 9(03)V99 VALUE 0.
002720     05  WS-RECENCY                   PIC 9(03)V99 VALUE 0.
002730     05  WS-COLLABORATION             PIC 9(03)V99 VALUE 0.
002740     05  WS-TOTAL-SCORE               PIC 9(03)V99 VALUE 0.
002750     05  WS-NORMALIZED-SCORE          PIC 9(03)V99 VALUE 0.
002760     05  WS-IMPACT-TIER               PIC X(10) VALUE SPACE.
002770     05  WS-INTL-COLLAB-SW            PIC X(01) VALUE 'N'.
002780         88  WS-INTL-COLLAB                     VALUE 'Y'.
002790     05  FILLER                       PIC X(06).
002800*---------------------------------------------------------------*
002810 01  WS-AFFIL-WORK-AREA.
002820     05  WS-ONE-AFFILIATION           PIC X(60) VALUE SPACE.
002830     05  WS-AFFIL-POINTER             PIC S9(05) USAGE COMP VALUE 0.
002840     05  WS-AFFIL-TEXT-LEN            PIC S9(05) USAGE COMP VALUE 0.
002850     05  WS-ONE-COUNTRY               PIC X(30) VALUE SPACE.
002860     05  WS-COMMA-POSITION            PIC S9(05) USAGE COMP VALUE 0.
002870     05  WS-AFFIL-SCAN-IDX            PIC S9(05) USAGE COMP VALUE 0.
002880     05  WS-DISTINCT-COUNTRY-COUNT    PIC 9(02) USAGE COMP VALUE 0.
002890     05  WS-DISTINCT-COUNTRY-SW       PIC X(01) VALUE 'N'.
002900         88  WS-DISTINCT-COUNTRY-FOUND          VALUE 'Y'.
002910     05  WS-DISTINCT-COUNTRY-LIST     PIC X(30) OCCURS 10 TIMES.
002920     05  WS-COUNTRY-SUBSCRIPT         PIC 9(02) USAGE COMP VALUE 0.
002930*---------------------------------------------------------------*
002940 01  WS-ONE-AFFIL-CHARS REDEFINES WS-AFFIL-WORK-AREA.
002950     05  WS-AFFIL-CHARS               PIC X(01) OCCURS 60 TIMES.
002960     05  FILLER                       PIC X(410).
002970*---------------------------------------------------------------*
002980 01  WS-BAR-WORK-AREA.
002990     05  WS-BAR-TEXT                  PIC X(40) VALUE SPACE.
003000     05  WS-BAR-LENGTH                PIC S9(05) USAGE COMP VALUE 0.
003010     05  WS-BAR-IDX                   PIC S9(05) USAGE COMP VALUE 0.
003020     05  WS-BAR-WIDTH                 PIC S9(05) USAGE COMP VALUE 0.
003030     05  WS-BAR-COUNT-IN               PIC 9(07) USAGE COMP VALUE 0.
003040     05  WS-BAR-TOTAL-IN                PIC 9(07) USAGE COMP VALUE 0.
003050*---------------------------------------------------------------*
003060 01  WS-BAR-CHARS REDEFINES WS-BAR-WORK-AREA.
003070     05  WS-BAR-ONE-CHAR               PIC X(01) OCCURS 40 TIMES.
003080     05  FILLER                        PIC X(22).
003090*---------------------------------------------------------------*
003100 01  WS-JOURNAL-FREQ-TABLE.
003110     05  WS-JF-USED                   PIC S9(05) USAGE COMP VALUE 0.
003120     05  WS-JF-ENTRY OCCURS 200 TIMES INDEXED BY WS-JF-INDEX.
003130         10  WS-JF-TITLE               PIC X(60) VALUE SPACE.
003140         10  WS-JF-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003150         10  WS-JF-RANK                PIC 9(06) VALUE 0.
003160         10  WS-JF-QUARTILE-BUCKET     PIC X(01) VALUE SPACE.
003170         10  WS-JF-PRINTED-SW          PIC X(01) VALUE 'N'.
003180             88  WS-JF-PRINTED                   VALUE 'Y'.
003190*---------------------------------------------------------------*
003200 01  WS-YEAR-COUNT-TABLE.
003210     05  WS-YEAR-ENTRY OCCURS 200 TIMES INDEXED BY WS-YEAR-IDX.
003220         10  WS-YC-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003230*---------------------------------------------------------------*
003240 01  WS-YEAR-COUNT-FLAT REDEFINES WS-YEAR-COUNT-TABLE.
003250     05  WS-YC-BYTE                    PIC X(01) OCCURS 800 TIMES.
003260*---------------------------------------------------------------*
003270 01  WS-REPORT-ACCUMULATORS.
003280     05  WS-TOTAL-COUNT                PIC 9(07) USAGE COMP VALUE 0.
003290     05  WS-VALID-COUNT                PIC 9(07) USAGE COMP VALUE 0.
003300     05  WS-WARNING-COUNT              PIC 9(07) USAGE COMP VALUE 0.
003310     05  WS-INVALID-COUNT              PIC 9(07) USAGE COMP VALUE 0.
003320     05  WS-SCORED-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003330     05  WS-SCORE-SUM                  PIC 9(09)V99 USAGE COMP VALUE 0.
003340     05  WS-CITATION-SUM               PIC 9(11) USAGE COMP VALUE 0.
003350     05  WS-COLLAB-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003360     05  WS-TIER-VERY-HIGH-COUNT       PIC 9(07) USAGE COMP VALUE 0.
003370     05  WS-TIER-HIGH-COUNT            PIC 9(07) USAGE COMP VALUE 0.
003380     05  WS-TIER-MEDIUM-COUNT          PIC 9(07) USAGE COMP VALUE 0.
003390     05  WS-TIER-LOW-COUNT             PIC 9(07) USAGE COMP VALUE 0.
003400     05  WS-TIER-VERY-LOW-COUNT        PIC 9(07) USAGE COMP VALUE 0.
003410     05  WS-Q1-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003420     05  WS-Q2-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003430     05  WS-Q3-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003440     05  WS-Q4-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003450     05  WS-UNRANKED-COUNT             PIC 9(05) USAGE COMP VALUE 0.
003460     05  WS-HIGHEST-SCORE              PIC 9(03)V99 VALUE 0.
003470     05  WS-HIGHEST-JOURNAL            PIC X(60) VALUE SPACE.
003480     05  WS-HIGHEST-TITLE              PIC X(100) VALUE SPACE.
003490     05  WS-HIGHEST-DOI                PIC X(40) VALUE SPACE.
003500     05  WS-HIGHEST-SET-SW             PIC X(01) VALUE 'N'.
003510         88  WS-HIGHEST-SET                      VALUE 'Y'.
003520     05  WS-LOWEST-SCORE                PIC 9(03)V99 VALUE 0.
003530     05  WS-LOWEST-JOURNAL              PIC X(60) VALUE SPACE.
003540     05  WS-LOWEST-TITLE                PIC X(100) VALUE SPACE.
003550     05  WS-LOWEST-DOI                  PIC X(40) VALUE SPACE.
003560     05  WS-LOWEST-SET-SW               PIC X(01) VALUE 'N'.
003570         88  WS-LOWEST-SET                        VALUE 'Y'.
003580     05  WS-BATCH-MAX-TOTAL              PIC 9(03)V99 VALUE 0.
003590     05  WS-YEAR-MAX-COUNT                PIC 9(07) USAGE COMP VALUE 0.
003600     05  WS-JOURNAL-MAX-COUNT             PIC 9(07) USAGE COMP VALUE 0.
003610*---------------------------------------------------------------*
003620 01  COUNTERS-AND-SWITCHES.
003630     05  JRMASTER-STATUS               PIC X(02).
003640         88  JRMASTER-OK                         VALUE '00'.
003650     05  JRGLOBAL-STATUS                PIC X(02).
003660         88  JRGLOBAL-OK                          VALUE '00'.
003670     05  USA-PAPER-STATUS                PIC X(02).
003680         88  USA-PAPER-OK                          VALUE '00'.
003690     05  GBR-PAPER-STATUS                PIC X(02).
003700         88  GBR-PAPER-OK                           VALUE '00'.
003710     05  IND-PAPER-STATUS                PIC X(02).
003720         88  IND-PAPER-OK                           VALUE '00'.
003730     05  USA-SCORED-STATUS                PIC X(02).
003740         88  USA-SCORED-OK                           VALUE '00'.
003750     05  GBR-SCORED-STATUS                PIC X(02).
003760         88  GBR-SCORED-OK                            VALUE '00'.
003770     05  IND-SCORED-STATUS                PIC X(02).
003780         88  IND-SCORED-OK                            VALUE '00'.
003790     05  SUMMARY-STATUS                   PIC X(02).
003800         88  SUMMARY-OK                              VALUE '00'.
003810     05  END-OF-FILE-SW                   PIC X(01) VALUE 'N'.
003820         88  END-OF-FILE                             VALUE 'Y'.
003830     05  WS-VALID-RECORD-SW               PIC X(01) VALUE 'Y'.
003840         88  WS-VALID-RECORD                         VALUE 'Y'.
003850     05  WS-MATCH-INDEX                    PIC S9(05) USAGE COMP VALUE 0.
003860     05  WS-JF-BEST-INDEX                  PIC S9(05) USAGE COMP VALUE 0.
003870     05  WS-AGE                            PIC S9(05) USAGE COMP VALUE 0.
003880     05  WS-CURRENT-COUNTRY-NAME            PIC X(30) VALUE SPACE.
003890     05  FILLER                             PIC X(08).
003900*---------------------------------------------------------------*
003910 01  WS-MAX-REFERENCE-VALUES.
003920     05  WS-MAX-SJR-IN-REF                  PIC 9(04)V9(03) VALUE 0.
003930     05  WS-MAX-HINDEX-IN-REF               PIC 9(04) VALUE 0.
003940     05  FILLER                             PIC X(10).
003950*---------------------------------------------------------------*
003960 01  WS-GLOBAL-CONTROL-VALUES.
003970     05  WS-GLOBAL-MAX-CITATIONS            PIC 9(06) USAGE COMP VALUE 0.
003980     05  FILLER                             PIC X(08).
003990 COPY JRTABLE.
004000 COPY PRINTCTL.
004010*===============================================================*
004020 PROCEDURE DIVISION.
004030*---------------------------------------------------------------*
004040 0000-MAIN-PROCESSING.
004050*---------------------------------------------------------------*
004060     PERFORM 1000-OPEN-SHARED-FILES.
004070     PERFORM 1100-LOAD-REFERENCE-TABLE.
004080     PERFORM 1200-READ-GLOBAL-CONTROL.
004090     MOVE 'UNITED STATES'              TO WS-CURRENT-COUNTRY-NAME.
004100     PERFORM 2000-RUN-USA-COUNTRY.
004110     MOVE 'UNITED KINGDOM'             TO WS-CURRENT-COUNTRY-NAME.
004120     PERFORM 2010-RUN-GBR-COUNTRY.
004130     MOVE 'INDIA'                      TO WS-CURRENT-COUNTRY-NAME.
004140     PERFORM 2020-RUN-IND-COUNTRY.
004150     PERFORM 9500-CLOSE-SHARED-FILES.
004160     GOBACK.
004170*---------------------------------------------------------------*
004180 1000-OPEN-SHARED-FILES.
004190*---------------------------------------------------------------*
004200     OPEN INPUT  JRMASTER-FILE.
004210     OPEN INPUT  JRGLOBAL-FILE.
004220     OPEN OUTPUT SUMMARY-FILE.
004230     OPEN OUTPUT PRINT-FILE.
004240     MOVE FUNCTION CURRENT-DATE        TO WS-CURRENT-DATE-DATA.
004250     MOVE 0                            TO JR-TABLE-SIZE.
004260*---------------------------------------------------------------*
004270 1100-LOAD-REFERENCE-TABLE.
004280*---------------------------------------------------------------*
004290     MOVE 'N'                          TO END-OF-FILE-SW.
004300     PERFORM 1110-READ-MASTER-RECORD.
004310     PERFORM 1120-STORE-MASTER-ENTRY
004320         UNTIL END-OF-FILE.
004330     CLOSE JRMASTER-FILE.
004340*---------------------------------------------------------------*
004350 1110-READ-MASTER-RECORD.
004360*---------------------------------------------------------------*
004370     READ JRMASTER-FILE
004380         AT END MOVE 'Y'                TO END-OF-FILE-SW.
004390*---------------------------------------------------------------*
004400 1120-STORE-MASTER-ENTRY.
004410*---------------------------------------------------------------*
004420     ADD 1                              TO JR-TABLE-SIZE.
004430     MOVE JR-RANK                       TO TBL-JR-RANK(JR-TABLE-SIZE).
004440     MOVE JR-TITLE                      TO TBL-JR-TITLE(JR-TABLE-SIZE).
004450     MOVE JR-ISSN                       TO TBL-JR-ISSN(JR-TABLE-SIZE).
004460     MOVE JR-SJR                        TO TBL-JR-SJR(JR-TABLE-SIZE).
004470     MOVE JR-QUARTILE                   TO
004480          TBL-JR-QUARTILE(JR-TABLE-SIZE).
004490     MOVE JR-H-INDEX                    TO
004500          TBL-JR-H-INDEX(JR-TABLE-SIZE).
004510     MOVE JR-CLEAN-TITLE                TO
004520          TBL-JR-CLEAN-TITLE(JR-TABLE-SIZE).
004530     MOVE JR-SJR-PERCENTILE             TO
004540          TBL-JR-SJR-PCTILE(JR-TABLE-SIZE).
004550     MOVE JR-H-INDEX-PERCENTILE         TO
004560          TBL-JR-H-INDEX-PCTILE(JR-TABLE-SIZE).
004570     IF  JR-SJR > WS-MAX-SJR-IN-REF
004580         MOVE JR-SJR                    TO WS-MAX-SJR-IN-REF.
004590     IF  JR-H-INDEX > WS-MAX-HINDEX-IN-REF
004600         MOVE JR-H-INDEX                TO WS-MAX-HINDEX-IN-REF.
004610     PERFORM 1110-READ-MASTER-RECORD.
004620*---------------------------------------------------------------*
004630 1200-READ-GLOBAL-CONTROL.
004640*---------------------------------------------------------------*
004650     READ JRGLOBAL-FILE
004660         AT END CONTINUE.
004670     MOVE GC-MAX-CITATIONS               TO WS-GLOBAL-MAX-CITATIONS.
004680     CLOSE JRGLOBAL-FILE.
004690*---------------------------------------------------------------*
004700 2000-RUN-USA-COUNTRY.
004710*---------------------------------------------------------------*
004720     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
004730     OPEN INPUT USA-PAPER-FILE.
004740     MOVE 'N'                            TO END-OF-FILE-SW.
004750     PERFORM 2001-READ-USA-RECORD.
004760     PERFORM 2500-PASS-ONE-USA-RECORD
004770         UNTIL END-OF-FILE.
004780     CLOSE USA-PAPER-FILE.
004790     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
004800     OPEN INPUT USA-PAPER-FILE.
004810     OPEN OUTPUT USA-SCORED-FILE.
004820     MOVE 'N'                            TO END-OF-FILE-SW.
004830     PERFORM 2001-READ-USA-RECORD.
004840     PERFORM 2600-PASS-TWO-USA-RECORD
004850         UNTIL END-OF-FILE.
004860     CLOSE USA-PAPER-FILE.
004870     CLOSE USA-SCORED-FILE.
004880     PERFORM 7000-BUILD-COUNTRY-REPORT.
004890     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
004900*---------------------------------------------------------------*
004910 2001-READ-USA-RECORD.
004920*---------------------------------------------------------------*
004930     READ USA-PAPER-FILE
004940         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
004950     IF  NOT END-OF-FILE
004960         MOVE USA-PA-TITLE               TO WS-PA-TITLE
004970         MOVE USA-PA-AUTHORS             TO WS-PA-AUTHORS
004980         MOVE USA-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
004990         MOVE USA-PA-ISSN                TO WS-PA-ISSN
005000         MOVE USA-PA-YEAR                TO WS-PA-YEAR
005010         MOVE USA-PA-CITATIONS           TO WS-PA-CITATIONS
005020         MOVE USA-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
005030         MOVE USA-PA-DOI                 TO WS-PA-DOI
005040         MOVE USA-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
005050         MOVE USA-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
005060*---------------------------------------------------------------*
005070 2500-PASS-ONE-USA-RECORD.
005080*---------------------------------------------------------------*
005090     PERFORM 3000-VALIDATE-PAPER-RECORD.
005100     IF  WS-VALID-RECORD
005110         PERFORM 4000-SCORE-PAPER
005120         PERFORM 4500-ACCUMULATE-BATCH-MAX.
005130     PERFORM 2001-READ-USA-RECORD.
005140*---------------------------------------------------------------*
005150 2600-PASS-TWO-USA-RECORD.
005160*---------------------------------------------------------------*
005170     PERFORM 3000-VALIDATE-PAPER-RECORD.
005180     IF  WS-VALID-RECORD
005190         PERFORM 4000-SCORE-PAPER
005200         PERFORM 4600-NORMALIZE-AND-TIER
005210         MOVE WS-PA-TITLE                TO USA-SC-TITLE
005220         MOVE WS-PA-AUTHORS               TO USA-SC-AUTHORS
005230         MOVE WS-PA-JOURNAL-TITLE          TO USA-SC-JOURNAL-TITLE
005240         MOVE WS-PA-ISSN                    TO USA-SC-ISSN
005250         MOVE WS-PA-YEAR                     TO USA-SC-YEAR
005260         MOVE WS-PA-CITATIONS                 TO USA-SC-CITATIONS
005270         MOVE WS-PA-AFFILIATIONS               TO USA-SC-AFFILIATIONS
005280         MOVE WS-PA-DOI                         TO USA-SC-DOI
005290         MOVE WS-PA-DOC-TYPE                     TO USA-SC-DOC-TYPE
005300         MOVE WS-PA-OPEN-ACCESS                   TO
005310              USA-SC-OPEN-ACCESS
005320         MOVE WS-JOURNAL-IMPACT                    TO
005330              USA-SC-JOURNAL-IMPACT
005340         MOVE WS-CITATION-IMPACT                     TO
005350              USA-SC-CITATION-IMPACT
005360         MOVE WS-RECENCY                              TO
005370              USA-SC-RECENCY
005380         MOVE WS-COLLABORATION                         TO
005390              USA-SC-COLLABORATION
005400         MOVE WS-TOTAL-SCORE                            TO
005410              USA-SC-TOTAL-SCORE
005420         MOVE WS-NORMALIZED-SCORE                        TO
005430              USA-SC-NORMALIZED-SCORE
005440         MOVE WS-IMPACT-TIER                              TO
005450              USA-SC-IMPACT-TIER
005460         IF  WS-INTL-COLLAB
005470             MOVE 'Y'                                     TO
005480                  USA-SC-INTL-COLLAB
005490         ELSE
005500             MOVE 'N'                                     TO
005510                  USA-SC-INTL-COLLAB
005520         END-IF
005530         WRITE USA-SCORED-RECORD
005540         PERFORM 5000-ACCUMULATE-REPORT-STATS.
005550     PERFORM 2001-READ-USA-RECORD.
005560*---------------------------------------------------------------*
005570 2010-RUN-GBR-COUNTRY.
005580*---------------------------------------------------------------*
005590     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
005600     OPEN INPUT GBR-PAPER-FILE.
005610     MOVE 'N'                            TO END-OF-FILE-SW.
005620     PERFORM 2011-READ-GBR-RECORD.
005630     PERFORM 2510-PASS-ONE-GBR-RECORD
005640         UNTIL END-OF-FILE.
005650     CLOSE GBR-PAPER-FILE.
005660     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
005670     OPEN INPUT GBR-PAPER-FILE.
005680     OPEN OUTPUT GBR-SCORED-FILE.
005690     MOVE 'N'                            TO END-OF-FILE-SW.
005700     PERFORM 2011-READ-GBR-RECORD.
005710     PERFORM 2610-PASS-TWO-GBR-RECORD
005720         UNTIL END-OF-FILE.
005730     CLOSE GBR-PAPER-FILE.
005740     CLOSE GBR-SCORED-FILE.
005750     PERFORM 7000-BUILD-COUNTRY-REPORT.
005760     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
005770*---------------------------------------------------------------*
005780 2011-READ-GBR-RECORD.
005790*---------------------------------------------------------------*
005800     READ GBR-PAPER-FILE
005810         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
005820     IF  NOT END-OF-FILE
005830         MOVE GBR-PA-TITLE               TO WS-PA-TITLE
005840         MOVE GBR-PA-AUTHORS             TO WS-PA-AUTHORS
005850         MOVE GBR-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
005860         MOVE GBR-PA-ISSN                TO WS-PA-ISSN
005870         MOVE GBR-PA-YEAR                TO WS-PA-YEAR
005880         MOVE GBR-PA-CITATIONS           TO WS-PA-CITATIONS
005890         MOVE GBR-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
005900         MOVE GBR-PA-DOI                 TO WS-PA-DOI
005910         MOVE GBR-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
005920         MOVE GBR-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
005930*---------------------------------------------------------------*
005940 2510-PASS-ONE-GBR-RECORD.
005950*---------------------------------------------------------------*
005960     PERFORM 3000-VALIDATE-PAPER-RECORD.
005970     IF  WS-VALID-RECORD
005980         PERFORM 4000-SCORE-PAPER
005990         PERFORM 4500-ACCUMULATE-BATCH-MAX.
006000     PERFORM 2011-READ-GBR-RECORD.
006010*---------------------------------------------------------------*
006020 2610-PASS-TWO-GBR-RECORD.
006030*---------------------------------------------------------------*
006040     PERFORM 3000-VALIDATE-PAPER-RECORD.
006050     IF  WS-VALID-RECORD
006060         PERFORM 4000-SCORE-PAPER
006070         PERFORM 4600-NORMALIZE-AND-TIER
006080         MOVE WS-PA-TITLE                TO GBR-SC-TITLE
006090         MOVE WS-PA-AUTHORS               TO GBR-SC-AUTHORS
006100         MOVE WS-PA-JOURNAL-TITLE          TO GBR-SC-JOURNAL-TITLE
006110         MOVE WS-PA-ISSN                    TO GBR-SC-ISSN
006120         MOVE WS-PA-YEAR                     TO GBR-SC-YEAR
006130         MOVE WS-PA-CITATIONS                 TO GBR-SC-CITATIONS
006140         MOVE WS-PA-AFFILIATIONS               TO
006150              GBR-SC-AFFILIATIONS
006160         MOVE WS-PA-DOI                         TO GBR-SC-DOI
006170         MOVE WS-PA-DOC-TYPE                     TO
006180              GBR-SC-DOC-TYPE
006190         MOVE WS-PA-OPEN-ACCESS                   TO
006200              GBR-SC-OPEN-ACCESS
006210         MOVE WS-JOURNAL-IMPACT                    TO
006220              GBR-SC-JOURNAL-IMPACT
006230         MOVE WS-CITATION-IMPACT                     TO
006240              GBR-SC-CITATION-IMPACT
006250         MOVE WS-RECENCY                              TO
006260              GBR-SC-RECENCY
006270         MOVE WS-COLLABORATION                         TO
006280              GBR-SC-COLLABORATION
006290         MOVE WS-TOTAL-SCORE                            TO
006300              GBR-SC-TOTAL-SCORE
006310         MOVE WS-NORMALIZED-SCORE                        TO
006320              GBR-SC-NORMALIZED-SCORE
006330         MOVE WS-IMPACT-TIER                              TO
006340              GBR-SC-IMPACT-TIER
006350         IF  WS-INTL-COLLAB
006360             MOVE 'Y'                                     TO
006370                  GBR-SC-INTL-COLLAB
006380         ELSE
006390             MOVE 'N'                                     TO
006400                  GBR-SC-INTL-COLLAB
006410         END-IF
006420         WRITE GBR-SCORED-RECORD
006430         PERFORM 5000-ACCUMULATE-REPORT-STATS.
006440     PERFORM 2011-READ-GBR-RECORD.
006450*---------------------------------------------------------------*
006460 2020-RUN-IND-COUNTRY.
006470*---------------------------------------------------------------*
006480     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
006490     OPEN INPUT IND-PAPER-FILE.
006500     MOVE 'N'                            TO END-OF-FILE-SW.
006510     PERFORM 2021-READ-IND-RECORD.
006520     PERFORM 2520-PASS-ONE-IND-RECORD
006530         UNTIL END-OF-FILE.
006540     CLOSE IND-PAPER-FILE.
006550     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
006560     OPEN INPUT IND-PAPER-FILE.
006570     OPEN OUTPUT IND-SCORED-FILE.
006580     MOVE 'N'                            TO END-OF-FILE-SW.
006590     PERFORM 2021-READ-IND-RECORD.
006600     PERFORM 2620-PASS-TWO-IND-RECORD
006610         UNTIL END-OF-FILE.
006620     CLOSE IND-PAPER-FILE.
006630     CLOSE IND-SCORED-FILE.
006640     PERFORM 7000-BUILD-COUNTRY-REPORT.
006650     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
006660*---------------------------------------------------------------*
006670 2021-READ-IND-RECORD.
006680*---------------------------------------------------------------*
006690     READ IND-PAPER-FILE
006700         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
006710     IF  NOT END-OF-FILE
006720         MOVE IND-PA-TITLE               TO WS-PA-TITLE
006730         MOVE IND-PA-AUTHORS             TO WS-PA-AUTHORS
006740         MOVE IND-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
006750         MOVE IND-PA-ISSN                TO WS-PA-ISSN
006760         MOVE IND-PA-YEAR                TO WS-PA-YEAR
006770         MOVE IND-PA-CITATIONS           TO WS-PA-CITATIONS
006780         MOVE IND-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
006790         MOVE IND-PA-DOI                 TO WS-PA-DOI
006800         MOVE IND-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
006810         MOVE IND-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
006820*---------------------------------------------------------------*
006830 2520-PASS-ONE-IND-RECORD.
006840*---------------------------------------------------------------*
006850     PERFORM 3000-VALIDATE-PAPER-RECORD.
006860     IF  WS-VALID-RECORD
006870         PERFORM 4000-SCORE-PAPER
006880         PERFORM 4500-ACCUMULATE-BATCH-MAX.
006890     PERFORM 2021-READ-IND-RECORD.
006900*---------------------------------------------------------------*
006910 2620-PASS-TWO-IND-RECORD.
006920*---------------------------------------------------------------*
006930     PERFORM 3000-VALIDATE-PAPER-RECORD.
006940     IF  WS-VALID-RECORD
006950         PERFORM 4000-SCORE-PAPER
006960         PERFORM 4600-NORMALIZE-AND-TIER
006970         MOVE WS-PA-TITLE                TO IND-SC-TITLE
006980         MOVE WS-PA-AUTHORS               TO IND-SC-AUTHORS
006990         MOVE WS-PA-JOURNAL-TITLE          TO IND-SC-JOURNAL-TITLE
007000         MOVE WS-PA-ISSN                    TO IND-SC-ISSN
007010         MOVE WS-PA-YEAR                     TO IND-SC-YEAR
007020         MOVE WS-PA-CITATIONS                 TO IND-SC-CITATIONS
007030         MOVE WS-PA-AFFILIATIONS               TO
007040              IND-SC-AFFILIATIONS
007050         MOVE WS-PA-DOI                         TO IND-SC-DOI
007060         MOVE WS-PA-DOC-TYPE                     TO
007070              IND-SC-DOC-TYPE
007080         MOVE WS-PA-OPEN-ACCESS                   TO
007090              IND-SC-OPEN-ACCESS
007100         MOVE WS-JOURNAL-IMPACT                    TO
007110              IND-SC-JOURNAL-IMPACT
007120         MOVE WS-CITATION-IMPACT                     TO
007130              IND-SC-CITATION-IMPACT
007140         MOVE WS-RECENCY                              TO
007150              IND-SC-RECENCY
007160         MOVE WS-COLLABORATION                         TO
007170              IND-SC-COLLABORATION
007180         MOVE WS-TOTAL-SCORE                            TO
007190              IND-SC-TOTAL-SCORE
007200         MOVE WS-NORMALIZED-SCORE                        TO
007210              IND-SC-NORMALIZED-SCORE
007220         MOVE WS-IMPACT-TIER                              TO
007230              IND-SC-IMPACT-TIER
007240         IF  WS-INTL-COLLAB
007250             MOVE 'Y'                                     TO
007260                  IND-SC-INTL-COLLAB
007270         ELSE
007280             MOVE 'N'                                     TO
007290                  IND-SC-INTL-COLLAB
007300         END-IF
007310         WRITE IND-SCORED-RECORD
007320         PERFORM 5000-ACCUMULATE-REPORT-STATS.
007330     PERFORM 2021-READ-IND-RECORD.
007340*---------------------------------------------------------------*
007350 2100-RESET-COUNTRY-ACCUMULATORS.
007360*---------------------------------------------------------------*
007370     MOVE 0                              TO WS-BATCH-MAX-TOTAL.
007380     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
007390*---------------------------------------------------------------*
007400 2105-RESET-PASS-TWO-ACCUMULATORS.
007410*---------------------------------------------------------------*
007420     MOVE 0   TO WS-TOTAL-COUNT     WS-VALID-COUNT
007430                  WS-WARNING-COUNT   WS-INVALID-COUNT
007440                  WS-SCORED-COUNT     WS-SCORE-SUM
007450                  WS-CITATION-SUM      WS-COLLAB-COUNT
007460                  WS-TIER-VERY-HIGH-COUNT WS-TIER-HIGH-COUNT
007470                  WS-TIER-MEDIUM-COUNT    WS-TIER-LOW-COUNT
007480                  WS-TIER-VERY-LOW-COUNT  WS-Q1-COUNT
007490                  WS-Q2-COUNT        WS-Q3-COUNT
007500                  WS-Q4-COUNT         WS-UNRANKED-COUNT
007510                  WS-HIGHEST-SCORE     WS-LOWEST-SCORE
007520                  WS-YEAR-MAX-COUNT     WS-JOURNAL-MAX-COUNT.
007530     MOVE SPACE  TO WS-HIGHEST-JOURNAL WS-HIGHEST-TITLE
007540                     WS-HIGHEST-DOI    WS-LOWEST-JOURNAL
007550                     WS-LOWEST-TITLE    WS-LOWEST-DOI.
007560     MOVE 'N'    TO WS-HIGHEST-SET-SW  WS-LOWEST-SET-SW.
007570     MOVE 0      TO WS-JF-USED.
007580     MOVE LOW-VALUES TO WS-YEAR-COUNT-FLAT.
007590     PERFORM 2110-CLEAR-JOURNAL-FREQ-TABLE
007600         VARYING WS-JF-INDEX FROM 1 BY 1
007610             UNTIL WS-JF-INDEX > 200.
007620*---------------------------------------------------------------*
007630 2110-CLEAR-JOURNAL-FREQ-TABLE.
007640*---------------------------------------------------------------*
007650     MOVE SPACE  TO WS-JF-TITLE(WS-JF-INDEX).
007660     MOVE 0      TO WS-JF-COUNT(WS-JF-INDEX).
007670     MOVE 0      TO WS-JF-RANK(WS-JF-INDEX).
007680     MOVE SPACE  TO WS-JF-QUARTILE-BUCKET(WS-JF-INDEX).
007690     MOVE 'N'    TO WS-JF-PRINTED-SW(WS-JF-INDEX).
007700*---------------------------------------------------------------*
007710 3000-VALIDATE-PAPER-RECORD.
007720*---------------------------------------------------------------*
007730     ADD 1                                TO WS-TOTAL-COUNT.
007740     MOVE 'Y'                             TO WS-VALID-RECORD-SW.
007750     IF  WS-PA-JOURNAL-TITLE = SPACE
007760         MOVE 'N'                         TO WS-VALID-RECORD-SW
007770         ADD 1                            TO WS-INVALID-COUNT
007780     ELSE
007790         IF  WS-PA-YEAR NOT NUMERIC
007800             OR WS-PA-YEAR < 1900
007810             OR WS-PA-YEAR > WS-CURRENT-YEAR
007820             MOVE 'N'                     TO WS-VALID-RECORD-SW
007830             ADD 1                        TO WS-WARNING-COUNT
007840         ELSE
007850             ADD 1                        TO WS-VALID-COUNT.
007860     IF  WS-PA-CITATIONS NOT NUMERIC
007870         MOVE 0                           TO WS-PA-CITATIONS.
007880*---------------------------------------------------------------*
007890 4000-SCORE-PAPER.
007900*---------------------------------------------------------------*
007910     CALL 'JRMATCH' USING WS-PA-TITLE
007920                          WS-PA-JOURNAL-TITLE
007930                          WS-PA-ISSN
007940                          WS-MATCH-INDEX
007950                          JOURNAL-REFERENCE-TABLE
007960                          JR-TABLE-SIZE.
007970     IF  WS-MATCH-INDEX = 0 AND JR-TRACE-SWITCH
007980         DISPLAY 'JISCORE-NO-MATCH: ' WS-PA-JOURNAL-TITLE.
007990     PERFORM 4100-COMPUTE-JOURNAL-IMPACT.
008000     PERFORM 4200-COMPUTE-CITATION-IMPACT.
008010     PERFORM 4300-COMPUTE-RECENCY.
008020     PERFORM 4400-COMPUTE-COLLABORATION.
008030     COMPUTE WS-TOTAL-SCORE ROUNDED =
008040         WS-JOURNAL-IMPACT + WS-CITATION-IMPACT +
008050         WS-RECENCY + WS-COLLABORATION.
008060*---------------------------------------------------------------*
008070 4100-COMPUTE-JOURNAL-IMPACT.
008080*---------------------------------------------------------------*
008090     MOVE 0                                TO WS-JOURNAL-IMPACT.
008100     IF  WS-MATCH-INDEX > 0
008110         IF  WS-MAX-SJR-IN-REF > 0
008120             COMPUTE WS-JOURNAL-IMPACT ROUNDED =
008130                 WS-JOURNAL-IMPACT +
008140                 (TBL-JR-SJR(WS-MATCH-INDEX) / WS-MAX-SJR-IN-REF)
008150                     * 20
008160         END-IF
008170         IF  WS-MAX-HINDEX-IN-REF > 0
008180             COMPUTE WS-JOURNAL-IMPACT ROUNDED =
008190                 WS-JOURNAL-IMPACT +
008200                 (TBL-JR-H-INDEX(WS-MATCH-INDEX) /
008210                     WS-MAX-HINDEX-IN-REF) * 10
008220         END-IF.
008230*---------------------------------------------------------------*
008240 4200-COMPUTE-CITATION-IMPACT.
008250*---------------------------------------------------------------*
008260     MOVE 0                                TO WS-CITATION-IMPACT.
008270     IF  WS-GLOBAL-MAX-CITATIONS > 0
008280         COMPUTE WS-CITATION-IMPACT ROUNDED =
008290             (FUNCTION LOG(1 + WS-PA-CITATIONS) /
008300              FUNCTION LOG(1 + WS-GLOBAL-MAX-CITATIONS)) * 30.
008310*---------------------------------------------------------------*
008320 4300-COMPUTE-RECENCY.
008330*---------------------------------------------------------------*
008340     COMPUTE WS-AGE = WS-CURRENT-YEAR - WS-PA-YEAR.
008350     IF  WS-AGE < 0
008360         MOVE 0                            TO WS-AGE.
008370     COMPUTE WS-RECENCY ROUNDED =
008380         FUNCTION EXP(-0.1 * WS-AGE) * 15.
008390*---------------------------------------------------------------*
008400 4400-COMPUTE-COLLABORATION.
008410*---------------------------------------------------------------*
008420     MOVE 0                                TO WS-DISTINCT-COUNTRY-COUNT.
008430     PERFORM 4405-CLEAR-ONE-COUNTRY-SLOT
008440         VARYING WS-COUNTRY-SUBSCRIPT FROM 1 BY 1
008450             UNTIL WS-COUNTRY-SUBSCRIPT > 10.
008460     MOVE SPACE                            TO WS-ONE-AFFILIATION.
008470     MOVE 1                                TO WS-AFFIL-POINTER.
008480     COMPUTE WS-AFFIL-TEXT-LEN =
008490         FUNCTION LENGTH(FUNCTION TRIM(WS-PA-AFFILIATIONS)).
008500     PERFORM 4410-SPLIT-ONE-AFFILIATION
008510         UNTIL WS-AFFIL-POINTER > WS-AFFIL-TEXT-LEN
008520             OR WS-AFFIL-TEXT-LEN = 0.
008530     MOVE 0                                TO WS-COLLABORATION.
008540     MOVE 'N'                              TO WS-INTL-COLLAB-SW.
008550     IF  WS-DISTINCT-COUNTRY-COUNT > 1
008560         MOVE 10                           TO WS-COLLABORATION
008570         MOVE 'Y'                          TO WS-INTL-COLLAB-SW.
008580*---------------------------------------------------------------*
008590 4405-CLEAR-ONE-COUNTRY-SLOT.
008600*---------------------------------------------------------------*
008610     MOVE SPACE    TO
008620          WS-DISTINCT-COUNTRY-LIST(WS-COUNTRY-SUBSCRIPT).
008630*---------------------------------------------------------------*
008640 4410-SPLIT-ONE-AFFILIATION.
008650*---------------------------------------------------------------*
008660     MOVE SPACE                            TO WS-ONE-AFFILIATION.
008670     UNSTRING WS-PA-AFFILIATIONS DELIMITED BY ';'
008680         INTO WS-ONE-AFFILIATION
008690         WITH POINTER WS-AFFIL-POINTER.
008700     PERFORM 4420-EXTRACT-COUNTRY-FROM-AFFIL.
008710     IF  WS-ONE-COUNTRY NOT = SPACE
008720         PERFORM 4430-ADD-DISTINCT-COUNTRY.
008730*---------------------------------------------------------------*
008740 4420-EXTRACT-COUNTRY-FROM-AFFIL.
008750*---------------------------------------------------------------*
008760     MOVE 0                                TO WS-COMMA-POSITION.
008770     PERFORM 4425-SCAN-ONE-AFFIL-CHAR
008780         VARYING WS-AFFIL-SCAN-IDX FROM 60 BY -1
008790             UNTIL WS-AFFIL-SCAN-IDX < 1 OR WS-COMMA-POSITION > 0.
008800     IF  WS-COMMA-POSITION > 0 AND WS-COMMA-POSITION < 60
008810         MOVE FUNCTION TRIM(WS-ONE-AFFILIATION
008820             (WS-COMMA-POSITION + 1 : ))   TO WS-ONE-COUNTRY
008830     ELSE
008840         MOVE FUNCTION TRIM(WS-ONE-AFFILIATION) TO WS-ONE-COUNTRY.
008850*---------------------------------------------------------------*
008860 4425-SCAN-ONE-AFFIL-CHAR.
008870*---------------------------------------------------------------*
008880     IF  WS-AFFIL-CHARS(WS-AFFIL-SCAN-IDX) = ','
008890         MOVE WS-AFFIL-SCAN-IDX            TO WS-COMMA-POSITION.
008900*---------------------------------------------------------------*
008910 4430-ADD-DISTINCT-COUNTRY.
008920*---------------------------------------------------------------*
008930     MOVE 'N'                              TO WS-DISTINCT-COUNTRY-SW.
008940     PERFORM 4440-TEST-ONE-DISTINCT-SLOT
008950         VARYING WS-COUNTRY-SUBSCRIPT FROM 1 BY 1
008960             UNTIL WS-COUNTRY-SUBSCRIPT > 10
008970                 OR WS-DISTINCT-COUNTRY-FOUND.
008980*---------------------------------------------------------------*
008990 4440-TEST-ONE-DISTINCT-SLOT.
009000*---------------------------------------------------------------*
009010     IF  WS-DISTINCT-COUNTRY-LIST(WS-COUNTRY-SUBSCRIPT) =
009020             WS-ONE-COUNTRY
009030         MOVE 'Y'                          TO WS-DISTINCT-COUNTRY-SW
009040     ELSE
009050         IF  WS-DISTINCT-COUNTRY-LIST(WS-COUNTRY-SUBSCRIPT) = SPACE
009060             MOVE WS-ONE-COUNTRY           TO
009070                  WS-DISTINCT-COUNTRY-LIST(WS-COUNTRY-SUBSCRIPT)
009080             ADD 1                         TO WS-DISTINCT-COUNTRY-COUNT
009090             MOVE 'Y'                      TO WS-DISTINCT-COUNTRY-SW.
009100*---------------------------------------------------------------*
009110 4500-ACCUMULATE-BATCH-MAX.
009120*---------------------------------------------------------------*
009130     IF  WS-TOTAL-SCORE > WS-BATCH-MAX-TOTAL
009140         MOVE WS-TOTAL-SCORE                TO WS-BATCH-MAX-TOTAL.
009150*---------------------------------------------------------------*
009160 4600-NORMALIZE-AND-TIER.
009170*---------------------------------------------------------------*
009180     IF  WS-BATCH-MAX-TOTAL > 0
009190         COMPUTE WS-NORMALIZED-SCORE ROUNDED =
009200             (WS-TOTAL-SCORE / WS-BATCH-MAX-TOTAL) * 100
009210     ELSE
009220         MOVE 0                             TO WS-NORMALIZED-SCORE.
009230     PERFORM 4610-ASSIGN-TIER.
009240*---------------------------------------------------------------*
009250 4610-ASSIGN-TIER.
009260*---------------------------------------------------------------*
009270     EVALUATE TRUE
009280         WHEN WS-NORMALIZED-SCORE < 20
009290             MOVE 'VERY LOW'                  TO WS-IMPACT-TIER
009300         WHEN WS-NORMALIZED-SCORE < 40
009310             MOVE 'LOW'                       TO WS-IMPACT-TIER
009320         WHEN WS-NORMALIZED-SCORE < 60
009330             MOVE 'MEDIUM'                    TO WS-IMPACT-TIER
009340         WHEN WS-NORMALIZED-SCORE < 80
009350             MOVE 'HIGH'                      TO WS-IMPACT-TIER
009360         WHEN OTHER
009370             MOVE 'VERY HIGH'                 TO WS-IMPACT-TIER
009380     END-EVALUATE.
009390*---------------------------------------------------------------*
009400 5000-ACCUMULATE-REPORT-STATS.
009410*---------------------------------------------------------------*
009420     ADD 1                                  TO WS-SCORED-COUNT.
009430     ADD WS-NORMALIZED-SCORE                TO WS-SCORE-SUM.
009440     ADD WS-PA-CITATIONS                    TO WS-CITATION-SUM.
009450     IF  WS-INTL-COLLAB
009460         ADD 1                              TO WS-COLLAB-COUNT.
009470     EVALUATE WS-IMPACT-TIER
009480         WHEN 'VERY HIGH'
009490             ADD 1                          TO WS-TIER-VERY-HIGH-COUNT
009500         WHEN 'HIGH'
009510             ADD 1                          TO WS-TIER-HIGH-COUNT
009520         WHEN 'MEDIUM'
009530             ADD 1                          TO WS-TIER-MEDIUM-COUNT
009540         WHEN 'LOW'
009550             ADD 1                          TO WS-TIER-LOW-COUNT
009560         WHEN OTHER
009570             ADD 1                          TO WS-TIER-VERY-LOW-COUNT
009580     END-EVALUATE.
009590     IF  WS-NORMALIZED-SCORE > 0
009600         IF  NOT WS-HIGHEST-SET
009610             OR WS-NORMALIZED-SCORE > WS-HIGHEST-SCORE
009620             MOVE WS-NORMALIZED-SCORE        TO WS-HIGHEST-SCORE
009630             MOVE WS-PA-JOURNAL-TITLE         TO WS-HIGHEST-JOURNAL
009640             MOVE WS-PA-TITLE                  TO WS-HIGHEST-TITLE
009650             MOVE WS-PA-DOI                      TO WS-HIGHEST-DOI
009660             MOVE 'Y'                             TO WS-HIGHEST-SET-SW
009670         END-IF
009680         IF  NOT WS-LOWEST-SET
009690             OR WS-NORMALIZED-SCORE < WS-LOWEST-SCORE
009700             MOVE WS-NORMALIZED-SCORE        TO WS-LOWEST-SCORE
009710             MOVE WS-PA-JOURNAL-TITLE         TO WS-LOWEST-JOURNAL
009720             MOVE WS-PA-TITLE                  TO WS-LOWEST-TITLE
009730             MOVE WS-PA-DOI                      TO WS-LOWEST-DOI
009740             MOVE 'Y'                             TO WS-LOWEST-SET-SW
009750         END-IF.
009760     IF  WS-PA-YEAR >= 1900 AND WS-PA-YEAR < 2100
009770         SET WS-YEAR-IDX TO WS-PA-YEAR
009780         SUBTRACT 1899 FROM WS-YEAR-IDX
009790         ADD 1                              TO WS-YC-COUNT(WS-YEAR-IDX)
009800         IF  WS-YC-COUNT(WS-YEAR-IDX) > WS-YEAR-MAX-COUNT
009810             MOVE WS-YC-COUNT(WS-YEAR-IDX)    TO WS-YEAR-MAX-COUNT.
009820     PERFORM 5100-TRACK-JOURNAL-FREQUENCY.
009830*---------------------------------------------------------------*
009840 5100-TRACK-JOURNAL-FREQUENCY.
009850*---------------------------------------------------------------*
009860     MOVE 'N'                                TO WS-DISTINCT-COUNTRY-SW.
009870     PERFORM 5110-TEST-ONE-JOURNAL-SLOT
009880         VARYING WS-JF-INDEX FROM 1 BY 1
009890             UNTIL WS-JF-INDEX > WS-JF-USED
009900                 OR WS-DISTINCT-COUNTRY-FOUND.
009910     IF  NOT WS-DISTINCT-COUNTRY-FOUND AND WS-JF-USED < 200
009920         ADD 1                               TO WS-JF-USED
009930         SET WS-JF-INDEX                      TO WS-JF-USED
009940         MOVE WS-PA-JOURNAL-TITLE              TO
009950              WS-JF-TITLE(WS-JF-INDEX)
009960         MOVE 1                                 TO
009970              WS-JF-COUNT(WS-JF-INDEX)
009980         PERFORM 5120-STORE-JOURNAL-QUARTILE.
009990*---------------------------------------------------------------*
010000 5110-TEST-ONE-JOURNAL-SLOT.
010010*---------------------------------------------------------------*
010020     IF  WS-JF-TITLE(WS-JF-INDEX) = WS-PA-JOURNAL-TITLE
010030         ADD 1                                 TO
010040             WS-JF-COUNT(WS-JF-INDEX)
010050         MOVE 'Y'                               TO
010060              WS-DISTINCT-COUNTRY-SW
010070         IF  WS-JF-COUNT(WS-JF-INDEX) > WS-JOURNAL-MAX-COUNT
010080             MOVE WS-JF-COUNT(WS-JF-INDEX)      TO
010090                  WS-JOURNAL-MAX-COUNT.
010100*---------------------------------------------------------------*
010110 5120-STORE-JOURNAL-QUARTILE.
010120*---------------------------------------------------------------*
010130     IF  WS-MATCH-INDEX > 0
010140         MOVE TBL-JR-RANK(WS-MATCH-INDEX)       TO
010150              WS-JF-RANK(WS-JF-INDEX)
010160         EVALUATE TBL-JR-QUARTILE(WS-MATCH-INDEX)
010170             WHEN 'Q1'
010180                 MOVE '1'                        TO
010190                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010200             WHEN 'Q2'
010210                 MOVE '2'                        TO
010220                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010230             WHEN 'Q3'
010240                 MOVE '3'                        TO
010250                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010260             WHEN 'Q4'
010270                 MOVE '4'                        TO
010280                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010290             WHEN OTHER
010300                 MOVE 'U'                        TO
010310                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010320         END-EVALUATE
010330     ELSE
010340         MOVE 'U'                                TO
010350              WS-JF-QUARTILE-BUCKET(WS-JF-INDEX).
010360     IF  WS-JOURNAL-MAX-COUNT < 1
010370         MOVE 1                                  TO
010380              WS-JOURNAL-MAX-COUNT.
010390*---------------------------------------------------------------*
010400 7000-BUILD-COUNTRY-REPORT.
010410*---------------------------------------------------------------*
010420     PERFORM 7050-COUNT-QUARTILE-BUCKETS.
010430     PERFORM 9100-PRINT-HEADING-LINES.
010440     MOVE WS-SCORED-COUNT                       TO CT-TOTAL-PAPERS.
010450     IF  WS-SCORED-COUNT > 0
010460         COMPUTE CT-AVG-SCORE ROUNDED =
010470             WS-SCORE-SUM / WS-SCORED-COUNT
010480     ELSE
010490         MOVE 0                                 TO CT-AVG-SCORE.
010500     MOVE COUNTRY-TOTALS-LINE                   TO NEXT-REPORT-LINE.
010510     PERFORM 9000-PRINT-REPORT-LINE.
010520     PERFORM 7100-PRINT-HIGH-LOW-LINES.
010530     PERFORM 7200-PRINT-TIER-BARS.
010540     PERFORM 7250-PRINT-COLLAB-LINE.
010550     PERFORM 7260-PRINT-QUARTILE-LINE.
010560     IF  WS-SCORED-COUNT > 0
010570         COMPUTE AC-AVG-CITES ROUNDED =
010580             WS-CITATION-SUM / WS-SCORED-COUNT
010590     ELSE
010600         MOVE 0                                 TO AC-AVG-CITES.
010610     MOVE AVG-CITES-LINE                        TO NEXT-REPORT-LINE.
010620     PERFORM 9000-PRINT-REPORT-LINE.
010630     PERFORM 7300-PRINT-TOP-JOURNALS.
010640     PERFORM 7400-PRINT-YEAR-HISTOGRAM.
010650*---------------------------------------------------------------*
010660 7050-COUNT-QUARTILE-BUCKETS.
010670*---------------------------------------------------------------*
010680     MOVE 0 TO WS-Q1-COUNT WS-Q2-COUNT WS-Q3-COUNT
010690                WS-Q4-COUNT WS-UNRANKED-COUNT.
010700     PERFORM 7060-TALLY-ONE-QUARTILE
010710         VARYING WS-JF-INDEX FROM 1 BY 1
010720             UNTIL WS-JF-INDEX > WS-JF-USED.
010730*---------------------------------------------------------------*
010740 7060-TALLY-ONE-QUARTILE.
010750*---------------------------------------------------------------*
010760     EVALUATE WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010770         WHEN '1'  ADD 1 TO WS-Q1-COUNT
010780         WHEN '2'  ADD 1 TO WS-Q2-COUNT
010790         WHEN '3'  ADD 1 TO WS-Q3-COUNT
010800         WHEN '4'  ADD 1 TO WS-Q4-COUNT
010810         WHEN OTHER ADD 1 TO WS-UNRANKED-COUNT
010820     END-EVALUATE.
010830*---------------------------------------------------------------*
010840 7100-PRINT-HIGH-LOW-LINES.
010850*---------------------------------------------------------------*
010860     IF  WS-HIGHEST-SET
010870         MOVE 'HIGHEST'                        TO HL-LABEL
010880         MOVE WS-HIGHEST-SCORE                 TO HL-SCORE
010890         MOVE WS-HIGHEST-JOURNAL (1:40)        TO HL-JOURNAL
010900         MOVE WS-HIGHEST-TITLE (1:40)          TO HL-TITLE
010910     ELSE
010920         MOVE 'HIGHEST'                        TO HL-LABEL
010930         MOVE 0                                TO HL-SCORE
010940         MOVE 'N/A'                            TO HL-JOURNAL
010950         MOVE 'N/A'                            TO HL-TITLE.
010960     MOVE HIGH-LOW-LINE                        TO NEXT-REPORT-LINE.
010970     PERFORM 9000-PRINT-REPORT-LINE.
010980     IF  WS-LOWEST-SET
010990         MOVE 'LOWEST '                        TO HL-LABEL
011000         MOVE WS-LOWEST-SCORE                  TO HL-SCORE
011010         MOVE WS-LOWEST-JOURNAL (1:40)         TO HL-JOURNAL
011020         MOVE WS-LOWEST-TITLE (1:40)           TO HL-TITLE
011030     ELSE
011040         MOVE 'LOWEST '                        TO HL-LABEL
011050         MOVE 0                                TO HL-SCORE
011060         MOVE 'N/A'                            TO HL-JOURNAL
011070         MOVE 'N/A'                            TO HL-TITLE.
011080     MOVE HIGH-LOW-LINE                        TO NEXT-REPORT-LINE.
011090     PERFORM 9000-PRINT-REPORT-LINE.
011100*---------------------------------------------------------------*
011110 7200-PRINT-TIER-BARS.
011120*---------------------------------------------------------------*
011130     MOVE 'VERY HIGH'    TO TB-LABEL.
011140     MOVE WS-TIER-VERY-HIGH-COUNT TO WS-BAR-COUNT-IN.
011150     PERFORM 7210-PRINT-ONE-TIER-BAR.
011160     MOVE 'HIGH'         TO TB-LABEL.
011170     MOVE WS-TIER-HIGH-COUNT TO WS-BAR-COUNT-IN.
011180     PERFORM 7210-PRINT-ONE-TIER-BAR.
011190     MOVE 'MEDIUM'       TO TB-LABEL.
011200     MOVE WS-TIER-MEDIUM-COUNT TO WS-BAR-COUNT-IN.
011210     PERFORM 7210-PRINT-ONE-TIER-BAR.
011220     MOVE 'LOW'          TO TB-LABEL.
011230     MOVE WS-TIER-LOW-COUNT TO WS-BAR-COUNT-IN.
011240     PERFORM 7210-PRINT-ONE-TIER-BAR.
011250     MOVE 'VERY LOW'     TO TB-LABEL.
011260     MOVE WS-TIER-VERY-LOW-COUNT TO WS-BAR-COUNT-IN.
011270     PERFORM 7210-PRINT-ONE-TIER-BAR.
011280*---------------------------------------------------------------*
011290 7210-PRINT-ONE-TIER-BAR.
011300*---------------------------------------------------------------*
011310     MOVE WS-SCORED-COUNT                      TO WS-BAR-TOTAL-IN.
011320     MOVE 40                                   TO WS-BAR-WIDTH.
011330     PERFORM 9200-BUILD-BAR.
011340     MOVE WS-BAR-TEXT (1:40)                   TO TB-BAR.
011350     MOVE WS-BAR-COUNT-IN                      TO TB-COUNT.
011360     IF  WS-SCORED-COUNT > 0
011370         COMPUTE TB-PERCENT ROUNDED =
011380             (WS-BAR-COUNT-IN / WS-SCORED-COUNT) * 100
011390     ELSE
011400         MOVE 0                                 TO TB-PERCENT.
011410     MOVE TIER-BAR-LINE                         TO NEXT-REPORT-LINE.
011420     PERFORM 9000-PRINT-REPORT-LINE.
011430*---------------------------------------------------------------*
011440 7250-PRINT-COLLAB-LINE.
011450*---------------------------------------------------------------*
011460     MOVE 'INTL COLL'                           TO TB-LABEL.
011470     MOVE WS-COLLAB-COUNT                       TO WS-BAR-COUNT-IN.
011480     PERFORM 7210-PRINT-ONE-TIER-BAR.
011490*---------------------------------------------------------------*
011500 7260-PRINT-QUARTILE-LINE.
011510*---------------------------------------------------------------*
011520     IF  WS-JF-USED > 0
011530         COMPUTE QL-Q1 ROUNDED = (WS-Q1-COUNT / WS-JF-USED) * 100
011540         COMPUTE QL-Q2 ROUNDED = (WS-Q2-COUNT / WS-JF-USED) * 100
011550         COMPUTE QL-Q3 ROUNDED = (WS-Q3-COUNT / WS-JF-USED) * 100
011560         COMPUTE QL-Q4 ROUNDED = (WS-Q4-COUNT / WS-JF-USED) * 100
011570         COMPUTE QL-UNRANKED ROUNDED =
011580             (WS-UNRANKED-COUNT / WS-JF-USED) * 100
011590     ELSE
011600         MOVE 0 TO QL-Q1 QL-Q2 QL-Q3 QL-Q4 QL-UNRANKED.
011610     MOVE QUARTILE-LINE                         TO NEXT-REPORT-LINE.
011620     PERFORM 9000-PRINT-REPORT-LINE.
011630*---------------------------------------------------------------*
011640 7300-PRINT-TOP-JOURNALS.
011650*---------------------------------------------------------------*
011660     PERFORM 7310-PRINT-ONE-TOP-JOURNAL 10 TIMES.
011670*---------------------------------------------------------------*
011680 7310-PRINT-ONE-TOP-JOURNAL.
011690*---------------------------------------------------------------*
011700     MOVE 0                                      TO WS-BAR-COUNT-IN.
011710     MOVE 0                                      TO WS-JF-BEST-INDEX.
011720     PERFORM 7320-FIND-NEXT-TOP-JOURNAL
011730         VARYING WS-JF-INDEX FROM 1 BY 1
011740             UNTIL WS-JF-INDEX > WS-JF-USED.
011750     IF  WS-JF-BEST-INDEX > 0
011760         SET WS-JF-INDEX                         TO WS-JF-BEST-INDEX
011770         MOVE 'Y'                                TO
011780              WS-JF-PRINTED-SW(WS-JF-INDEX)
011790         IF  WS-JF-RANK(WS-JF-INDEX) > 0
011800             MOVE WS-JF-RANK(WS-JF-INDEX)         TO JB-RANK
011810         ELSE
011820             MOVE 'N/A'                           TO JB-RANK
011830         END-IF
011840         MOVE WS-JF-TITLE(WS-JF-INDEX) (1:40)     TO JB-TITLE
011850         MOVE WS-JOURNAL-MAX-COUNT                TO WS-BAR-TOTAL-IN
011860         MOVE 30                                  TO WS-BAR-WIDTH
011870         PERFORM 9200-BUILD-BAR
011880         MOVE WS-BAR-TEXT (1:30)                  TO JB-BAR
011890         MOVE WS-BAR-COUNT-IN                     TO JB-COUNT
011900         MOVE JOURNAL-BAR-LINE                    TO NEXT-REPORT-LINE
011910         PERFORM 9000-PRINT-REPORT-LINE.
011920*---------------------------------------------------------------*
011930 7320-FIND-NEXT-TOP-JOURNAL.
011940*---------------------------------------------------------------*
011950     IF  NOT WS-JF-PRINTED(WS-JF-INDEX)
011960         AND WS-JF-COUNT(WS-JF-INDEX) > WS-BAR-COUNT-IN
011970         MOVE WS-JF-COUNT(WS-JF-INDEX)            TO WS-BAR-COUNT-IN
011980         SET WS-JF-BEST-INDEX                     TO WS-JF-INDEX.
011990*---------------------------------------------------------------*
012000 7400-PRINT-YEAR-HISTOGRAM.
012010*---------------------------------------------------------------*
012020     PERFORM 7410-PRINT-ONE-YEAR-LINE
012030         VARYING WS-YEAR-IDX FROM 1 BY 1
012040             UNTIL WS-YEAR-IDX > 200.
012050*---------------------------------------------------------------*
012060 7410-PRINT-ONE-YEAR-LINE.
012070*---------------------------------------------------------------*
012080     IF  WS-YC-COUNT(WS-YEAR-IDX) > 0
012090         COMPUTE YB-YEAR = WS-YEAR-IDX + 1899
012100         MOVE WS-YC-COUNT(WS-YEAR-IDX)            TO WS-BAR-COUNT-IN
012110         MOVE WS-YEAR-MAX-COUNT                   TO WS-BAR-TOTAL-IN
012120         MOVE 30                                  TO WS-BAR-WIDTH
012130         PERFORM 9200-BUILD-BAR
012140         MOVE WS-BAR-TEXT (1:30)                  TO YB-BAR
012150         MOVE WS-YC-COUNT(WS-YEAR-IDX)             TO YB-COUNT
012160         MOVE YEAR-BAR-LINE                        TO NEXT-REPORT-LINE
012170         PERFORM 9000-PRINT-REPORT-LINE.
012180*---------------------------------------------------------------*
012190 8000-WRITE-COUNTRY-SUMMARY.
012200*---------------------------------------------------------------*
012210     MOVE WS-CURRENT-COUNTRY-NAME                TO CS-COUNTRY.
012220     MOVE WS-SCORED-COUNT                        TO CS-TOTAL-PAPERS.
012230     IF  WS-SCORED-COUNT > 0
012240         COMPUTE CS-AVG-SCORE ROUNDED =
012250             WS-SCORE-SUM / WS-SCORED-COUNT
012260         COMPUTE CS-INTL-COLLAB-PCT ROUNDED =
012270             (WS-COLLAB-COUNT / WS-SCORED-COUNT) * 100
012280     ELSE
012290         MOVE 0                                  TO CS-AVG-SCORE
012300                                                     CS-INTL-COLLAB-PCT.
012310     WRITE COUNTRY-SUMMARY-RECORD.
012320*---------------------------------------------------------------*
012330 9100-PRINT-HEADING-LINES.
012340*---------------------------------------------------------------*
012350     MOVE PAGE-COUNT                             TO HL1-PAGE-NUM.
012360     MOVE WS-CURRENT-COUNTRY-NAME                 TO HL1-COUNTRY.
012370     MOVE HEADING-LINE-1                          TO PRINT-LINE.
012380     PERFORM 9110-WRITE-TOP-OF-PAGE.
012390     ADD 1                                          TO PAGE-COUNT.
012400     MOVE 6                                          TO LINE-COUNT.
012410*---------------------------------------------------------------*
012420 9000-PRINT-REPORT-LINE.
012430*---------------------------------------------------------------*
012440     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
012450         PERFORM 9100-PRINT-HEADING-LINES.
012460     MOVE NEXT-REPORT-LINE                         TO PRINT-LINE.
012470     PERFORM 9120-WRITE-PRINT-LINE.
012480*---------------------------------------------------------------*
012490 9110-WRITE-TOP-OF-PAGE.
012500*---------------------------------------------------------------*
012510     WRITE PRINT-RECORD
012520         AFTER ADVANCING PAGE.
012530     MOVE SPACE                                    TO PRINT-LINE.
012540*---------------------------------------------------------------*
012550 9120-WRITE-PRINT-LINE.
012560*---------------------------------------------------------------*
012570     WRITE PRINT-RECORD
012580         AFTER ADVANCING LINE-SPACEING.
012590     ADD LINE-SPACEING                              TO LINE-COUNT.
012600     MOVE 1                                          TO LINE-SPACEING.
012610     MOVE SPACE                                      TO PRINT-LINE.
012620*---------------------------------------------------------------*
012630 9200-BUILD-BAR.
012640*---------------------------------------------------------------*
012650     MOVE SPACE                                      TO WS-BAR-TEXT.
012660     MOVE 0                                          TO WS-BAR-LENGTH.
012670     IF  WS-BAR-TOTAL-IN > 0
012680         COMPUTE WS-BAR-LENGTH ROUNDED =
012690             (WS-BAR-COUNT-IN / WS-BAR-TOTAL-IN) * WS-BAR-WIDTH.
012700     IF  WS-BAR-LENGTH > WS-BAR-WIDTH
012710         MOVE WS-BAR-WIDTH                           TO WS-BAR-LENGTH.
012720     IF  WS-BAR-LENGTH > 0
012730         PERFORM 9210-FILL-ONE-BAR-CHAR
012740             VARYING WS-BAR-IDX FROM 1 BY 1
012750                 UNTIL WS-BAR-IDX > WS-BAR-LENGTH.
012760*---------------------------------------------------------------*
012770 9210-FILL-ONE-BAR-CHAR.
012780*---------------------------------------------------------------*
012790     MOVE '*'                                        TO
012800          WS-BAR-ONE-CHAR(WS-BAR-IDX).
012810*---------------------------------------------------------------*
012820 9500-CLOSE-SHARED-FILES.
012830*---------------------------------------------------------------*
012840     CLOSE SUMMARY-FILE.
012850     CLOSE PRINT-FILE.
012860
