000100*===============================================================*
000110* PROGRAM NAME:    JRSCAN
000120* ORIGINAL AUTHOR: K. J. FENWICK
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 11/19/91 K. J. FENWICK   CREATED - PRE-SCANS ALL COUNTRY        WO-0552
000180*                          PAPER FILES FOR THE GLOBAL MAX
000190*                          CITATION COUNT AND TOP JOURNAL
000200*                          BEFORE THE COUNTRY SCORING RUNS.
000210* 11/19/91 K. J. FENWICK   ADDED GBR AND IND PAPER FILES -        WO-0552
000220*                          ORIGINALLY USA ONLY.
000230* 06/08/93 K. J. FENWICK   PER-JOURNAL AGGREGATE TABLE ADDED      WO-0603
000240*                          (PAPER COUNT, TOTAL CITATIONS,
000250*                          DISTINCT COUNTRY COUNT) FOR U7.
000260* 02/27/95 P. DESOUZA      TOP JOURNAL NOW SELECTED BY            WO-0650
000270*                          HIGHEST SJR AMONG MATCHED
000280*                          JOURNALS, NOT HIGHEST PAPER COUNT.
000290* 07/15/96 P. DESOUZA      UNMATCHED PAPERS STILL COUNT           WO-0702
000300*                          TOWARD THE GLOBAL MAX CITATION
000310*                          CHECK - ONLY THE PER-JOURNAL TABLE
000320*                          REQUIRES A MATCH.
000330* 12/11/98 R. T. MALLORY   Y2K REMEDIATION - NO TWO-DIGIT         WO-0801
000340*                          YEAR FIELDS IN THIS PROGRAM.
000350*                          SIGNED OFF CLEAN.
000360* 08/30/01 K. J. FENWICK   TABLE SIZE RAISED TO MATCH THE         WO-0877
000370*                          6000-ENTRY JRREFOUT MASTER.
000380* 03/22/03 R. T. MALLORY   JRGLOBAL CONTROL RECORD NOW            WO-0916
000390*                          CARRIES THE TOP JOURNAL'S SJR FOR
000400*                          THE AUDIT TRAIL PRINTOUT.
000410*===============================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    JRSCAN.
000440 AUTHOR.        K. J. FENWICK.
000450 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000460 DATE-WRITTEN.  11/19/1991.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------------------------------------------------*
000540 SOURCE-COMPUTER.  IBM-3081.
000550 OBJECT-COMPUTER.  IBM-3081.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS JR-NUMERIC-TEXT IS '0' THRU '9'
000590     UPSI-0 ON STATUS IS JR-RERUN-SWITCH.
000600*---------------------------------------------------------------*
000610 INPUT-OUTPUT SECTION.
000620*---------------------------------------------------------------*
000630 FILE-CONTROL.
000640     SELECT JRMASTER-FILE ASSIGN TO JRREFOUT
000650       ORGANIZATION IS SEQUENTIAL
000660       FILE STATUS IS JRMASTER-STATUS.
000670*
000680     SELECT USA-PAPER-FILE ASSIGN TO PAPRUSA
000690       ORGANIZATION IS SEQUENTIAL
000700       FILE STATUS IS USA-PAPER-STATUS.
000710*
000720     SELECT GBR-PAPER-FILE ASSIGN TO PAPRGBR
000730       ORGANIZATION IS SEQUENTIAL
000740       FILE STATUS IS GBR-PAPER-STATUS.
000750*
000760     SELECT IND-PAPER-FILE ASSIGN TO PAPRIND
000770       ORGANIZATION IS SEQUENTIAL
000780       FILE STATUS IS IND-PAPER-STATUS.
000790*
000800     SELECT JRGLOBAL-FILE ASSIGN TO JRGLOBAL
000810       ORGANIZATION IS SEQUENTIAL
000820       FILE STATUS IS JRGLOBAL-STATUS.
000830*
000840     SELECT PRINT-FILE ASSIGN TO PRTFILE.
000850*===============================================================*
000860 DATA DIVISION.
000870*---------------------------------------------------------------*
000880 FILE SECTION.
000890*---------------------------------------------------------------*
000900 FD  JRMASTER-FILE
000910         RECORDING MODE IS F.
000920 COPY JRREFREC.
000930*---------------------------------------------------------------*
000940 FD  USA-PAPER-FILE
000950         RECORDING MODE IS F.
000960 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==USA-PAPER-RECORD==
000970                         ==PA-==          BY ==USA-PA-==.
000980*---------------------------------------------------------------*
000990 FD  GBR-PAPER-FILE
001000         RECORDING MODE IS F.
001010 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==GBR-PAPER-RECORD==
001020                         ==PA-==          BY ==GBR-PA-==.
001030*---------------------------------------------------------------*
001040 FD  IND-PAPER-FILE
001050         RECORDING MODE IS F.
001060 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==IND-PAPER-RECORD==
001070                         ==PA-==          BY ==IND-PA-==.
001080*---------------------------------------------------------------*
001090 FD  JRGLOBAL-FILE
001100         RECORDING MODE IS F.
001110 01  GLOBAL-CONTROL-RECORD.
001120     05  GC-MAX-CITATIONS            PIC 9(06).
001130     05  GC-MAX-CITATIONS-TITLE      PIC X(100).
001140     05  GC-MAX-CITATIONS-JOURNAL    PIC X(60).
001150     05  GC-MAX-CITATIONS-DOI        PIC X(40).
001160     05  GC-TOP-JOURNAL-TITLE        PIC X(60).
001170     05  GC-TOP-JOURNAL-RANK         PIC 9(06).
001180     05  GC-TOP-JOURNAL-SJR          PIC 9(04)V9(03).
001190     05  FILLER                      PIC X(20).
001200*---------------------------------------------------------------*
001210* LEGACY SHORT-FORM VIEW - KEPT FOR THE OLD AUDIT EXTRACT JOB
001220* (REQUEST WO-0604) WHICH ONLY EVER WANTED RANK AND TITLE.
001230*---------------------------------------------------------------*
001240 01  GLOBAL-CONTROL-RECORD-SHORT REDEFINES GLOBAL-CONTROL-RECORD.
001250     05  FILLER                      PIC X(106).
001260     05  GCS-TOP-JOURNAL-TITLE       PIC X(60).
001270     05  FILLER                      PIC X(130).
001280*---------------------------------------------------------------*
001290 FD  PRINT-FILE
001300         RECORDING MODE IS F.
001310 01  PRINT-RECORD.
001320     05  PRINT-LINE                  PIC X(132).
001330*---------------------------------------------------------------*
001340 WORKING-STORAGE SECTION.
001350*---------------------------------------------------------------*
001360 01  REPORT-LINES.
001370     05  NEXT-REPORT-LINE             PIC X(132) VALUE SPACE.
001380     05  FILLER                       PIC X(01).
001390*---------------------------------------------------------------*
001400 01  GLOBAL-SCAN-SUMMARY-LINE-1.
001410     05  FILLER        PIC X(04) VALUE SPACE.
001420     05  FILLER        PIC X(24) VALUE 'GLOBAL MAXIMUM CITATIONS'.
001430     05  FILLER        PIC X(02) VALUE SPACE.
001440     05  GS-MAX-CITES  PIC ZZZ,ZZ9.
001450     05  FILLER        PIC X(50) VALUE SPACE.
001460*---------------------------------------------------------------*
001470 01  GLOBAL-SCAN-SUMMARY-LINE-2.
001480     05  FILLER        PIC X(04) VALUE SPACE.
001490     05  FILLER        PIC X(24) VALUE 'TOP JOURNAL BY SJR      '.
001500     05  GS-TOP-JOURNAL PIC X(40).
001510     05  FILLER        PIC X(20) VALUE SPACE.
001520*---------------------------------------------------------------*
001530 01  HEADING-LINE-1.
001540     05  FILLER        PIC X(01) VALUE SPACE.
001550     05  FILLER        PIC X(40) VALUE
001560         'JOURNAL IMPACT SCORING - GLOBAL PRE-SCAN'.
001570     05  FILLER        PIC X(10) VALUE SPACE.
001580     05  FILLER        PIC X(06) VALUE 'PAGE: '.
001590     05  HL1-PAGE-NUM  PIC ZZ9.
001600     05  FILLER        PIC X(71) VALUE SPACE.
001610*---------------------------------------------------------------*
001620 01  WS-PAPER-RECORD.
001630     05  WS-PA-TITLE                 PIC X(100).
001640     05  WS-PA-AUTHORS               PIC X(80).
001650     05  WS-PA-JOURNAL-TITLE         PIC X(60).
001660     05  WS-PA-ISSN                  PIC X(08).
001670     05  WS-PA-YEAR                  PIC 9(04).
001680     05  WS-PA-CITATIONS             PIC 9(06).
001690     05  WS-PA-AFFILIATIONS          PIC X(200).
001700     05  WS-PA-DOI                   PIC X(40).
001710     05  WS-PA-DOC-TYPE              PIC X(20).
001720     05  WS-PA-OPEN-ACCESS           PIC X(20).
001730     05  FILLER                      PIC X(12).
001740*---------------------------------------------------------------*
001750 01  WS-ISSN-SCAN-AREA.
001760     05  WS-PAPER-ISSN-AREA          PIC X(08).
001770     05  FILLER                      PIC X(02).
001780*---------------------------------------------------------------*
001790 01  WS-ISSN-SCAN-BYTES REDEFINES WS-ISSN-SCAN-AREA.
001800     05  WS-ISSN-BYTE                PIC X(01) OCCURS 8 TIMES.
001810     05  FILLER                      PIC X(02).
001820*---------------------------------------------------------------*
001830 01  GLOBAL-JOURNAL-AGGREGATE-TABLE.
001840     05  GJ-ENTRY OCCURS 1 TO 6000 TIMES
001850                      DEPENDING ON JR-TABLE-SIZE
001860                      INDEXED BY GJ-INDEX.
001870         10  GJ-PAPER-COUNT          PIC 9(07) USAGE COMP VALUE 0.
001880         10  GJ-TOTAL-CITATIONS      PIC 9(09) USAGE COMP VALUE 0.
001890         10  GJ-COUNTRY-COUNT        PIC 9(02) USAGE COMP VALUE 0.
001900         10  GJ-COUNTRY-LIST         PIC X(30) OCCURS 20 TIMES.
001910*---------------------------------------------------------------*
001920 01  GJ-COUNTRY-LIST-FLAT REDEFINES GJ-COUNTRY-LIST.
001930     05  GJ-COUNTRY-LIST-BYTE        PIC X(01) OCCURS 600 TIMES.
001940*---------------------------------------------------------------*
001950 01  COUNTERS-AND-SWITCHES.
001960     05  USA-PAPER-STATUS             PIC X(02).
001970         88  USA-PAPER-OK                      VALUE '00'.
001980     05  GBR-PAPER-STATUS             PIC X(02).
001990         88  GBR-PAPER-OK                      VALUE '00'.
002000     05  IND-PAPER-STATUS             PIC X(02).
002010         88  IND-PAPER-OK                      VALUE '00'.
002020     05  JRMASTER-STATUS              PIC X(02).
002030         88  JRMASTER-OK                       VALUE '00'.
002040     05  JRGLOBAL-STATUS              PIC X(02).
002050         88  JRGLOBAL-OK                       VALUE '00'.
002060     05  END-OF-FILE-SW               PIC X(01)  VALUE 'N'.
002070         88  END-OF-FILE                        VALUE 'Y'.
002080     05  WS-MATCH-INDEX               PIC S9(05) USAGE COMP VALUE 0.
002090     05  WS-COUNTRY-SUBSCRIPT         PIC 9(02) USAGE COMP VALUE 0.
002100     05  WS-COUNTRY-FOUND-SW          PIC X(01) VALUE 'N'.
002110         88  WS-COUNTRY-FOUND                  VALUE 'Y'.
002120     05  WS-GLOBAL-MAX-CITATIONS      PIC 9(06) USAGE COMP VALUE 0.
002130     05  WS-TOP-JOURNAL-SJR           PIC 9(04)V9(03) VALUE 0.
002140     05  WS-CURRENT-COUNTRY-NAME      PIC X(30).
002150     05  FILLER                       PIC X(06).
002160 COPY JRTABLE.
002170 COPY PRINTCTL.
002180*===============================================================*
002190 PROCEDURE DIVISION.
002200*---------------------------------------------------------------*
002210 0000-MAIN-PROCESSING.
002220*---------------------------------------------------------------*
002230     PERFORM 1000-OPEN-FILES.
002240     PERFORM 1100-LOAD-REFERENCE-TABLE.
002250     MOVE 'UNITED STATES'             TO WS-CURRENT-COUNTRY-NAME.
002260     PERFORM 2000-PROCESS-USA-PAPER-FILE.
002270     MOVE 'UNITED KINGDOM'            TO WS-CURRENT-COUNTRY-NAME.
002280     PERFORM 2010-PROCESS-GBR-PAPER-FILE.
002290     MOVE 'INDIA'                     TO WS-CURRENT-COUNTRY-NAME.
002300     PERFORM 2020-PROCESS-IND-PAPER-FILE.
002310     PERFORM 5000-WRITE-GLOBAL-CONTROL.
002320     PERFORM 5100-PRINT-SCAN-SUMMARY.
002330     PERFORM 6000-CLOSE-FILES.
002340     GOBACK.
002350*---------------------------------------------------------------*
002360 1000-OPEN-FILES.
002370*---------------------------------------------------------------*
002380     OPEN INPUT  JRMASTER-FILE.
002390     OPEN INPUT  USA-PAPER-FILE.
002400     OPEN INPUT  GBR-PAPER-FILE.
002410     OPEN INPUT  IND-PAPER-FILE.
002420     OPEN OUTPUT JRGLOBAL-FILE.
002430     OPEN OUTPUT PRINT-FILE.
002440     MOVE FUNCTION CURRENT-DATE       TO WS-CURRENT-DATE-DATA.
002450     MOVE 0                           TO JR-TABLE-SIZE.
002460*---------------------------------------------------------------*
002470 1100-LOAD-REFERENCE-TABLE.
002480*---------------------------------------------------------------*
002490     PERFORM 1110-READ-MASTER-RECORD.
002500     PERFORM 1120-STORE-MASTER-ENTRY
002510         UNTIL END-OF-FILE.
002520*---------------------------------------------------------------*
002530 1110-READ-MASTER-RECORD.
002540*---------------------------------------------------------------*
002550     READ JRMASTER-FILE
002560         AT END MOVE 'Y'              TO END-OF-FILE-SW.
002570*---------------------------------------------------------------*
002580 1120-STORE-MASTER-ENTRY.
002590*---------------------------------------------------------------*
002600     ADD 1                            TO JR-TABLE-SIZE.
002610     MOVE JR-RANK                     TO
002620          TBL-JR-RANK(JR-TABLE-SIZE).
002630     MOVE JR-TITLE                    TO
002640          TBL-JR-TITLE(JR-TABLE-SIZE).
002650     MOVE JR-ISSN                     TO
002660          TBL-JR-ISSN(JR-TABLE-SIZE).
002670     MOVE JR-SJR                      TO
002680          TBL-JR-SJR(JR-TABLE-SIZE).
002690     MOVE JR-QUARTILE                 TO
002700          TBL-JR-QUARTILE(JR-TABLE-SIZE).
002710     MOVE JR-H-INDEX                  TO
002720          TBL-JR-H-INDEX(JR-TABLE-SIZE).
002730     MOVE JR-CLEAN-TITLE              TO
002740          TBL-JR-CLEAN-TITLE(JR-TABLE-SIZE).
002750     MOVE JR-SJR-PERCENTILE           TO
002760          TBL-JR-SJR-PCTILE(JR-TABLE-SIZE).
002770     MOVE JR-H-INDEX-PERCENTILE       TO
002780          TBL-JR-H-INDEX-PCTILE(JR-TABLE-SIZE).
002790     PERFORM 1110-READ-MASTER-RECORD.
002800*---------------------------------------------------------------*
002810 2000-PROCESS-USA-PAPER-FILE.
002820*---------------------------------------------------------------*
002830     MOVE 'N'                         TO END-OF-FILE-SW.
002840     PERFORM 2001-READ-USA-RECORD.
002850     PERFORM 2005-ACCUMULATE-USA-RECORD
002860         UNTIL END-OF-FILE.
002870*---------------------------------------------------------------*
002880 2001-READ-USA-RECORD.
002890*---------------------------------------------------------------*
002900     READ USA-PAPER-FILE
002910         AT END MOVE 'Y'              TO END-OF-FILE-SW.
002920*---------------------------------------------------------------*
002930 2005-ACCUMULATE-USA-RECORD.
002940*---------------------------------------------------------------*
002950     MOVE USA-PA-TITLE                TO WS-PA-TITLE.
002960     MOVE USA-PA-AUTHORS              TO WS-PA-AUTHORS.
002970     MOVE USA-PA-JOURNAL-TITLE        TO WS-PA-JOURNAL-TITLE.
002980     MOVE USA-PA-ISSN                 TO WS-PA-ISSN.
002990     MOVE USA-PA-YEAR                 TO WS-PA-YEAR.
003000     MOVE USA-PA-CITATIONS            TO WS-PA-CITATIONS.
003010     MOVE USA-PA-AFFILIATIONS         TO WS-PA-AFFILIATIONS.
003020     MOVE USA-PA-DOI                  TO WS-PA-DOI.
003030     MOVE USA-PA-DOC-TYPE             TO WS-PA-DOC-TYPE.
003040     MOVE USA-PA-OPEN-ACCESS          TO WS-PA-OPEN-ACCESS.
003050     PERFORM 2100-ACCUMULATE-JOURNAL-TOTALS.
003060     PERFORM 2001-READ-USA-RECORD.
003070*---------------------------------------------------------------*
003080 2010-PROCESS-GBR-PAPER-FILE.
003090*---------------------------------------------------------------*
003100     MOVE 'N'                         TO END-OF-FILE-SW.
003110     PERFORM 2011-READ-GBR-RECORD.
003120     PERFORM 2015-ACCUMULATE-GBR-RECORD
003130         UNTIL END-OF-FILE.
003140*---------------------------------------------------------------*
003150 2011-READ-GBR-RECORD.
003160*---------------------------------------------------------------*
003170     READ GBR-PAPER-FILE
003180         AT END MOVE 'Y'              TO END-OF-FILE-SW.
003190*---------------------------------------------------------------*
003200 2015-ACCUMULATE-GBR-RECORD.
003210*---------------------------------------------------------------*
003220     MOVE GBR-PA-TITLE                TO WS-PA-TITLE.
003230     MOVE GBR-PA-AUTHORS              TO WS-PA-AUTHORS.
003240     MOVE GBR-PA-JOURNAL-TITLE        TO WS-PA-JOURNAL-TITLE.
003250     MOVE GBR-PA-ISSN                 TO WS-PA-ISSN.
003260     MOVE GBR-PA-YEAR                 TO WS-PA-YEAR.
003270     MOVE GBR-PA-CITATIONS            TO WS-PA-CITATIONS.
003280     MOVE GBR-PA-AFFILIATIONS         TO WS-PA-AFFILIATIONS.
003290     MOVE GBR-PA-DOI                  TO WS-PA-DOI.
003300     MOVE GBR-PA-DOC-TYPE             TO WS-PA-DOC-TYPE.
003310     MOVE GBR-PA-OPEN-ACCESS          TO WS-PA-OPEN-ACCESS.
003320     PERFORM 2100-ACCUMULATE-JOURNAL-TOTALS.
003330     PERFORM 2011-READ-GBR-RECORD.
003340*---------------------------------------------------------------*
003350 2020-PROCESS-IND-PAPER-FILE.
003360*---------------------------------------------------------------*
003370     MOVE 'N'                         TO END-OF-FILE-SW.
003380     PERFORM 2021-READ-IND-RECORD.
003390     PERFORM 2025-ACCUMULATE-IND-RECORD
003400         UNTIL END-OF-FILE.
003410*---------------------------------------------------------------*
003420 2021-READ-IND-RECORD.
003430*---------------------------------------------------------------*
003440     READ IND-PAPER-FILE
003450         AT END MOVE 'Y'              TO END-OF-FILE-SW.
003460*---------------------------------------------------------------*
003470 2025-ACCUMULATE-IND-RECORD.
003480*---------------------------------------------------------------*
003490     MOVE IND-PA-TITLE                TO WS-PA-TITLE.
003500     MOVE IND-PA-AUTHORS              TO WS-PA-AUTHORS.
003510     MOVE IND-PA-JOURNAL-TITLE        TO WS-PA-JOURNAL-TITLE.
003520     MOVE IND-PA-ISSN                 TO WS-PA-ISSN.
003530     MOVE IND-PA-YEAR                 TO WS-PA-YEAR.
003540     MOVE IND-PA-CITATIONS            TO WS-PA-CITATIONS.
003550     MOVE IND-PA-AFFILIATIONS         TO WS-PA-AFFILIATIONS.
003560     MOVE IND-PA-DOI                  TO WS-PA-DOI.
003570     MOVE IND-PA-DOC-TYPE             TO WS-PA-DOC-TYPE.
003580     MOVE IND-PA-OPEN-ACCESS          TO WS-PA-OPEN-ACCESS.
003590     PERFORM 2100-ACCUMULATE-JOURNAL-TOTALS.
003600     PERFORM 2021-READ-IND-RECORD.
003610*---------------------------------------------------------------*
003620 2100-ACCUMULATE-JOURNAL-TOTALS.
003630*---------------------------------------------------------------*
003640     PERFORM 2200-TRACK-GLOBAL-MAX-CITATIONS.
003650     MOVE WS-PA-ISSN                  TO WS-PAPER-ISSN-AREA.
003660     CALL 'JRMATCH' USING WS-PA-TITLE
003670                          WS-PA-JOURNAL-TITLE
003680                          WS-PA-ISSN
003690                          WS-MATCH-INDEX
003700                          JOURNAL-REFERENCE-TABLE
003710                          JR-TABLE-SIZE.
003720     IF  WS-MATCH-INDEX > 0
003730         ADD 1 TO GJ-PAPER-COUNT(WS-MATCH-INDEX)
003740         ADD WS-PA-CITATIONS TO GJ-TOTAL-CITATIONS(WS-MATCH-INDEX)
003750         PERFORM 2300-TRACK-COUNTRY-FOR-JOURNAL
003760         PERFORM 2400-TRACK-TOP-JOURNAL.
003770*---------------------------------------------------------------*
003780 2200-TRACK-GLOBAL-MAX-CITATIONS.
003790*---------------------------------------------------------------*
003800     IF  WS-PA-CITATIONS > WS-GLOBAL-MAX-CITATIONS
003810         MOVE WS-PA-CITATIONS          TO WS-GLOBAL-MAX-CITATIONS
003820         MOVE WS-PA-TITLE               TO GC-MAX-CITATIONS-TITLE
003830         MOVE WS-PA-JOURNAL-TITLE        TO
003840              GC-MAX-CITATIONS-JOURNAL
003850         MOVE WS-PA-DOI                  TO GC-MAX-CITATIONS-DOI.
003860*---------------------------------------------------------------*
003870 2300-TRACK-COUNTRY-FOR-JOURNAL.
003880*---------------------------------------------------------------*
003890     MOVE 'N'                          TO WS-COUNTRY-FOUND-SW.
003900     PERFORM 2310-TEST-ONE-COUNTRY-SLOT
003910         VARYING WS-COUNTRY-SUBSCRIPT FROM 1 BY 1
003920             UNTIL WS-COUNTRY-SUBSCRIPT > 20
003930                 OR WS-COUNTRY-FOUND.
003940*---------------------------------------------------------------*
003950 2310-TEST-ONE-COUNTRY-SLOT.
003960*---------------------------------------------------------------*
003970     IF  GJ-COUNTRY-LIST(WS-MATCH-INDEX, WS-COUNTRY-SUBSCRIPT) =
003980             WS-CURRENT-COUNTRY-NAME
003990         MOVE 'Y'                       TO WS-COUNTRY-FOUND-SW
004000     ELSE
004010         IF  GJ-COUNTRY-LIST(WS-MATCH-INDEX, WS-COUNTRY-SUBSCRIPT)
004020                 = SPACE
004030             MOVE WS-CURRENT-COUNTRY-NAME TO
004040                  GJ-COUNTRY-LIST(WS-MATCH-INDEX,
004050                                  WS-COUNTRY-SUBSCRIPT)
004060             ADD 1 TO GJ-COUNTRY-COUNT(WS-MATCH-INDEX)
004070             MOVE 'Y'                     TO WS-COUNTRY-FOUND-SW.
004080*---------------------------------------------------------------*
004090 2400-TRACK-TOP-JOURNAL.
004100*---------------------------------------------------------------*
004110     IF  TBL-JR-SJR(WS-MATCH-INDEX) > WS-TOP-JOURNAL-SJR
004120         MOVE TBL-JR-SJR(WS-MATCH-INDEX)  TO WS-TOP-JOURNAL-SJR
004130         MOVE TBL-JR-TITLE(WS-MATCH-INDEX) TO
004140              GC-TOP-JOURNAL-TITLE
004150         MOVE TBL-JR-RANK(WS-MATCH-INDEX)  TO
004160              GC-TOP-JOURNAL-RANK.
004170*---------------------------------------------------------------*
004180 5000-WRITE-GLOBAL-CONTROL.
004190*---------------------------------------------------------------*
004200     MOVE WS-GLOBAL-MAX-CITATIONS       TO GC-MAX-CITATIONS.
004210     MOVE WS-TOP-JOURNAL-SJR             TO GC-TOP-JOURNAL-SJR.
004220     WRITE GLOBAL-CONTROL-RECORD.
004230*---------------------------------------------------------------*
004240 5100-PRINT-SCAN-SUMMARY.
004250*---------------------------------------------------------------*
004260     MOVE WS-GLOBAL-MAX-CITATIONS        TO GS-MAX-CITES.
004270     MOVE GLOBAL-SCAN-SUMMARY-LINE-1     TO NEXT-REPORT-LINE.
004280     PERFORM 9000-PRINT-REPORT-LINE.
004290     MOVE GC-TOP-JOURNAL-TITLE (1:40)    TO GS-TOP-JOURNAL.
004300     MOVE GLOBAL-SCAN-SUMMARY-LINE-2     TO NEXT-REPORT-LINE.
004310     PERFORM 9000-PRINT-REPORT-LINE.
004320*---------------------------------------------------------------*
004330 6000-CLOSE-FILES.
004340*---------------------------------------------------------------*
004350     CLOSE JRMASTER-FILE.
004360     CLOSE USA-PAPER-FILE.
004370     CLOSE GBR-PAPER-FILE.
004380     CLOSE IND-PAPER-FILE.
004390     CLOSE JRGLOBAL-FILE.
004400     CLOSE PRINT-FILE.
004410*---------------------------------------------------------------*
004420 9000-PRINT-REPORT-LINE.
004430*---------------------------------------------------------------*
004440     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
004450         PERFORM 9100-PRINT-HEADING-LINES.
004460     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
004470     PERFORM 9120-WRITE-PRINT-LINE.
004480*---------------------------------------------------------------*
004490 9100-PRINT-HEADING-LINES.
004500*---------------------------------------------------------------*
004510     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.
004520     MOVE HEADING-LINE-1              TO PRINT-LINE.
004530     PERFORM 9110-WRITE-TOP-OF-PAGE.
004540     ADD 1                             TO PAGE-COUNT.
004550     MOVE 6                           TO LINE-COUNT.
004560*---------------------------------------------------------------*
004570 9110-WRITE-TOP-OF-PAGE.
004580*---------------------------------------------------------------*
004590     WRITE PRINT-RECORD
004600         AFTER ADVANCING PAGE.
004610     MOVE SPACE                       TO PRINT-LINE.
004620*---------------------------------------------------------------*
004630 9120-WRITE-PRINT-LINE.
004640*---------------------------------------------------------------*
004650     WRITE PRINT-RECORD
004660         AFTER ADVANCING LINE-SPACEING.
004670     ADD LINE-SPACEING                TO LINE-COUNT.
004680     MOVE 1                           TO LINE-SPACEING.
004690     MOVE SPACE                       TO PRINT-LINE.
004700
