000100*---------------------------------------------------------------*
000110* SHOP STANDARD PAGE-CONTROL BLOCK.  COPY INTO WORKING-STORAGE
000120* OF ANY PRINT PROGRAM.  SUPPLIES TODAY'S DATE (BROKEN OUT OF
000130* FUNCTION CURRENT-DATE) AND THE LINE/PAGE COUNTERS USED BY THE
000140* 9000-PRINT-REPORT-LINE FAMILY OF PARAGRAPHS.
000150*---------------------------------------------------------------*
000160 01  WS-CURRENT-DATE-DATA.
000170     05  WS-CURRENT-DATE.
000180         10  WS-CURRENT-YEAR         PIC 9(04).
000190         10  WS-CURRENT-MONTH        PIC 9(02).
000200         10  WS-CURRENT-DAY          PIC 9(02).
000210     05  WS-CURRENT-TIME.
000220         10  WS-CURRENT-HH           PIC 9(02).
000230         10  WS-CURRENT-MINS         PIC 9(02).
000240         10  WS-CURRENT-SS           PIC 9(02).
000250         10  WS-CURRENT-MS           PIC 9(02).
000260     05  FILLER                      PIC X(04).
000270*---------------------------------------------------------------*
000280 01  PRINTER-CONTROL-FIELDS.
000290     05  LINE-SPACEING               PIC 9(02)     COMP VALUE 1.
000300     05  LINE-COUNT                  PIC 9(03)     COMP VALUE 999.
000310     05  LINES-ON-PAGE               PIC 9(03)     COMP VALUE 56.
000320     05  PAGE-COUNT                  PIC 9(03)     COMP VALUE 1.
000330     05  TOP-OF-PAGE                 PIC X(01)     VALUE '1'.
000340     05  SINGLE-SPACE                PIC X(01)     VALUE ' '.
000350     05  DOUBLE-SPACE                PIC X(01)     VALUE '0'.
000360     05  TRIPLE-SPACE                PIC X(01)     VALUE '-'.
000370     05  FILLER                      PIC X(04).
000380
000390
