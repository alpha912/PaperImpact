000100*===============================================================*
000110* PROGRAM NAME:    JRCOMP
000120* ORIGINAL AUTHOR: K. J. FENWICK
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/11/93 K. J. FENWICK   CREATED - READS THE PER-COUNTRY         WO-0598
000180*                          SUMMARY RECORDS JISCORE/JPSCORE LEAVE
000190*                          ON JRSUMRY, BUILDS THE CROSS-COUNTRY
000200*                          COMPARISON BLOCK AND THE CM- OUTPUT FILE.
000210* 04/11/93 K. J. FENWICK   COMPARISON ONLY RUNS WHEN MORE THAN ONE WO-0598
000220*                          COUNTRY SUMMARY CAME IN - A SINGLE-
000230*                          COUNTRY RUN HAS NOTHING TO COMPARE.
000240* 11/30/94 K. J. FENWICK   WORLD AVERAGE SCORE IS NOW PAPER-       WO-0648
000250*                          WEIGHTED ACROSS COUNTRIES, NOT A
000260*                          STRAIGHT AVERAGE OF THE THREE AVERAGES.
000270* 12/11/98 P. DESOUZA      Y2K REMEDIATION - NO DATE FIELDS IN     WO-0801
000280*                          THIS PROGRAM OTHER THAN THE PAGE
000290*                          HEADING DATE, WHICH IS ALREADY FOUR
000300*                          DIGIT. SIGNED OFF CLEAN.
000310* 03/22/03 R. T. MALLORY   COMPARISON BAR WIDTH AND LABEL SPACING  WO-0918
000320*                          BROUGHT IN LINE WITH JISCORE'S U9
000330*                          REPORT PARAGRAPHS.
000340* 08/05/04 R. T. MALLORY   COMPARISON BLOCK WAS PRINTING          WO-0934
000350*                          COUNTRIES IN FILE-ARRIVAL ORDER AND
000360*                          DRAWING ONLY THE IMPACT-SCORE BAR -
000370*                          TABLE IS NOW SORTED DESCENDING BY
000380*                          TOTAL PAPERS BEFORE THE BLOCK PRINTS,
000390*                          AND EACH COUNTRY LINE NOW CARRIES BOTH
000400*                          A PAPERS BAR AND A SCORE BAR.
000410* 08/12/04 R. T. MALLORY   DROPPED THE WORLD TOTALS ROW AND ITS   WO-0935
000420*                          PAPER-WEIGHTED ACCUMULATORS - NOT A
000430*                          REQUESTED REPORT LINE, LEFT OVER FROM
000440*                          THE ORIGINAL GLOBAL ROLL-UP THIS
000450*                          PROGRAM WAS BUILT FROM.
000460*===============================================================*
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.    JRCOMP.
000490 AUTHOR.        K. J. FENWICK.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000510 DATE-WRITTEN.  04/11/1993.
000520 DATE-COMPILED.
000530 SECURITY.      NON-CONFIDENTIAL.
000540*===============================================================*
000550 ENVIRONMENT DIVISION.
000560*---------------------------------------------------------------*
000570 CONFIGURATION SECTION.
000580*---------------------------------------------------------------*
000590 SOURCE-COMPUTER.  IBM-3081.
000600 OBJECT-COMPUTER.  IBM-3081.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 ON STATUS IS JR-TRACE-SWITCH.
000640*---------------------------------------------------------------*
000650 INPUT-OUTPUT SECTION.
000660*---------------------------------------------------------------*
000670 FILE-CONTROL.
000680     SELECT SUMMARY-FILE ASSIGN TO JRSUMRY
000690       ORGANIZATION IS SEQUENTIAL
000700       FILE STATUS IS SUMMARY-STATUS.
000710*
000720     SELECT COMPARE-FILE ASSIGN TO JRCOMPR
000730       ORGANIZATION IS SEQUENTIAL
000740       FILE STATUS IS COMPARE-STATUS.
000750*
000760     SELECT PRINT-FILE ASSIGN TO PRTFILE.
000770*===============================================================*
000780 DATA DIVISION.
000790*---------------------------------------------------------------*
000800 FILE SECTION.
000810*---------------------------------------------------------------*
000820 FD  SUMMARY-FILE
000830         RECORDING MODE IS F.
000840 COPY JRSUMREC.
000850*---------------------------------------------------------------*
000860 FD  COMPARE-FILE
000870         RECORDING MODE IS F.
000880 01  COMPARE-RECORD-OUT                PIC X(80).
000890*---------------------------------------------------------------*
000900 FD  PRINT-FILE
000910         RECORDING MODE IS F.
000920 01  PRINT-RECORD.
000930     05  PRINT-LINE                    PIC X(132).
000940*---------------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960*---------------------------------------------------------------*
000970 01  REPORT-LINES.
000980     05  NEXT-REPORT-LINE              PIC X(132) VALUE SPACE.
000990     05  FILLER                        PIC X(01).
001000*---------------------------------------------------------------*
001010 01  HEADING-LINE-1.
001020     05  FILLER        PIC X(01) VALUE SPACE.
001030     05  FILLER        PIC X(37) VALUE
001040         'COUNTRY COMPARISON REPORT - COMPILED'.
001050     05  FILLER        PIC X(10) VALUE SPACE.
001060     05  FILLER        PIC X(06) VALUE 'PAGE: '.
001070     05  HL1-PAGE-NUM  PIC ZZ9.
001080     05  FILLER        PIC X(67) VALUE SPACE.
001090*---------------------------------------------------------------*
001100 01  HEADING-LINE-2.
001110     05  FILLER        PIC X(04) VALUE SPACE.
001120     05  FILLER        PIC X(30) VALUE 'COUNTRY'.
001130     05  FILLER        PIC X(14) VALUE 'TOTAL PAPERS'.
001140     05  FILLER        PIC X(12) VALUE 'AVG SCORE'.
001150     05  FILLER        PIC X(20) VALUE 'PCT INTL COLLAB'.
001160*---------------------------------------------------------------*
001170 01  HEADING-LINE-3.
001180     05  FILLER        PIC X(04) VALUE SPACE.
001190     05  FILLER        PIC X(30) VALUE '-------'.
001200     05  FILLER        PIC X(14) VALUE '------------'.
001210     05  FILLER        PIC X(12) VALUE '---------'.
001220     05  FILLER        PIC X(20) VALUE '----------------'.
001230*---------------------------------------------------------------*
001240 01  COMPARISON-DETAIL-LINE.
001250     05  FILLER        PIC X(04) VALUE SPACE.
001260     05  CD-COUNTRY    PIC X(30).
001270     05  CD-PAPERS     PIC ZZZ,ZZ9.
001280     05  FILLER        PIC X(07) VALUE SPACE.
001290     05  CD-SCORE      PIC ZZ9.99.
001300     05  FILLER        PIC X(06) VALUE SPACE.
001310     05  CD-COLLAB-PCT PIC ZZ9.99.
001320     05  FILLER        PIC X(01) VALUE '%'.
001330*---------------------------------------------------------------*
001340 01  COMPARISON-BAR-LINE.
001350     05  FILLER          PIC X(04) VALUE SPACE.
001360     05  CB-COUNTRY      PIC X(14).
001370     05  FILLER          PIC X(02) VALUE '| '.
001380     05  CB-PAPERS-BAR   PIC X(20).
001390     05  FILLER          PIC X(02) VALUE ' |'.
001400     05  CB-PAPERS-COUNT PIC ZZZ,ZZ9.
001410     05  FILLER          PIC X(03) VALUE SPACE.
001420     05  FILLER          PIC X(02) VALUE '| '.
001430     05  CB-SCORE-BAR    PIC X(20).
001440     05  FILLER          PIC X(02) VALUE ' |'.
001450     05  CB-SCORE        PIC ZZ9.99.
001460*---------------------------------------------------------------*
001470 01  SINGLE-COUNTRY-NOTE-LINE.
001480     05  FILLER        PIC X(04) VALUE SPACE.
001490     05  FILLER        PIC X(66) VALUE
001500         'ONLY ONE COUNTRY SUMMARY RECEIVED - NO COMPARISON TO RUN.'.
001510*---------------------------------------------------------------*
001520 01  WS-BAR-WORK-AREA.
001530     05  WS-BAR-TEXT                  PIC X(20) VALUE SPACE.
001540     05  WS-BAR-LENGTH                PIC S9(05) USAGE COMP VALUE 0.
001550     05  WS-BAR-IDX                   PIC S9(05) USAGE COMP VALUE 0.
001560     05  WS-BAR-COUNT-IN               PIC 9(07)V99 VALUE 0.
001570     05  WS-BAR-TOTAL-IN                PIC 9(07)V99 VALUE 0.
001580*---------------------------------------------------------------*
001590 01  WS-BAR-CHARS REDEFINES WS-BAR-WORK-AREA.
001600     05  WS-BAR-ONE-CHAR                PIC X(01) OCCURS 20 TIMES.
001610     05  FILLER                         PIC X(09).
001620*---------------------------------------------------------------*
001630 01  WS-SUM-USED                      PIC S9(05) USAGE COMP VALUE 0.
001640*---------------------------------------------------------------*
001650 01  WS-SUMMARY-TABLE.
001660     05  WS-SUM-ENTRY OCCURS 10 TIMES INDEXED BY WS-SUM-INDEX.
001670         10  WS-SUM-COUNTRY            PIC X(30) VALUE SPACE.
001680         10  WS-SUM-PAPERS             PIC 9(07) USAGE COMP VALUE 0.
001690         10  WS-SUM-SCORE              PIC 9(03)V99 VALUE 0.
001700         10  WS-SUM-COLLAB-PCT         PIC 9(03)V99 VALUE 0.
001710*---------------------------------------------------------------*
001720 01  WS-SUMMARY-TABLE-FLAT REDEFINES WS-SUMMARY-TABLE.
001730     05  WS-SUM-BYTE                   PIC X(01) OCCURS 440 TIMES.
001740*---------------------------------------------------------------*
001750 01  WS-SUM-SWAP-ENTRY.
001760     05  WS-SWAP-COUNTRY               PIC X(30).
001770     05  WS-SWAP-PAPERS                PIC 9(07) USAGE COMP.
001780     05  WS-SWAP-SCORE                 PIC 9(03)V99.
001790     05  WS-SWAP-COLLAB-PCT            PIC 9(03)V99.
001800*---------------------------------------------------------------*
001810 01  WS-SORT-WORK-AREA.
001820     05  WS-SORT-I                     PIC S9(05) USAGE COMP VALUE 0.
001830     05  WS-SORT-J                     PIC S9(05) USAGE COMP VALUE 0.
001840     05  WS-SORT-J-NEXT                PIC S9(05) USAGE COMP VALUE 0.
001850     05  WS-SORT-LIMIT                 PIC S9(05) USAGE COMP VALUE 0.
001860     05  WS-SORT-J-LIMIT               PIC S9(05) USAGE COMP VALUE 0.
001870*---------------------------------------------------------------*
001880 01  WS-TRACE-DISPLAY-LINE.
001890     05  FILLER               PIC X(11) VALUE 'JRCOMP-SUM '.
001900     05  TDL-COUNTRY           PIC X(30).
001910     05  FILLER                PIC X(23).
001920*---------------------------------------------------------------*
001930 01  WS-TRACE-DISPLAY-CHARS REDEFINES WS-TRACE-DISPLAY-LINE.
001940     05  TDL-ALL-BYTES          PIC X(01) OCCURS 64 TIMES.
001950*---------------------------------------------------------------*
001960 01  WS-COMPARISON-MAXIMUMS.
001970     05  WS-MAX-COUNTRY-PAPERS         PIC 9(07) USAGE COMP VALUE 0.
001980     05  WS-MAX-COUNTRY-SCORE          PIC 9(03)V99 VALUE 0.
001990*---------------------------------------------------------------*
002000 01  COUNTERS-AND-SWITCHES.
002010     05  SUMMARY-STATUS                PIC X(02).
002020         88  SUMMARY-OK                           VALUE '00'.
002030     05  COMPARE-STATUS                PIC X(02).
002040         88  COMPARE-OK                           VALUE '00'.
002050     05  END-OF-FILE-SW                PIC X(01) VALUE 'N'.
002060         88  END-OF-FILE                          VALUE 'Y'.
002070*---------------------------------------------------------------*
002080 COPY PRINTCTL.
002090*===============================================================*
002100 PROCEDURE DIVISION.
002110*---------------------------------------------------------------*
002120 0000-MAIN-PROCESSING.
002130*---------------------------------------------------------------*
002140     PERFORM 1000-OPEN-FILES.
002150     PERFORM 2000-LOAD-SUMMARY-TABLE.
002160     IF  WS-SUM-USED > 1
002170         PERFORM 2050-SORT-SUMMARY-TABLE
002180         PERFORM 3000-TRACK-COMPARISON-MAXIMUMS
002190         PERFORM 4000-PRINT-COMPARISON-BLOCK
002200         PERFORM 5000-WRITE-COMPARATIVE-RECORDS
002210     ELSE
002220         MOVE SINGLE-COUNTRY-NOTE-LINE       TO NEXT-REPORT-LINE
002230         PERFORM 9000-PRINT-REPORT-LINE.
002240     PERFORM 9500-CLOSE-FILES.
002250     GOBACK.
002260*---------------------------------------------------------------*
002270 1000-OPEN-FILES.
002280*---------------------------------------------------------------*
002290     OPEN INPUT  SUMMARY-FILE.
002300     OPEN OUTPUT COMPARE-FILE.
002310     OPEN OUTPUT PRINT-FILE.
002320     MOVE FUNCTION CURRENT-DATE         TO WS-CURRENT-DATE-DATA.
002330     MOVE 0                              TO WS-SUM-USED.
002340     MOVE LOW-VALUES                     TO WS-SUMMARY-TABLE-FLAT.
002350*---------------------------------------------------------------*
002360 2000-LOAD-SUMMARY-TABLE.
002370*---------------------------------------------------------------*
002380     MOVE 'N'                            TO END-OF-FILE-SW.
002390     PERFORM 2010-READ-SUMMARY-RECORD.
002400     PERFORM 2020-STORE-SUMMARY-ENTRY
002410         UNTIL END-OF-FILE.
002420*---------------------------------------------------------------*
002430 2010-READ-SUMMARY-RECORD.
002440*---------------------------------------------------------------*
002450     READ SUMMARY-FILE
002460         AT END MOVE 'Y'                  TO END-OF-FILE-SW.
002470*---------------------------------------------------------------*
002480 2020-STORE-SUMMARY-ENTRY.
002490*---------------------------------------------------------------*
002500     IF  WS-SUM-USED < 10
002510         ADD 1                            TO WS-SUM-USED
002520         SET WS-SUM-INDEX                 TO WS-SUM-USED
002530         MOVE CS-COUNTRY                  TO
002540              WS-SUM-COUNTRY(WS-SUM-INDEX)
002550         MOVE CS-TOTAL-PAPERS              TO
002560              WS-SUM-PAPERS(WS-SUM-INDEX)
002570         MOVE CS-AVG-SCORE                  TO
002580              WS-SUM-SCORE(WS-SUM-INDEX)
002590         MOVE CS-INTL-COLLAB-PCT             TO
002600              WS-SUM-COLLAB-PCT(WS-SUM-INDEX)
002610         IF  JR-TRACE-SWITCH
002620             MOVE CS-COUNTRY                  TO TDL-COUNTRY
002630             DISPLAY WS-TRACE-DISPLAY-LINE
002640         END-IF.
002650     PERFORM 2010-READ-SUMMARY-RECORD.
002660*---------------------------------------------------------------*
002670 2050-SORT-SUMMARY-TABLE.
002680*---------------------------------------------------------------*
002690     COMPUTE WS-SORT-LIMIT = WS-SUM-USED - 1.
002700     PERFORM 2060-SORT-ONE-PASS
002710         VARYING WS-SORT-I FROM 1 BY 1
002720             UNTIL WS-SORT-I > WS-SORT-LIMIT.
002730*---------------------------------------------------------------*
002740 2060-SORT-ONE-PASS.
002750*---------------------------------------------------------------*
002760     COMPUTE WS-SORT-J-LIMIT = WS-SUM-USED - WS-SORT-I.
002770     PERFORM 2070-COMPARE-AND-SWAP
002780         VARYING WS-SORT-J FROM 1 BY 1
002790             UNTIL WS-SORT-J > WS-SORT-J-LIMIT.
002800*---------------------------------------------------------------*
002810 2070-COMPARE-AND-SWAP.
002820*---------------------------------------------------------------*
002830     COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.
002840     IF  WS-SUM-PAPERS(WS-SORT-J) < WS-SUM-PAPERS(WS-SORT-J-NEXT)
002850         MOVE WS-SUM-ENTRY(WS-SORT-J)        TO WS-SUM-SWAP-ENTRY
002860         MOVE WS-SUM-ENTRY(WS-SORT-J-NEXT)    TO
002870              WS-SUM-ENTRY(WS-SORT-J)
002880         MOVE WS-SUM-SWAP-ENTRY                TO
002890              WS-SUM-ENTRY(WS-SORT-J-NEXT).
002900*---------------------------------------------------------------*
002910 3000-TRACK-COMPARISON-MAXIMUMS.
002920*---------------------------------------------------------------*
002930     MOVE 0 TO WS-MAX-COUNTRY-PAPERS WS-MAX-COUNTRY-SCORE.
002940     PERFORM 3010-TRACK-ONE-COUNTRY-MAXIMUM
002950         VARYING WS-SUM-INDEX FROM 1 BY 1
002960             UNTIL WS-SUM-INDEX > WS-SUM-USED.
002970*---------------------------------------------------------------*
002980 3010-TRACK-ONE-COUNTRY-MAXIMUM.
002990*---------------------------------------------------------------*
003000     IF  WS-SUM-PAPERS(WS-SUM-INDEX) > WS-MAX-COUNTRY-PAPERS
003010         MOVE WS-SUM-PAPERS(WS-SUM-INDEX)   TO WS-MAX-COUNTRY-PAPERS.
003020     IF  WS-SUM-SCORE(WS-SUM-INDEX) > WS-MAX-COUNTRY-SCORE
003030         MOVE WS-SUM-SCORE(WS-SUM-INDEX)      TO WS-MAX-COUNTRY-SCORE.
003040*---------------------------------------------------------------*
003050 4000-PRINT-COMPARISON-BLOCK.
003060*---------------------------------------------------------------*
003070     PERFORM 9100-PRINT-HEADING-LINES.
003080     PERFORM 4010-PRINT-ONE-DETAIL-LINE
003090         VARYING WS-SUM-INDEX FROM 1 BY 1
003100             UNTIL WS-SUM-INDEX > WS-SUM-USED.
003110     PERFORM 4020-PRINT-ONE-COMPARISON-BAR
003120         VARYING WS-SUM-INDEX FROM 1 BY 1
003130             UNTIL WS-SUM-INDEX > WS-SUM-USED.
003140*---------------------------------------------------------------*
003150 4010-PRINT-ONE-DETAIL-LINE.
003160*---------------------------------------------------------------*
003170     MOVE WS-SUM-COUNTRY(WS-SUM-INDEX)           TO CD-COUNTRY.
003180     MOVE WS-SUM-PAPERS(WS-SUM-INDEX)             TO CD-PAPERS.
003190     MOVE WS-SUM-SCORE(WS-SUM-INDEX)               TO CD-SCORE.
003200     MOVE WS-SUM-COLLAB-PCT(WS-SUM-INDEX)           TO CD-COLLAB-PCT.
003210     MOVE COMPARISON-DETAIL-LINE                     TO
003220          NEXT-REPORT-LINE.
003230     PERFORM 9000-PRINT-REPORT-LINE.
003240*---------------------------------------------------------------*
003250 4020-PRINT-ONE-COMPARISON-BAR.
003260*---------------------------------------------------------------*
003270     MOVE WS-SUM-COUNTRY(WS-SUM-INDEX) (1:14)    TO CB-COUNTRY.
003280     MOVE WS-SUM-PAPERS(WS-SUM-INDEX)             TO WS-BAR-COUNT-IN.
003290     MOVE WS-MAX-COUNTRY-PAPERS                    TO WS-BAR-TOTAL-IN.
003300     PERFORM 9200-BUILD-BAR.
003310     MOVE WS-BAR-TEXT (1:20)                        TO CB-PAPERS-BAR.
003320     MOVE WS-SUM-PAPERS(WS-SUM-INDEX)                TO CB-PAPERS-COUNT.
003330     MOVE WS-SUM-SCORE(WS-SUM-INDEX)                  TO WS-BAR-COUNT-IN.
003340     MOVE WS-MAX-COUNTRY-SCORE                         TO WS-BAR-TOTAL-IN.
003350     PERFORM 9200-BUILD-BAR.
003360     MOVE WS-BAR-TEXT (1:20)                            TO CB-SCORE-BAR.
003370     MOVE WS-SUM-SCORE(WS-SUM-INDEX)                     TO CB-SCORE.
003380     MOVE COMPARISON-BAR-LINE                             TO
003390          NEXT-REPORT-LINE.
003400     PERFORM 9000-PRINT-REPORT-LINE.
003410*---------------------------------------------------------------*
003420 5000-WRITE-COMPARATIVE-RECORDS.
003430*---------------------------------------------------------------*
003440     PERFORM 5010-WRITE-ONE-COMPARATIVE-RECORD
003450         VARYING WS-SUM-INDEX FROM 1 BY 1
003460             UNTIL WS-SUM-INDEX > WS-SUM-USED.
003470*---------------------------------------------------------------*
003480 5010-WRITE-ONE-COMPARATIVE-RECORD.
003490*---------------------------------------------------------------*
003500     MOVE WS-SUM-COUNTRY(WS-SUM-INDEX)            TO CM-COUNTRY.
003510     MOVE WS-SUM-PAPERS(WS-SUM-INDEX)              TO CM-TOTAL-PAPERS.
003520     MOVE WS-SUM-SCORE(WS-SUM-INDEX)                TO CM-AVG-SCORE.
003530     MOVE WS-SUM-COLLAB-PCT(WS-SUM-INDEX)            TO
003540          CM-INTL-COLLAB-PCT.
003550     WRITE COMPARE-RECORD-OUT FROM COMPARATIVE-SUMMARY-RECORD.
003560*---------------------------------------------------------------*
003570 9100-PRINT-HEADING-LINES.
003580*---------------------------------------------------------------*
003590     MOVE PAGE-COUNT                               TO HL1-PAGE-NUM.
003600     MOVE HEADING-LINE-1                            TO PRINT-LINE.
003610     PERFORM 9110-WRITE-TOP-OF-PAGE.
003620     MOVE 2                                          TO LINE-SPACEING.
003630     MOVE HEADING-LINE-2                              TO PRINT-LINE.
003640     PERFORM 9120-WRITE-PRINT-LINE.
003650     MOVE 1                                            TO
003660          LINE-SPACEING.
003670     MOVE HEADING-LINE-3                                TO
003680          PRINT-LINE.
003690     PERFORM 9120-WRITE-PRINT-LINE.
003700     ADD 1                                                TO
003710         PAGE-COUNT.
003720     MOVE 6                                                TO
003730          LINE-COUNT.
003740*---------------------------------------------------------------*
003750 9000-PRINT-REPORT-LINE.
003760*---------------------------------------------------------------*
003770     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
003780         PERFORM 9100-PRINT-HEADING-LINES.
003790     MOVE NEXT-REPORT-LINE                                 TO
003800          PRINT-LINE.
003810     PERFORM 9120-WRITE-PRINT-LINE.
003820*---------------------------------------------------------------*
003830 9110-WRITE-TOP-OF-PAGE.
003840*---------------------------------------------------------------*
003850     WRITE PRINT-RECORD
003860         AFTER ADVANCING PAGE.
003870     MOVE SPACE                                             TO
003880          PRINT-LINE.
003890*---------------------------------------------------------------*
003900 9120-WRITE-PRINT-LINE.
003910*---------------------------------------------------------------*
003920     WRITE PRINT-RECORD
003930         AFTER ADVANCING LINE-SPACEING.
003940     ADD LINE-SPACEING                                       TO
003950         LINE-COUNT.
003960     MOVE 1                                                   TO
003970          LINE-SPACEING.
003980     MOVE SPACE                                                TO
003990          PRINT-LINE.
004000*---------------------------------------------------------------*
004010 9200-BUILD-BAR.
004020*---------------------------------------------------------------*
004030     MOVE SPACE                                              TO
004040          WS-BAR-TEXT.
004050     MOVE 0                                                   TO
004060          WS-BAR-LENGTH.
004070     IF  WS-BAR-TOTAL-IN > 0
004080         COMPUTE WS-BAR-LENGTH ROUNDED =
004090             (WS-BAR-COUNT-IN / WS-BAR-TOTAL-IN) * 20.
004100     IF  WS-BAR-LENGTH > 20
004110         MOVE 20                                              TO
004120              WS-BAR-LENGTH.
004130     IF  WS-BAR-LENGTH > 0
004140         PERFORM 9210-FILL-ONE-BAR-CHAR
004150             VARYING WS-BAR-IDX FROM 1 BY 1
004160                 UNTIL WS-BAR-IDX > WS-BAR-LENGTH.
004170*---------------------------------------------------------------*
004180 9210-FILL-ONE-BAR-CHAR.
004190*---------------------------------------------------------------*
004200     MOVE '*'                                                 TO
004210          WS-BAR-ONE-CHAR(WS-BAR-IDX).
004220*---------------------------------------------------------------*
004230 9500-CLOSE-FILES.
004240*---------------------------------------------------------------*
004250     CLOSE SUMMARY-FILE.
004260     CLOSE COMPARE-FILE.
004270     CLOSE PRINT-FILE.
004280
004290
