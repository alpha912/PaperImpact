000100*---------------------------------------------------------------*
000110* PAPER RECORD - ONE PER PUBLISHED PAPER, ONE COUNTRY FILE PER
000120* SELECT IN THE SCORING PROGRAMS.  FIELD WIDTHS PER THE SPONSOR
000130* FEED LAYOUT - DO NOT SHORTEN PA-AFFILIATIONS, THE COLLABORATION
000140* COMPONENT PARSES COUNTRY NAMES OUT OF THE TAIL OF EACH ENTRY.
000150*---------------------------------------------------------------*
000160 01  PAPER-RECORD.
000170     05  PA-TITLE                    PIC X(100).
000180     05  PA-AUTHORS                  PIC X(80).
000190     05  PA-JOURNAL-TITLE            PIC X(60).
000200     05  PA-ISSN                     PIC X(08).
000210     05  PA-YEAR                     PIC 9(04).
000220     05  PA-CITATIONS                PIC 9(06).
000230     05  PA-AFFILIATIONS             PIC X(200).
000240     05  PA-DOI                      PIC X(40).
000250     05  PA-DOC-TYPE                 PIC X(20).
000260     05  PA-OPEN-ACCESS              PIC X(20).
000270     05  FILLER                      PIC X(12).
000280
