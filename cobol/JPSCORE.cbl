000100*===============================================================*
000110* PROGRAM NAME:    JPSCORE
000120* ORIGINAL AUTHOR: P. DESOUZA
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 06/04/93 P. DESOUZA      CREATED - ALTERNATE PERCENTILE-BASED    WO-0595
000180*                          SCORING ENGINE.  SAME REPORT SHAPE AS
000190*                          JISCORE BUT SCORES OFF THE PRE-COMPUTED
000200*                          SJR/H-INDEX PERCENTILES RATHER THAN
000210*                          RATIOS TO THE REFERENCE-WIDE MAXIMUM.
000220* 06/04/93 P. DESOUZA      CITATION AND COLLABORATION RATIOS ARE   WO-0595
000230*                          LINEAR AGAINST THE COUNTRY FILE'S OWN
000240*                          MAXIMUM, NOT THE GLOBAL JRGLOBAL VALUE
000250*                          - KEEPS THIS ENGINE INDEPENDENT OF
000260*                          JRSCAN'S OUTPUT.
000270* 11/30/94 K. J. FENWICK   ADDED THE QUARTILE BONUS TABLE LOOKUP   WO-0648
000280*                          (Q1=5/Q2=3/Q3=1/Q4 OR UNRANKED=0).
000290* 12/11/98 P. DESOUZA      Y2K REMEDIATION - WS-CURRENT-YEAR IS    WO-0801
000300*                          FOUR DIGITS THROUGHOUT.  SIGNED OFF
000310*                          CLEAN.
000320* 03/22/03 R. T. MALLORY   REPORT AND FREQUENCY-TABLE PARAGRAPHS   WO-0918
000330*                          BROUGHT IN LINE WITH JISCORE'S U7
000340*                          LAYOUT SO BOTH ENGINES PRINT IDENTICAL
000350*                          BLOCK SHAPES.
000360*===============================================================*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    JPSCORE.
000390 AUTHOR.        P. DESOUZA.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000410 DATE-WRITTEN.  06/04/1993.
000420 DATE-COMPILED.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*===============================================================*
000450 ENVIRONMENT DIVISION.
000460*---------------------------------------------------------------*
000470 CONFIGURATION SECTION.
000480*---------------------------------------------------------------*
000490 SOURCE-COMPUTER.  IBM-3081.
000500 OBJECT-COMPUTER.  IBM-3081.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS JR-ALPHA-TEXT IS 'A' THRU 'Z'
000540     UPSI-0 ON STATUS IS JR-TRACE-SWITCH.
000550*---------------------------------------------------------------*
000560 INPUT-OUTPUT SECTION.
000570*---------------------------------------------------------------*
000580 FILE-CONTROL.
000590     SELECT JRMASTER-FILE ASSIGN TO JRREFOUT
000600       ORGANIZATION IS SEQUENTIAL
000610       FILE STATUS IS JRMASTER-STATUS.
000620*
000630     SELECT USA-PAPER-FILE ASSIGN TO PAPRUSA
000640       ORGANIZATION IS SEQUENTIAL
000650       FILE STATUS IS USA-PAPER-STATUS.
000660*
000670     SELECT GBR-PAPER-FILE ASSIGN TO PAPRGBR
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS IS GBR-PAPER-STATUS.
000700*
000710     SELECT IND-PAPER-FILE ASSIGN TO PAPRIND
000720       ORGANIZATION IS SEQUENTIAL
000730       FILE STATUS IS IND-PAPER-STATUS.
000740*
000750     SELECT USA-SCORED-FILE ASSIGN TO PSCRUSA
000760       ORGANIZATION IS SEQUENTIAL
000770       FILE STATUS IS USA-SCORED-STATUS.
000780*
000790     SELECT GBR-SCORED-FILE ASSIGN TO PSCRGBR
000800       ORGANIZATION IS SEQUENTIAL
000810       FILE STATUS IS GBR-SCORED-STATUS.
000820*
000830     SELECT IND-SCORED-FILE ASSIGN TO PSCRIND
000840       ORGANIZATION IS SEQUENTIAL
000850       FILE STATUS IS IND-SCORED-STATUS.
000860*
000870     SELECT SUMMARY-FILE ASSIGN TO JPSUMRY
000880       ORGANIZATION IS SEQUENTIAL
000890       FILE STATUS IS SUMMARY-STATUS.
000900*
000910     SELECT PRINT-FILE ASSIGN TO PRTFILE.
000920*===============================================================*
000930 DATA DIVISION.
000940*---------------------------------------------------------------*
000950 FILE SECTION.
000960*---------------------------------------------------------------*
000970 FD  JRMASTER-FILE
000980         RECORDING MODE IS F.
000990 COPY JRREFREC.
001000*---------------------------------------------------------------*
001010 FD  USA-PAPER-FILE
001020         RECORDING MODE IS F.
001030 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==USA-PAPER-RECORD==
001040                         ==PA-==          BY ==USA-PA-==.
001050*---------------------------------------------------------------*
001060 FD  GBR-PAPER-FILE
001070         RECORDING MODE IS F.
001080 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==GBR-PAPER-RECORD==
001090                         ==PA-==          BY ==GBR-PA-==.
001100*---------------------------------------------------------------*
001110 FD  IND-PAPER-FILE
001120         RECORDING MODE IS F.
001130 COPY JRPAPREC REPLACING ==PAPER-RECORD== BY ==IND-PAPER-RECORD==
001140                         ==PA-==          BY ==IND-PA-==.
001150*---------------------------------------------------------------*
001160 FD  USA-SCORED-FILE
001170         RECORDING MODE IS F.
001180 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001190                             ==USA-SCORED-RECORD==
001200                         ==SC-== BY ==USA-SC-==.
001210*---------------------------------------------------------------*
001220 FD  GBR-SCORED-FILE
001230         RECORDING MODE IS F.
001240 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001250                             ==GBR-SCORED-RECORD==
001260                         ==SC-== BY ==GBR-SC-==.
001270*---------------------------------------------------------------*
001280 FD  IND-SCORED-FILE
001290         RECORDING MODE IS F.
001300 COPY JRSCDREC REPLACING ==SCORED-PAPER-RECORD== BY
001310                             ==IND-SCORED-RECORD==
001320                         ==SC-== BY ==IND-SC-==.
001330*---------------------------------------------------------------*
001340 FD  SUMMARY-FILE
001350         RECORDING MODE IS F.
001360 COPY JRSUMREC.
001370*---------------------------------------------------------------*
001380 FD  PRINT-FILE
001390         RECORDING MODE IS F.
001400 01  PRINT-RECORD.
001410     05  PRINT-LINE                  PIC X(132).
001420*---------------------------------------------------------------*
001430 WORKING-STORAGE SECTION.
001440*---------------------------------------------------------------*
001450 01  REPORT-LINES.
001460     05  NEXT-REPORT-LINE             PIC X(132) VALUE SPACE.
001470     05  FILLER                       PIC X(01).
001480*---------------------------------------------------------------*
001490 01  HEADING-LINE-1.
001500     05  FILLER        PIC X(01) VALUE SPACE.
001510     05  FILLER        PIC X(33) VALUE
001520         'PERCENTILE IMPACT SCORE REPORT'.
001530     05  FILLER        PIC X(04) VALUE SPACE.
001540     05  HL1-COUNTRY   PIC X(30).
001550     05  FILLER        PIC X(05) VALUE SPACE.
001560     05  FILLER        PIC X(06) VALUE 'PAGE: '.
001570     05  HL1-PAGE-NUM  PIC ZZ9.
001580     05  FILLER        PIC X(51) VALUE SPACE.
001590*---------------------------------------------------------------*
001600 01  COUNTRY-TOTALS-LINE.
001610     05  FILLER        PIC X(04) VALUE SPACE.
001620     05  FILLER        PIC X(20) VALUE 'TOTAL PAPERS SCORED:'.
001630     05  CT-TOTAL-PAPERS PIC ZZZ,ZZ9.
001640     05  FILLER        PIC X(06) VALUE SPACE.
001650     05  FILLER        PIC X(20) VALUE 'AVERAGE IMPACT SCORE:'.
001660     05  CT-AVG-SCORE  PIC ZZ9.99.
001670     05  FILLER        PIC X(02) VALUE SPACE.
001680     05  FILLER        PIC X(07) VALUE '/100.00'.
001690*---------------------------------------------------------------*
001700 01  HIGH-LOW-LINE.
001710     05  FILLER        PIC X(04) VALUE SPACE.
001720     05  HL-LABEL      PIC X(08) VALUE SPACE.
001730     05  FILLER        PIC X(07) VALUE ' SCORE:'.
001740     05  HL-SCORE      PIC ZZ9.99.
001750     05  FILLER        PIC X(11) VALUE '  JOURNAL: '.
001760     05  HL-JOURNAL    PIC X(40).
001770     05  FILLER        PIC X(08) VALUE '  TITLE:'.
001780     05  HL-TITLE      PIC X(40).
001790*---------------------------------------------------------------*
001800 01  TIER-BAR-LINE.
001810     05  FILLER        PIC X(04) VALUE SPACE.
001820     05  TB-LABEL      PIC X(10) VALUE SPACE.
001830     05  FILLER        PIC X(02) VALUE '| '.
001840     05  TB-BAR        PIC X(40).
001850     05  FILLER        PIC X(02) VALUE ' |'.
001860     05  TB-COUNT      PIC ZZZ,ZZ9.
001870     05  FILLER        PIC X(02) VALUE SPACE.
001880     05  TB-PERCENT    PIC ZZ9.99.
001890     05  FILLER        PIC X(01) VALUE '%'.
001900*---------------------------------------------------------------*
001910 01  QUARTILE-LINE.
001920     05  FILLER        PIC X(04) VALUE SPACE.
001930     05  FILLER        PIC X(28) VALUE
001940         'JOURNAL QUARTILE - Q1/Q2/Q3/Q4/UNRANKED:'.
001950     05  QL-Q1         PIC ZZ9.99.
001960     05  FILLER        PIC X(01) VALUE '/'.
001970     05  QL-Q2         PIC ZZ9.99.
001980     05  FILLER        PIC X(01) VALUE '/'.
001990     05  QL-Q3         PIC ZZ9.99.
002000     05  FILLER        PIC X(01) VALUE '/'.
002010     05  QL-Q4         PIC ZZ9.99.
002020     05  FILLER        PIC X(01) VALUE '/'.
002030     05  QL-UNRANKED   PIC ZZ9.99.
002040*---------------------------------------------------------------*
002050 01  AVG-CITES-LINE.
002060     05  FILLER        PIC X(04) VALUE SPACE.
002070     05  FILLER        PIC X(20) VALUE 'AVERAGE CITATIONS:'.
002080     05  AC-AVG-CITES  PIC ZZZ,ZZ9.99.
002090     05  FILLER        PIC X(90) VALUE SPACE.
002100*---------------------------------------------------------------*
002110 01  JOURNAL-BAR-LINE.
002120     05  FILLER        PIC X(04) VALUE SPACE.
002130     05  JB-RANK       PIC X(06) VALUE SPACE.
002140     05  FILLER        PIC X(02) VALUE SPACE.
002150     05  JB-TITLE      PIC X(40).
002160     05  FILLER        PIC X(02) VALUE '| '.
002170     05  JB-BAR        PIC X(30).
002180     05  FILLER        PIC X(02) VALUE ' |'.
002190     05  JB-COUNT      PIC ZZZ,ZZ9.
002200*---------------------------------------------------------------*
002210 01  YEAR-BAR-LINE.
002220     05  FILLER        PIC X(04) VALUE SPACE.
002230     05  YB-YEAR       PIC 9(04).
002240     05  FILLER        PIC X(02) VALUE '| '.
002250     05  YB-BAR        PIC X(30).
002260     05  FILLER        PIC X(02) VALUE ' |'.
002270     05  YB-COUNT      PIC ZZZ,ZZ9.
002280*---------------------------------------------------------------*
002290 01  WS-PAPER-RECORD.
002300     05  WS-PA-TITLE                 PIC X(100).
002310     05  WS-PA-AUTHORS                PIC X(80).
002320     05  WS-PA-JOURNAL-TITLE          PIC X(60).
002330     05  WS-PA-ISSN                   PIC X(08).
002340     05  WS-PA-YEAR                   PIC 9(04).
002350     05  WS-PA-CITATIONS              PIC 9(06).
002360     05  WS-PA-AFFILIATIONS           PIC X(200).
002370     05  WS-PA-DOI                    PIC X(40).
002380     05  WS-PA-DOC-TYPE               PIC X(20).
002390     05  WS-PA-OPEN-ACCESS            PIC X(20).
002400     05  FILLER                       PIC X(12).
002410*---------------------------------------------------------------*
002420 01  WS-SCORE-COMPONENTS.
002430     05  WS-JOURNAL-IMPACT            PIC 9(03)V99 VALUE 0.
002440     05  WS-CITATION-IMPACT           PIC 9(03)V99 VALUE 0.
002450     05  WS-RECENCY                   PIC 9(03)V99 VALUE 0.
002460     05  WS-COLLABORATION             PIC 9(03)V99 VALUE 0.
002470     05  WS-TOTAL-SCORE               PIC 9(03)V99 VALUE 0.
002480     05  WS-NORMALIZED-SCORE          PIC 9(03)V99 VALUE 0.
002490     05  WS-IMPACT-TIER               PIC X(10) VALUE SPACE.
002500     05  WS-INTL-COLLAB-SW            PIC X(01) VALUE 'N'.
002510         88  WS-INTL-COLLAB                     VALUE 'Y'.
002520     05  FILLER                       PIC X(06).
002530*---------------------------------------------------------------*
002540 01  WS-TRACE-DISPLAY-LINE.
002550     05  FILLER               PIC X(12) VALUE 'JPSCORE-SCAN'.
002560     05  TDL-JOURNAL           PIC X(30).
002570     05  FILLER                PIC X(22).
002580*---------------------------------------------------------------*
002590 01  WS-TRACE-DISPLAY-CHARS REDEFINES WS-TRACE-DISPLAY-LINE.
002600     05  TDL-ALL-BYTES         PIC X(01) OCCURS 64 TIMES.
002610*---------------------------------------------------------------*
002620 01  WS-AFFIL-COUNT-WORK.
002630     05  WS-AFFIL-COUNT                PIC 9(04) USAGE COMP VALUE 0.
002640     05  WS-SEMICOLON-TALLY            PIC 9(04) USAGE COMP VALUE 0.
002650     05  WS-AFFIL-TRIMMED-LEN          PIC S9(05) USAGE COMP VALUE 0.
002660*---------------------------------------------------------------*
002670 01  WS-BAR-WORK-AREA.
002680     05  WS-BAR-TEXT                  PIC X(40) VALUE SPACE.
002690     05  WS-BAR-LENGTH                PIC S9(05) USAGE COMP VALUE 0.
002700     05  WS-BAR-IDX                   PIC S9(05) USAGE COMP VALUE 0.
002710     05  WS-BAR-WIDTH                 PIC S9(05) USAGE COMP VALUE 0.
002720     05  WS-BAR-COUNT-IN               PIC 9(07) USAGE COMP VALUE 0.
002730     05  WS-BAR-TOTAL-IN                PIC 9(07) USAGE COMP VALUE 0.
002740*---------------------------------------------------------------*
002750 01  WS-BAR-CHARS REDEFINES WS-BAR-WORK-AREA.
002760     05  WS-BAR-ONE-CHAR               PIC X(01) OCCURS 40 TIMES.
002770     05  FILLER                        PIC X(22).
002780*---------------------------------------------------------------*
002790 01  WS-JOURNAL-FREQ-TABLE.
002800     05  WS-JF-USED                   PIC S9(05) USAGE COMP VALUE 0.
002810     05  WS-JF-ENTRY OCCURS 200 TIMES INDEXED BY WS-JF-INDEX.
002820         10  WS-JF-TITLE               PIC X(60) VALUE SPACE.
002830         10  WS-JF-COUNT               PIC 9(07) USAGE COMP VALUE 0.
002840         10  WS-JF-RANK                PIC 9(06) VALUE 0.
002850         10  WS-JF-QUARTILE-BUCKET     PIC X(01) VALUE SPACE.
002860         10  WS-JF-PRINTED-SW          PIC X(01) VALUE 'N'.
002870             88  WS-JF-PRINTED                   VALUE 'Y'.
002880*---------------------------------------------------------------*
002890 01  WS-YEAR-COUNT-TABLE.
002900     05  WS-YEAR-ENTRY OCCURS 200 TIMES INDEXED BY WS-YEAR-IDX.
002910         10  WS-YC-COUNT               PIC 9(07) USAGE COMP VALUE 0.
002920*---------------------------------------------------------------*
002930 01  WS-YEAR-COUNT-FLAT REDEFINES WS-YEAR-COUNT-TABLE.
002940     05  WS-YC-BYTE                    PIC X(01) OCCURS 800 TIMES.
002950*---------------------------------------------------------------*
002960 01  WS-REPORT-ACCUMULATORS.
002970     05  WS-TOTAL-COUNT                PIC 9(07) USAGE COMP VALUE 0.
002980     05  WS-VALID-COUNT                PIC 9(07) USAGE COMP VALUE 0.
002990     05  WS-WARNING-COUNT              PIC 9(07) USAGE COMP VALUE 0.
003000     05  WS-INVALID-COUNT              PIC 9(07) USAGE COMP VALUE 0.
003010     05  WS-SCORED-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003020     05  WS-SCORE-SUM                  PIC 9(09)V99 USAGE COMP VALUE 0.
003030     05  WS-CITATION-SUM               PIC 9(11) USAGE COMP VALUE 0.
003040     05  WS-COLLAB-COUNT               PIC 9(07) USAGE COMP VALUE 0.
003050     05  WS-TIER-VERY-HIGH-COUNT       PIC 9(07) USAGE COMP VALUE 0.
003060     05  WS-TIER-HIGH-COUNT            PIC 9(07) USAGE COMP VALUE 0.
003070     05  WS-TIER-MEDIUM-COUNT          PIC 9(07) USAGE COMP VALUE 0.
003080     05  WS-TIER-LOW-COUNT             PIC 9(07) USAGE COMP VALUE 0.
003090     05  WS-TIER-VERY-LOW-COUNT        PIC 9(07) USAGE COMP VALUE 0.
003100     05  WS-Q1-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003110     05  WS-Q2-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003120     05  WS-Q3-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003130     05  WS-Q4-COUNT                   PIC 9(05) USAGE COMP VALUE 0.
003140     05  WS-UNRANKED-COUNT             PIC 9(05) USAGE COMP VALUE 0.
003150     05  WS-HIGHEST-SCORE              PIC 9(03)V99 VALUE 0.
003160     05  WS-HIGHEST-JOURNAL            PIC X(60) VALUE SPACE.
003170     05  WS-HIGHEST-TITLE              PIC X(100) VALUE SPACE.
003180     05  WS-HIGHEST-DOI                PIC X(40) VALUE SPACE.
003190     05  WS-HIGHEST-SET-SW             PIC X(01) VALUE 'N'.
003200         88  WS-HIGHEST-SET                      VALUE 'Y'.
003210     05  WS-LOWEST-SCORE                PIC 9(03)V99 VALUE 0.
003220     05  WS-LOWEST-JOURNAL              PIC X(60) VALUE SPACE.
003230     05  WS-LOWEST-TITLE                PIC X(100) VALUE SPACE.
003240     05  WS-LOWEST-DOI                  PIC X(40) VALUE SPACE.
003250     05  WS-LOWEST-SET-SW               PIC X(01) VALUE 'N'.
003260         88  WS-LOWEST-SET                        VALUE 'Y'.
003270     05  WS-BATCH-MAX-TOTAL              PIC 9(03)V99 VALUE 0.
003280     05  WS-FILE-MAX-CITATIONS            PIC 9(06) USAGE COMP VALUE 0.
003290     05  WS-FILE-MAX-AFFIL-COUNT          PIC 9(04) USAGE COMP VALUE 0.
003300     05  WS-FILE-OLDEST-YEAR              PIC 9(04) USAGE COMP VALUE 0.
003310     05  WS-OLDEST-YEAR-SET-SW            PIC X(01) VALUE 'N'.
003320         88  WS-OLDEST-YEAR-SET                      VALUE 'Y'.
003330     05  WS-YEAR-MAX-COUNT                PIC 9(07) USAGE COMP VALUE 0.
003340     05  WS-JOURNAL-MAX-COUNT             PIC 9(07) USAGE COMP VALUE 0.
003350*---------------------------------------------------------------*
003360 01  COUNTERS-AND-SWITCHES.
003370     05  JRMASTER-STATUS               PIC X(02).
003380         88  JRMASTER-OK                         VALUE '00'.
003390     05  USA-PAPER-STATUS                PIC X(02).
003400         88  USA-PAPER-OK                          VALUE '00'.
003410     05  GBR-PAPER-STATUS                PIC X(02).
003420         88  GBR-PAPER-OK                           VALUE '00'.
003430     05  IND-PAPER-STATUS                PIC X(02).
003440         88  IND-PAPER-OK                           VALUE '00'.
003450     05  USA-SCORED-STATUS                PIC X(02).
003460         88  USA-SCORED-OK                           VALUE '00'.
003470     05  GBR-SCORED-STATUS                PIC X(02).
003480         88  GBR-SCORED-OK                            VALUE '00'.
003490     05  IND-SCORED-STATUS                PIC X(02).
003500         88  IND-SCORED-OK                            VALUE '00'.
003510     05  SUMMARY-STATUS                   PIC X(02).
003520         88  SUMMARY-OK                              VALUE '00'.
003530     05  END-OF-FILE-SW                   PIC X(01) VALUE 'N'.
003540         88  END-OF-FILE                             VALUE 'Y'.
003550     05  WS-VALID-RECORD-SW               PIC X(01) VALUE 'Y'.
003560         88  WS-VALID-RECORD                         VALUE 'Y'.
003570     05  WS-JF-FOUND-SW                    PIC X(01) VALUE 'N'.
003580         88  WS-JF-FOUND                              VALUE 'Y'.
003590     05  WS-MATCH-INDEX                    PIC S9(05) USAGE COMP VALUE 0.
003600     05  WS-JF-BEST-INDEX                  PIC S9(05) USAGE COMP VALUE 0.
003610     05  WS-AGE                            PIC S9(05) USAGE COMP VALUE 0.
003620     05  WS-MAX-AGE                        PIC S9(05) USAGE COMP
003630                                               VALUE 50.
003640     05  WS-CURRENT-COUNTRY-NAME            PIC X(30) VALUE SPACE.
003650     05  FILLER                             PIC X(08).
003660*---------------------------------------------------------------*
003670 COPY JRTABLE.
003680 COPY PRINTCTL.
003690*===============================================================*
003700 PROCEDURE DIVISION.
003710*---------------------------------------------------------------*
003720 0000-MAIN-PROCESSING.
003730*---------------------------------------------------------------*
003740     PERFORM 1000-OPEN-SHARED-FILES.
003750     PERFORM 1100-LOAD-REFERENCE-TABLE.
003760     MOVE 'UNITED STATES'              TO WS-CURRENT-COUNTRY-NAME.
003770     PERFORM 2000-RUN-USA-COUNTRY.
003780     MOVE 'UNITED KINGDOM'             TO WS-CURRENT-COUNTRY-NAME.
003790     PERFORM 2010-RUN-GBR-COUNTRY.
003800     MOVE 'INDIA'                      TO WS-CURRENT-COUNTRY-NAME.
003810     PERFORM 2020-RUN-IND-COUNTRY.
003820     PERFORM 9500-CLOSE-SHARED-FILES.
003830     GOBACK.
003840*---------------------------------------------------------------*
003850 1000-OPEN-SHARED-FILES.
003860*---------------------------------------------------------------*
003870     OPEN INPUT  JRMASTER-FILE.
003880     OPEN OUTPUT SUMMARY-FILE.
003890     OPEN OUTPUT PRINT-FILE.
003900     MOVE FUNCTION CURRENT-DATE        TO WS-CURRENT-DATE-DATA.
003910     MOVE 0                            TO JR-TABLE-SIZE.
003920*---------------------------------------------------------------*
003930 1100-LOAD-REFERENCE-TABLE.
003940*---------------------------------------------------------------*
003950     MOVE 'N'                          TO END-OF-FILE-SW.
003960     PERFORM 1110-READ-MASTER-RECORD.
003970     PERFORM 1120-STORE-MASTER-ENTRY
003980         UNTIL END-OF-FILE.
003990     CLOSE JRMASTER-FILE.
004000*---------------------------------------------------------------*
004010 1110-READ-MASTER-RECORD.
004020*---------------------------------------------------------------*
004030     READ JRMASTER-FILE
004040         AT END MOVE 'Y'                TO END-OF-FILE-SW.
004050*---------------------------------------------------------------*
004060 1120-STORE-MASTER-ENTRY.
004070*---------------------------------------------------------------*
004080     ADD 1                              TO JR-TABLE-SIZE.
004090     MOVE JR-RANK                       TO TBL-JR-RANK(JR-TABLE-SIZE).
004100     MOVE JR-TITLE                      TO TBL-JR-TITLE(JR-TABLE-SIZE).
004110     MOVE JR-ISSN                       TO TBL-JR-ISSN(JR-TABLE-SIZE).
004120     MOVE JR-SJR                        TO TBL-JR-SJR(JR-TABLE-SIZE).
004130     MOVE JR-QUARTILE                   TO
004140          TBL-JR-QUARTILE(JR-TABLE-SIZE).
004150     MOVE JR-H-INDEX                    TO
004160          TBL-JR-H-INDEX(JR-TABLE-SIZE).
004170     MOVE JR-CLEAN-TITLE                TO
004180          TBL-JR-CLEAN-TITLE(JR-TABLE-SIZE).
004190     MOVE JR-SJR-PERCENTILE             TO
004200          TBL-JR-SJR-PCTILE(JR-TABLE-SIZE).
004210     MOVE JR-H-INDEX-PERCENTILE         TO
004220          TBL-JR-H-INDEX-PCTILE(JR-TABLE-SIZE).
004230     PERFORM 1110-READ-MASTER-RECORD.
004240*---------------------------------------------------------------*
004250 2000-RUN-USA-COUNTRY.
004260*---------------------------------------------------------------*
004270     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
004280     OPEN INPUT USA-PAPER-FILE.
004290     MOVE 'N'                            TO END-OF-FILE-SW.
004300     PERFORM 2001-READ-USA-RECORD.
004310     PERFORM 2500-PASS-ONE-USA-RECORD
004320         UNTIL END-OF-FILE.
004330     CLOSE USA-PAPER-FILE.
004340     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
004350     OPEN INPUT USA-PAPER-FILE.
004360     OPEN OUTPUT USA-SCORED-FILE.
004370     MOVE 'N'                            TO END-OF-FILE-SW.
004380     PERFORM 2001-READ-USA-RECORD.
004390     PERFORM 2600-PASS-TWO-USA-RECORD
004400         UNTIL END-OF-FILE.
004410     CLOSE USA-PAPER-FILE.
004420     CLOSE USA-SCORED-FILE.
004430     PERFORM 7000-BUILD-COUNTRY-REPORT.
004440     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
004450*---------------------------------------------------------------*
004460 2001-READ-USA-RECORD.
004470*---------------------------------------------------------------*
004480     READ USA-PAPER-FILE
004490         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
004500     IF  NOT END-OF-FILE
004510         MOVE USA-PA-TITLE               TO WS-PA-TITLE
004520         MOVE USA-PA-AUTHORS             TO WS-PA-AUTHORS
004530         MOVE USA-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
004540         MOVE USA-PA-ISSN                TO WS-PA-ISSN
004550         MOVE USA-PA-YEAR                TO WS-PA-YEAR
004560         MOVE USA-PA-CITATIONS           TO WS-PA-CITATIONS
004570         MOVE USA-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
004580         MOVE USA-PA-DOI                 TO WS-PA-DOI
004590         MOVE USA-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
004600         MOVE USA-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
004610*---------------------------------------------------------------*
004620 2500-PASS-ONE-USA-RECORD.
004630*---------------------------------------------------------------*
004640     PERFORM 3000-VALIDATE-PAPER-RECORD.
004650     IF  WS-VALID-RECORD
004660         PERFORM 4050-ACCUMULATE-FILE-MAX
004670         PERFORM 4000-SCORE-PAPER
004680         PERFORM 4500-ACCUMULATE-BATCH-MAX.
004690     PERFORM 2001-READ-USA-RECORD.
004700*---------------------------------------------------------------*
004710 2600-PASS-TWO-USA-RECORD.
004720*---------------------------------------------------------------*
004730     PERFORM 3000-VALIDATE-PAPER-RECORD.
004740     IF  WS-VALID-RECORD
004750         PERFORM 4000-SCORE-PAPER
004760         PERFORM 4600-NORMALIZE-AND-TIER
004770         MOVE WS-PA-TITLE                TO USA-SC-TITLE
004780         MOVE WS-PA-AUTHORS               TO USA-SC-AUTHORS
004790         MOVE WS-PA-JOURNAL-TITLE          TO USA-SC-JOURNAL-TITLE
004800         MOVE WS-PA-ISSN                    TO USA-SC-ISSN
004810         MOVE WS-PA-YEAR                     TO USA-SC-YEAR
004820         MOVE WS-PA-CITATIONS                 TO USA-SC-CITATIONS
004830         MOVE WS-PA-AFFILIATIONS               TO USA-SC-AFFILIATIONS
004840         MOVE WS-PA-DOI                         TO USA-SC-DOI
004850         MOVE WS-PA-DOC-TYPE                     TO USA-SC-DOC-TYPE
004860         MOVE WS-PA-OPEN-ACCESS                   TO
004870              USA-SC-OPEN-ACCESS
004880         MOVE WS-JOURNAL-IMPACT                    TO
004890              USA-SC-JOURNAL-IMPACT
004900         MOVE WS-CITATION-IMPACT                     TO
004910              USA-SC-CITATION-IMPACT
004920         MOVE WS-RECENCY                              TO
004930              USA-SC-RECENCY
004940         MOVE WS-COLLABORATION                         TO
004950              USA-SC-COLLABORATION
004960         MOVE WS-TOTAL-SCORE                            TO
004970              USA-SC-TOTAL-SCORE
004980         MOVE WS-NORMALIZED-SCORE                        TO
004990              USA-SC-NORMALIZED-SCORE
005000         MOVE WS-IMPACT-TIER                              TO
005010              USA-SC-IMPACT-TIER
005020         IF  WS-INTL-COLLAB
005030             MOVE 'Y'                                     TO
005040                  USA-SC-INTL-COLLAB
005050         ELSE
005060             MOVE 'N'                                     TO
005070                  USA-SC-INTL-COLLAB
005080         END-IF
005090         WRITE USA-SCORED-RECORD
005100         PERFORM 5000-ACCUMULATE-REPORT-STATS.
005110     PERFORM 2001-READ-USA-RECORD.
005120*---------------------------------------------------------------*
005130 2010-RUN-GBR-COUNTRY.
005140*---------------------------------------------------------------*
005150     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
005160     OPEN INPUT GBR-PAPER-FILE.
005170     MOVE 'N'                            TO END-OF-FILE-SW.
005180     PERFORM 2011-READ-GBR-RECORD.
005190     PERFORM 2510-PASS-ONE-GBR-RECORD
005200         UNTIL END-OF-FILE.
005210     CLOSE GBR-PAPER-FILE.
005220     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
005230     OPEN INPUT GBR-PAPER-FILE.
005240     OPEN OUTPUT GBR-SCORED-FILE.
005250     MOVE 'N'                            TO END-OF-FILE-SW.
005260     PERFORM 2011-READ-GBR-RECORD.
005270     PERFORM 2610-PASS-TWO-GBR-RECORD
005280         UNTIL END-OF-FILE.
005290     CLOSE GBR-PAPER-FILE.
005300     CLOSE GBR-SCORED-FILE.
005310     PERFORM 7000-BUILD-COUNTRY-REPORT.
005320     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
005330*---------------------------------------------------------------*
005340 2011-READ-GBR-RECORD.
005350*---------------------------------------------------------------*
005360     READ GBR-PAPER-FILE
005370         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
005380     IF  NOT END-OF-FILE
005390         MOVE GBR-PA-TITLE               TO WS-PA-TITLE
005400         MOVE GBR-PA-AUTHORS             TO WS-PA-AUTHORS
005410         MOVE GBR-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
005420         MOVE GBR-PA-ISSN                TO WS-PA-ISSN
005430         MOVE GBR-PA-YEAR                TO WS-PA-YEAR
005440         MOVE GBR-PA-CITATIONS           TO WS-PA-CITATIONS
005450         MOVE GBR-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
005460         MOVE GBR-PA-DOI                 TO WS-PA-DOI
005470         MOVE GBR-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
005480         MOVE GBR-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
005490*---------------------------------------------------------------*
005500 2510-PASS-ONE-GBR-RECORD.
005510*---------------------------------------------------------------*
005520     PERFORM 3000-VALIDATE-PAPER-RECORD.
005530     IF  WS-VALID-RECORD
005540         PERFORM 4050-ACCUMULATE-FILE-MAX
005550         PERFORM 4000-SCORE-PAPER
005560         PERFORM 4500-ACCUMULATE-BATCH-MAX.
005570     PERFORM 2011-READ-GBR-RECORD.
005580*---------------------------------------------------------------*
005590 2610-PASS-TWO-GBR-RECORD.
005600*---------------------------------------------------------------*
005610     PERFORM 3000-VALIDATE-PAPER-RECORD.
005620     IF  WS-VALID-RECORD
005630         PERFORM 4000-SCORE-PAPER
005640         PERFORM 4600-NORMALIZE-AND-TIER
005650         MOVE WS-PA-TITLE                TO GBR-SC-TITLE
005660         MOVE WS-PA-AUTHORS               TO GBR-SC-AUTHORS
005670         MOVE WS-PA-JOURNAL-TITLE          TO GBR-SC-JOURNAL-TITLE
005680         MOVE WS-PA-ISSN                    TO GBR-SC-ISSN
005690         MOVE WS-PA-YEAR                     TO GBR-SC-YEAR
005700         MOVE WS-PA-CITATIONS                 TO GBR-SC-CITATIONS
005710         MOVE WS-PA-AFFILIATIONS               TO
005720              GBR-SC-AFFILIATIONS
005730         MOVE WS-PA-DOI                         TO GBR-SC-DOI
005740         MOVE WS-PA-DOC-TYPE                     TO
005750              GBR-SC-DOC-TYPE
005760         MOVE WS-PA-OPEN-ACCESS                   TO
005770              GBR-SC-OPEN-ACCESS
005780         MOVE WS-JOURNAL-IMPACT                    TO
005790              GBR-SC-JOURNAL-IMPACT
005800         MOVE WS-CITATION-IMPACT                     TO
005810              GBR-SC-CITATION-IMPACT
005820         MOVE WS-RECENCY                              TO
005830              GBR-SC-RECENCY
005840         MOVE WS-COLLABORATION                         TO
005850              GBR-SC-COLLABORATION
005860         MOVE WS-TOTAL-SCORE                            TO
005870              GBR-SC-TOTAL-SCORE
005880         MOVE WS-NORMALIZED-SCORE                        TO
005890              GBR-SC-NORMALIZED-SCORE
005900         MOVE WS-IMPACT-TIER                              TO
005910              GBR-SC-IMPACT-TIER
005920         IF  WS-INTL-COLLAB
005930             MOVE 'Y'                                     TO
005940                  GBR-SC-INTL-COLLAB
005950         ELSE
005960             MOVE 'N'                                     TO
005970                  GBR-SC-INTL-COLLAB
005980         END-IF
005990         WRITE GBR-SCORED-RECORD
006000         PERFORM 5000-ACCUMULATE-REPORT-STATS.
006010     PERFORM 2011-READ-GBR-RECORD.
006020*---------------------------------------------------------------*
006030 2020-RUN-IND-COUNTRY.
006040*---------------------------------------------------------------*
006050     PERFORM 2100-RESET-COUNTRY-ACCUMULATORS.
006060     OPEN INPUT IND-PAPER-FILE.
006070     MOVE 'N'                            TO END-OF-FILE-SW.
006080     PERFORM 2021-READ-IND-RECORD.
006090     PERFORM 2520-PASS-ONE-IND-RECORD
006100         UNTIL END-OF-FILE.
006110     CLOSE IND-PAPER-FILE.
006120     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
006130     OPEN INPUT IND-PAPER-FILE.
006140     OPEN OUTPUT IND-SCORED-FILE.
006150     MOVE 'N'                            TO END-OF-FILE-SW.
006160     PERFORM 2021-READ-IND-RECORD.
006170     PERFORM 2620-PASS-TWO-IND-RECORD
006180         UNTIL END-OF-FILE.
006190     CLOSE IND-PAPER-FILE.
006200     CLOSE IND-SCORED-FILE.
006210     PERFORM 7000-BUILD-COUNTRY-REPORT.
006220     PERFORM 8000-WRITE-COUNTRY-SUMMARY.
006230*---------------------------------------------------------------*
006240 2021-READ-IND-RECORD.
006250*---------------------------------------------------------------*
006260     READ IND-PAPER-FILE
006270         AT END MOVE 'Y'                 TO END-OF-FILE-SW.
006280     IF  NOT END-OF-FILE
006290         MOVE IND-PA-TITLE               TO WS-PA-TITLE
006300         MOVE IND-PA-AUTHORS             TO WS-PA-AUTHORS
006310         MOVE IND-PA-JOURNAL-TITLE       TO WS-PA-JOURNAL-TITLE
006320         MOVE IND-PA-ISSN                TO WS-PA-ISSN
006330         MOVE IND-PA-YEAR                TO WS-PA-YEAR
006340         MOVE IND-PA-CITATIONS           TO WS-PA-CITATIONS
006350         MOVE IND-PA-AFFILIATIONS        TO WS-PA-AFFILIATIONS
006360         MOVE IND-PA-DOI                 TO WS-PA-DOI
006370         MOVE IND-PA-DOC-TYPE            TO WS-PA-DOC-TYPE
006380         MOVE IND-PA-OPEN-ACCESS         TO WS-PA-OPEN-ACCESS.
006390*---------------------------------------------------------------*
006400 2520-PASS-ONE-IND-RECORD.
006410*---------------------------------------------------------------*
006420     PERFORM 3000-VALIDATE-PAPER-RECORD.
006430     IF  WS-VALID-RECORD
006440         PERFORM 4050-ACCUMULATE-FILE-MAX
006450         PERFORM 4000-SCORE-PAPER
006460         PERFORM 4500-ACCUMULATE-BATCH-MAX.
006470     PERFORM 2021-READ-IND-RECORD.
006480*---------------------------------------------------------------*
006490 2620-PASS-TWO-IND-RECORD.
006500*---------------------------------------------------------------*
006510     PERFORM 3000-VALIDATE-PAPER-RECORD.
006520     IF  WS-VALID-RECORD
006530         PERFORM 4000-SCORE-PAPER
006540         PERFORM 4600-NORMALIZE-AND-TIER
006550         MOVE WS-PA-TITLE                TO IND-SC-TITLE
006560         MOVE WS-PA-AUTHORS               TO IND-SC-AUTHORS
006570         MOVE WS-PA-JOURNAL-TITLE          TO IND-SC-JOURNAL-TITLE
006580         MOVE WS-PA-ISSN                    TO IND-SC-ISSN
006590         MOVE WS-PA-YEAR                     TO IND-SC-YEAR
006600         MOVE WS-PA-CITATIONS                 TO IND-SC-CITATIONS
006610         MOVE WS-PA-AFFILIATIONS               TO
006620              IND-SC-AFFILIATIONS
006630         MOVE WS-PA-DOI                         TO IND-SC-DOI
006640         MOVE WS-PA-DOC-TYPE                     TO
006650              IND-SC-DOC-TYPE
006660         MOVE WS-PA-OPEN-ACCESS                   TO
006670              IND-SC-OPEN-ACCESS
006680         MOVE WS-JOURNAL-IMPACT                    TO
006690              IND-SC-JOURNAL-IMPACT
006700         MOVE WS-CITATION-IMPACT                     TO
006710              IND-SC-CITATION-IMPACT
006720         MOVE WS-RECENCY                              TO
006730              IND-SC-RECENCY
006740         MOVE WS-COLLABORATION                         TO
006750              IND-SC-COLLABORATION
006760         MOVE WS-TOTAL-SCORE                            TO
006770              IND-SC-TOTAL-SCORE
006780         MOVE WS-NORMALIZED-SCORE                        TO
006790              IND-SC-NORMALIZED-SCORE
006800         MOVE WS-IMPACT-TIER                              TO
006810              IND-SC-IMPACT-TIER
006820         IF  WS-INTL-COLLAB
006830             MOVE 'Y'                                     TO
006840                  IND-SC-INTL-COLLAB
006850         ELSE
006860             MOVE 'N'                                     TO
006870                  IND-SC-INTL-COLLAB
006880         END-IF
006890         WRITE IND-SCORED-RECORD
006900         PERFORM 5000-ACCUMULATE-REPORT-STATS.
006910     PERFORM 2021-READ-IND-RECORD.
006920*---------------------------------------------------------------*
006930 2100-RESET-COUNTRY-ACCUMULATORS.
006940*---------------------------------------------------------------*
006950     MOVE 0                              TO WS-BATCH-MAX-TOTAL
006960                                             WS-FILE-MAX-CITATIONS
006970                                             WS-FILE-MAX-AFFIL-COUNT
006980                                             WS-FILE-OLDEST-YEAR.
006990     MOVE 'N'                            TO WS-OLDEST-YEAR-SET-SW.
007000     PERFORM 2105-RESET-PASS-TWO-ACCUMULATORS.
007010*---------------------------------------------------------------*
007020 2105-RESET-PASS-TWO-ACCUMULATORS.
007030*---------------------------------------------------------------*
007040     MOVE 0   TO WS-TOTAL-COUNT     WS-VALID-COUNT
007050                  WS-WARNING-COUNT   WS-INVALID-COUNT
007060                  WS-SCORED-COUNT     WS-SCORE-SUM
007070                  WS-CITATION-SUM      WS-COLLAB-COUNT
007080                  WS-TIER-VERY-HIGH-COUNT WS-TIER-HIGH-COUNT
007090                  WS-TIER-MEDIUM-COUNT    WS-TIER-LOW-COUNT
007100                  WS-TIER-VERY-LOW-COUNT  WS-Q1-COUNT
007110                  WS-Q2-COUNT        WS-Q3-COUNT
007120                  WS-Q4-COUNT         WS-UNRANKED-COUNT
007130                  WS-HIGHEST-SCORE     WS-LOWEST-SCORE
007140                  WS-YEAR-MAX-COUNT     WS-JOURNAL-MAX-COUNT.
007150     MOVE SPACE  TO WS-HIGHEST-JOURNAL WS-HIGHEST-TITLE
007160                     WS-HIGHEST-DOI    WS-LOWEST-JOURNAL
007170                     WS-LOWEST-TITLE    WS-LOWEST-DOI.
007180     MOVE 'N'    TO WS-HIGHEST-SET-SW  WS-LOWEST-SET-SW.
007190     MOVE 0      TO WS-JF-USED.
007200     MOVE LOW-VALUES TO WS-YEAR-COUNT-FLAT.
007210     PERFORM 2110-CLEAR-JOURNAL-FREQ-TABLE
007220         VARYING WS-JF-INDEX FROM 1 BY 1
007230             UNTIL WS-JF-INDEX > 200.
007240*---------------------------------------------------------------*
007250 2110-CLEAR-JOURNAL-FREQ-TABLE.
007260*---------------------------------------------------------------*
007270     MOVE SPACE  TO WS-JF-TITLE(WS-JF-INDEX).
007280     MOVE 0      TO WS-JF-COUNT(WS-JF-INDEX).
007290     MOVE 0      TO WS-JF-RANK(WS-JF-INDEX).
007300     MOVE SPACE  TO WS-JF-QUARTILE-BUCKET(WS-JF-INDEX).
007310     MOVE 'N'    TO WS-JF-PRINTED-SW(WS-JF-INDEX).
007320*---------------------------------------------------------------*
007330 3000-VALIDATE-PAPER-RECORD.
007340*---------------------------------------------------------------*
007350     ADD 1                                TO WS-TOTAL-COUNT.
007360     MOVE 'Y'                             TO WS-VALID-RECORD-SW.
007370     IF  WS-PA-JOURNAL-TITLE = SPACE
007380         MOVE 'N'                         TO WS-VALID-RECORD-SW
007390         ADD 1                            TO WS-INVALID-COUNT
007400     ELSE
007410         IF  WS-PA-YEAR NOT NUMERIC
007420             OR WS-PA-YEAR < 1900
007430             OR WS-PA-YEAR > WS-CURRENT-YEAR
007440             MOVE 'N'                     TO WS-VALID-RECORD-SW
007450             ADD 1                        TO WS-WARNING-COUNT
007460         ELSE
007470             ADD 1                        TO WS-VALID-COUNT.
007480     IF  WS-PA-CITATIONS NOT NUMERIC
007490         MOVE 0                           TO WS-PA-CITATIONS.
007500*---------------------------------------------------------------*
007510 4050-ACCUMULATE-FILE-MAX.
007520*---------------------------------------------------------------*
007530     IF  WS-PA-CITATIONS > WS-FILE-MAX-CITATIONS
007540         MOVE WS-PA-CITATIONS              TO WS-FILE-MAX-CITATIONS.
007550     PERFORM 4060-COUNT-AFFILIATIONS.
007560     IF  WS-AFFIL-COUNT > WS-FILE-MAX-AFFIL-COUNT
007570         MOVE WS-AFFIL-COUNT                TO
007580              WS-FILE-MAX-AFFIL-COUNT.
007590     PERFORM 4070-TRACK-OLDEST-YEAR.
007600*---------------------------------------------------------------*
007610 4060-COUNT-AFFILIATIONS.
007620*---------------------------------------------------------------*
007630     MOVE 0                                 TO WS-SEMICOLON-TALLY.
007640     IF  WS-PA-AFFILIATIONS NOT = SPACE
007650         INSPECT WS-PA-AFFILIATIONS
007660             TALLYING WS-SEMICOLON-TALLY FOR ALL ';'
007670         COMPUTE WS-AFFIL-COUNT = WS-SEMICOLON-TALLY + 1
007680     ELSE
007690         MOVE 0                             TO WS-AFFIL-COUNT.
007700*---------------------------------------------------------------*
007710 4070-TRACK-OLDEST-YEAR.
007720*---------------------------------------------------------------*
007730     IF  NOT WS-OLDEST-YEAR-SET
007740         MOVE WS-PA-YEAR                    TO WS-FILE-OLDEST-YEAR
007750         SET WS-OLDEST-YEAR-SET              TO TRUE
007760     ELSE
007770         IF  WS-PA-YEAR < WS-FILE-OLDEST-YEAR
007780             MOVE WS-PA-YEAR                 TO WS-FILE-OLDEST-YEAR
007790         END-IF
007800     END-IF.
007810*---------------------------------------------------------------*
007820 4000-SCORE-PAPER.
007830*---------------------------------------------------------------*
007840     CALL 'JRMATCH' USING WS-PA-TITLE
007850                          WS-PA-JOURNAL-TITLE
007860                          WS-PA-ISSN
007870                          WS-MATCH-INDEX
007880                          JOURNAL-REFERENCE-TABLE
007890                          JR-TABLE-SIZE.
007900     IF  WS-MATCH-INDEX = 0 AND JR-TRACE-SWITCH
007910         MOVE WS-PA-JOURNAL-TITLE (1:30)     TO TDL-JOURNAL
007920         DISPLAY WS-TRACE-DISPLAY-LINE.
007930     PERFORM 4100-COMPUTE-JOURNAL-IMPACT.
007940     PERFORM 4200-COMPUTE-CITATION-IMPACT.
007950     PERFORM 4300-COMPUTE-RECENCY.
007960     PERFORM 4400-COMPUTE-COLLABORATION.
007970     COMPUTE WS-TOTAL-SCORE ROUNDED =
007980         WS-JOURNAL-IMPACT + WS-CITATION-IMPACT +
007990         WS-RECENCY + WS-COLLABORATION.
008000*---------------------------------------------------------------*
008010 4100-COMPUTE-JOURNAL-IMPACT.
008020*---------------------------------------------------------------*
008030     MOVE 0                                TO WS-JOURNAL-IMPACT.
008040     IF  WS-MATCH-INDEX > 0
008050         COMPUTE WS-JOURNAL-IMPACT ROUNDED =
008060             (TBL-JR-SJR-PCTILE(WS-MATCH-INDEX) * 15) +
008070             (TBL-JR-H-INDEX-PCTILE(WS-MATCH-INDEX) * 10)
008080         PERFORM 4110-ADD-QUARTILE-BONUS
008090     END-IF.
008100*---------------------------------------------------------------*
008110 4110-ADD-QUARTILE-BONUS.
008120*---------------------------------------------------------------*
008130     EVALUATE TBL-JR-QUARTILE(WS-MATCH-INDEX)
008140         WHEN 'Q1'
008150             ADD 5                          TO WS-JOURNAL-IMPACT
008160         WHEN 'Q2'
008170             ADD 3                          TO WS-JOURNAL-IMPACT
008180         WHEN 'Q3'
008190             ADD 1                          TO WS-JOURNAL-IMPACT
008200         WHEN OTHER
008210             CONTINUE
008220     END-EVALUATE.
008230*---------------------------------------------------------------*
008240 4200-COMPUTE-CITATION-IMPACT.
008250*---------------------------------------------------------------*
008260     MOVE 0                                TO WS-CITATION-IMPACT.
008270     IF  WS-FILE-MAX-CITATIONS > 0
008280         COMPUTE WS-CITATION-IMPACT ROUNDED =
008290             (WS-PA-CITATIONS / WS-FILE-MAX-CITATIONS) * 40.
008300*---------------------------------------------------------------*
008310 4300-COMPUTE-RECENCY.
008320*---------------------------------------------------------------*
008330     IF  WS-OLDEST-YEAR-SET
008340         COMPUTE WS-MAX-AGE = WS-CURRENT-YEAR - WS-FILE-OLDEST-YEAR
008350     ELSE
008360         MOVE 0                            TO WS-MAX-AGE
008370     END-IF.
008380     IF  WS-MAX-AGE > 0
008390         COMPUTE WS-AGE = WS-CURRENT-YEAR - WS-PA-YEAR
008400         IF  WS-AGE < 0
008410             MOVE 0                        TO WS-AGE
008420         END-IF
008430         IF  WS-AGE > WS-MAX-AGE
008440             MOVE WS-MAX-AGE               TO WS-AGE
008450         END-IF
008460         COMPUTE WS-RECENCY ROUNDED =
008470             (1 - (WS-AGE / WS-MAX-AGE)) * 20
008480     ELSE
008490         MOVE 20                           TO WS-RECENCY
008500     END-IF.
008510*---------------------------------------------------------------*
008520 4400-COMPUTE-COLLABORATION.
008530*---------------------------------------------------------------*
008540     PERFORM 4060-COUNT-AFFILIATIONS.
008550     MOVE 0                                TO WS-COLLABORATION.
008560     MOVE 'N'                              TO WS-INTL-COLLAB-SW.
008570     IF  WS-FILE-MAX-AFFIL-COUNT > 0
008580         COMPUTE WS-COLLABORATION ROUNDED =
008590             (WS-AFFIL-COUNT / WS-FILE-MAX-AFFIL-COUNT) * 10.
008600     IF  WS-AFFIL-COUNT > 1
008610         MOVE 'Y'                          TO WS-INTL-COLLAB-SW.
008620*---------------------------------------------------------------*
008630 4500-ACCUMULATE-BATCH-MAX.
008640*---------------------------------------------------------------*
008650     IF  WS-TOTAL-SCORE > WS-BATCH-MAX-TOTAL
008660         MOVE WS-TOTAL-SCORE                TO WS-BATCH-MAX-TOTAL.
008670*---------------------------------------------------------------*
008680 4600-NORMALIZE-AND-TIER.
008690*---------------------------------------------------------------*
008700     IF  WS-BATCH-MAX-TOTAL > 0
008710         COMPUTE WS-NORMALIZED-SCORE ROUNDED =
008720             (WS-TOTAL-SCORE / WS-BATCH-MAX-TOTAL) * 100
008730     ELSE
008740         MOVE 0                             TO WS-NORMALIZED-SCORE.
008750     PERFORM 4610-ASSIGN-TIER.
008760*---------------------------------------------------------------*
008770 4610-ASSIGN-TIER.
008780*---------------------------------------------------------------*
008790     EVALUATE TRUE
008800         WHEN WS-NORMALIZED-SCORE < 20
008810             MOVE 'VERY LOW'                  TO WS-IMPACT-TIER
008820         WHEN WS-NORMALIZED-SCORE < 40
008830             MOVE 'LOW'                       TO WS-IMPACT-TIER
008840         WHEN WS-NORMALIZED-SCORE < 60
008850             MOVE 'MEDIUM'                    TO WS-IMPACT-TIER
008860         WHEN WS-NORMALIZED-SCORE < 80
008870             MOVE 'HIGH'                      TO WS-IMPACT-TIER
008880         WHEN OTHER
008890             MOVE 'VERY HIGH'                 TO WS-IMPACT-TIER
008900     END-EVALUATE.
008910*---------------------------------------------------------------*
008920 5000-ACCUMULATE-REPORT-STATS.
008930*---------------------------------------------------------------*
008940     ADD 1                                  TO WS-SCORED-COUNT.
008950     ADD WS-NORMALIZED-SCORE                TO WS-SCORE-SUM.
008960     ADD WS-PA-CITATIONS                    TO WS-CITATION-SUM.
008970     IF  WS-INTL-COLLAB
008980         ADD 1                              TO WS-COLLAB-COUNT.
008990     EVALUATE WS-IMPACT-TIER
009000         WHEN 'VERY HIGH'
009010             ADD 1                          TO WS-TIER-VERY-HIGH-COUNT
009020         WHEN 'HIGH'
009030             ADD 1                          TO WS-TIER-HIGH-COUNT
009040         WHEN 'MEDIUM'
009050             ADD 1                          TO WS-TIER-MEDIUM-COUNT
009060         WHEN 'LOW'
009070             ADD 1                          TO WS-TIER-LOW-COUNT
009080         WHEN OTHER
009090             ADD 1                          TO WS-TIER-VERY-LOW-COUNT
009100     END-EVALUATE.
009110     IF  WS-NORMALIZED-SCORE > 0
009120         IF  NOT WS-HIGHEST-SET
009130             OR WS-NORMALIZED-SCORE > WS-HIGHEST-SCORE
009140             MOVE WS-NORMALIZED-SCORE        TO WS-HIGHEST-SCORE
009150             MOVE WS-PA-JOURNAL-TITLE         TO WS-HIGHEST-JOURNAL
009160             MOVE WS-PA-TITLE                  TO WS-HIGHEST-TITLE
009170             MOVE WS-PA-DOI                      TO WS-HIGHEST-DOI
009180             MOVE 'Y'                             TO WS-HIGHEST-SET-SW
009190         END-IF
009200         IF  NOT WS-LOWEST-SET
009210             OR WS-NORMALIZED-SCORE < WS-LOWEST-SCORE
009220             MOVE WS-NORMALIZED-SCORE        TO WS-LOWEST-SCORE
009230             MOVE WS-PA-JOURNAL-TITLE         TO WS-LOWEST-JOURNAL
009240             MOVE WS-PA-TITLE                  TO WS-LOWEST-TITLE
009250             MOVE WS-PA-DOI                      TO WS-LOWEST-DOI
009260             MOVE 'Y'                             TO WS-LOWEST-SET-SW
009270         END-IF.
009280     IF  WS-PA-YEAR >= 1900 AND WS-PA-YEAR < 2100
009290         SET WS-YEAR-IDX TO WS-PA-YEAR
009300         SUBTRACT 1899 FROM WS-YEAR-IDX
009310         ADD 1                              TO WS-YC-COUNT(WS-YEAR-IDX)
009320         IF  WS-YC-COUNT(WS-YEAR-IDX) > WS-YEAR-MAX-COUNT
009330             MOVE WS-YC-COUNT(WS-YEAR-IDX)    TO WS-YEAR-MAX-COUNT.
009340     PERFORM 5100-TRACK-JOURNAL-FREQUENCY.
009350*---------------------------------------------------------------*
009360 5100-TRACK-JOURNAL-FREQUENCY.
009370*---------------------------------------------------------------*
009380     MOVE 'N'                                TO WS-JF-FOUND-SW.
009390     PERFORM 5110-TEST-ONE-JOURNAL-SLOT
009400         VARYING WS-JF-INDEX FROM 1 BY 1
009410             UNTIL WS-JF-INDEX > WS-JF-USED
009420                 OR WS-JF-FOUND.
009430     IF  NOT WS-JF-FOUND AND WS-JF-USED < 200
009440         ADD 1                               TO WS-JF-USED
009450         SET WS-JF-INDEX                      TO WS-JF-USED
009460         MOVE WS-PA-JOURNAL-TITLE              TO
009470              WS-JF-TITLE(WS-JF-INDEX)
009480         MOVE 1                                 TO
009490              WS-JF-COUNT(WS-JF-INDEX)
009500         PERFORM 5120-STORE-JOURNAL-QUARTILE.
009510*---------------------------------------------------------------*
009520 5110-TEST-ONE-JOURNAL-SLOT.
009530*---------------------------------------------------------------*
009540     IF  WS-JF-TITLE(WS-JF-INDEX) = WS-PA-JOURNAL-TITLE
009550         ADD 1                                 TO
009560             WS-JF-COUNT(WS-JF-INDEX)
009570         MOVE 'Y'                               TO
009580              WS-JF-FOUND-SW
009590         IF  WS-JF-COUNT(WS-JF-INDEX) > WS-JOURNAL-MAX-COUNT
009600             MOVE WS-JF-COUNT(WS-JF-INDEX)      TO
009610                  WS-JOURNAL-MAX-COUNT.
009620*---------------------------------------------------------------*
009630 5120-STORE-JOURNAL-QUARTILE.
009640*---------------------------------------------------------------*
009650     IF  WS-MATCH-INDEX > 0
009660         MOVE TBL-JR-RANK(WS-MATCH-INDEX)       TO
009670              WS-JF-RANK(WS-JF-INDEX)
009680         EVALUATE TBL-JR-QUARTILE(WS-MATCH-INDEX)
009690             WHEN 'Q1'
009700                 MOVE '1'                        TO
009710                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
009720             WHEN 'Q2'
009730                 MOVE '2'                        TO
009740                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
009750             WHEN 'Q3'
009760                 MOVE '3'                        TO
009770                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
009780             WHEN 'Q4'
009790                 MOVE '4'                        TO
009800                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
009810             WHEN OTHER
009820                 MOVE 'U'                        TO
009830                      WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
009840         END-EVALUATE
009850     ELSE
009860         MOVE 'U'                                TO
009870              WS-JF-QUARTILE-BUCKET(WS-JF-INDEX).
009880     IF  WS-JOURNAL-MAX-COUNT < 1
009890         MOVE 1                                  TO
009900              WS-JOURNAL-MAX-COUNT.
009910*---------------------------------------------------------------*
009920 7000-BUILD-COUNTRY-REPORT.
009930*---------------------------------------------------------------*
009940     PERFORM 7050-COUNT-QUARTILE-BUCKETS.
009950     PERFORM 9100-PRINT-HEADING-LINES.
009960     MOVE WS-SCORED-COUNT                       TO CT-TOTAL-PAPERS.
009970     IF  WS-SCORED-COUNT > 0
009980         COMPUTE CT-AVG-SCORE ROUNDED =
009990             WS-SCORE-SUM / WS-SCORED-COUNT
010000     ELSE
010010         MOVE 0                                 TO CT-AVG-SCORE.
010020     MOVE COUNTRY-TOTALS-LINE                   TO NEXT-REPORT-LINE.
010030     PERFORM 9000-PRINT-REPORT-LINE.
010040     PERFORM 7100-PRINT-HIGH-LOW-LINES.
010050     PERFORM 7200-PRINT-TIER-BARS.
010060     PERFORM 7250-PRINT-COLLAB-LINE.
010070     PERFORM 7260-PRINT-QUARTILE-LINE.
010080     IF  WS-SCORED-COUNT > 0
010090         COMPUTE AC-AVG-CITES ROUNDED =
010100             WS-CITATION-SUM / WS-SCORED-COUNT
010110     ELSE
010120         MOVE 0                                 TO AC-AVG-CITES.
010130     MOVE AVG-CITES-LINE                        TO NEXT-REPORT-LINE.
010140     PERFORM 9000-PRINT-REPORT-LINE.
010150     PERFORM 7300-PRINT-TOP-JOURNALS.
010160     PERFORM 7400-PRINT-YEAR-HISTOGRAM.
010170*---------------------------------------------------------------*
010180 7050-COUNT-QUARTILE-BUCKETS.
010190*---------------------------------------------------------------*
010200     MOVE 0 TO WS-Q1-COUNT WS-Q2-COUNT WS-Q3-COUNT
010210                WS-Q4-COUNT WS-UNRANKED-COUNT.
010220     PERFORM 7060-TALLY-ONE-QUARTILE
010230         VARYING WS-JF-INDEX FROM 1 BY 1
010240             UNTIL WS-JF-INDEX > WS-JF-USED.
010250*---------------------------------------------------------------*
010260 7060-TALLY-ONE-QUARTILE.
010270*---------------------------------------------------------------*
010280     EVALUATE WS-JF-QUARTILE-BUCKET(WS-JF-INDEX)
010290         WHEN '1'  ADD 1 TO WS-Q1-COUNT
010300         WHEN '2'  ADD 1 TO WS-Q2-COUNT
010310         WHEN '3'  ADD 1 TO WS-Q3-COUNT
010320         WHEN '4'  ADD 1 TO WS-Q4-COUNT
010330         WHEN OTHER ADD 1 TO WS-UNRANKED-COUNT
010340     END-EVALUATE.
010350*---------------------------------------------------------------*
010360 7100-PRINT-HIGH-LOW-LINES.
010370*---------------------------------------------------------------*
010380     IF  WS-HIGHEST-SET
010390         MOVE 'HIGHEST'                        TO HL-LABEL
010400         MOVE WS-HIGHEST-SCORE                 TO HL-SCORE
010410         MOVE WS-HIGHEST-JOURNAL (1:40)        TO HL-JOURNAL
010420         MOVE WS-HIGHEST-TITLE (1:40)          TO HL-TITLE
010430     ELSE
010440         MOVE 'HIGHEST'                        TO HL-LABEL
010450         MOVE 0                                TO HL-SCORE
010460         MOVE 'N/A'                            TO HL-JOURNAL
010470         MOVE 'N/A'                            TO HL-TITLE.
010480     MOVE HIGH-LOW-LINE                        TO NEXT-REPORT-LINE.
010490     PERFORM 9000-PRINT-REPORT-LINE.
010500     IF  WS-LOWEST-SET
010510         MOVE 'LOWEST '                        TO HL-LABEL
010520         MOVE WS-LOWEST-SCORE                  TO HL-SCORE
010530         MOVE WS-LOWEST-JOURNAL (1:40)         TO HL-JOURNAL
010540         MOVE WS-LOWEST-TITLE (1:40)           TO HL-TITLE
010550     ELSE
010560         MOVE 'LOWEST '                        TO HL-LABEL
010570         MOVE 0                                TO HL-SCORE
010580         MOVE 'N/A'                            TO HL-JOURNAL
010590         MOVE 'N/A'                            TO HL-TITLE.
010600     MOVE HIGH-LOW-LINE                        TO NEXT-REPORT-LINE.
010610     PERFORM 9000-PRINT-REPORT-LINE.
010620*---------------------------------------------------------------*
010630 7200-PRINT-TIER-BARS.
010640*---------------------------------------------------------------*
010650     MOVE 'VERY HIGH'    TO TB-LABEL.
010660     MOVE WS-TIER-VERY-HIGH-COUNT TO WS-BAR-COUNT-IN.
010670     PERFORM 7210-PRINT-ONE-TIER-BAR.
010680     MOVE 'HIGH'         TO TB-LABEL.
010690     MOVE WS-TIER-HIGH-COUNT TO WS-BAR-COUNT-IN.
010700     PERFORM 7210-PRINT-ONE-TIER-BAR.
010710     MOVE 'MEDIUM'       TO TB-LABEL.
010720     MOVE WS-TIER-MEDIUM-COUNT TO WS-BAR-COUNT-IN.
010730     PERFORM 7210-PRINT-ONE-TIER-BAR.
010740     MOVE 'LOW'          TO TB-LABEL.
010750     MOVE WS-TIER-LOW-COUNT TO WS-BAR-COUNT-IN.
010760     PERFORM 7210-PRINT-ONE-TIER-BAR.
010770     MOVE 'VERY LOW'     TO TB-LABEL.
010780     MOVE WS-TIER-VERY-LOW-COUNT TO WS-BAR-COUNT-IN.
010790     PERFORM 7210-PRINT-ONE-TIER-BAR.
010800*---------------------------------------------------------------*
010810 7210-PRINT-ONE-TIER-BAR.
010820*---------------------------------------------------------------*
010830     MOVE WS-SCORED-COUNT                      TO WS-BAR-TOTAL-IN.
010840     MOVE 40                                   TO WS-BAR-WIDTH.
010850     PERFORM 9200-BUILD-BAR.
010860     MOVE WS-BAR-TEXT (1:40)                   TO TB-BAR.
010870     MOVE WS-BAR-COUNT-IN                      TO TB-COUNT.
010880     IF  WS-SCORED-COUNT > 0
010890         COMPUTE TB-PERCENT ROUNDED =
010900             (WS-BAR-COUNT-IN / WS-SCORED-COUNT) * 100
010910     ELSE
010920         MOVE 0                                 TO TB-PERCENT.
010930     MOVE TIER-BAR-LINE                         TO NEXT-REPORT-LINE.
010940     PERFORM 9000-PRINT-REPORT-LINE.
010950*---------------------------------------------------------------*
010960 7250-PRINT-COLLAB-LINE.
010970*---------------------------------------------------------------*
010980     MOVE 'INTL COLL'                           TO TB-LABEL.
010990     MOVE WS-COLLAB-COUNT                       TO WS-BAR-COUNT-IN.
011000     PERFORM 7210-PRINT-ONE-TIER-BAR.
011010*---------------------------------------------------------------*
011020 7260-PRINT-QUARTILE-LINE.
011030*---------------------------------------------------------------*
011040     IF  WS-JF-USED > 0
011050         COMPUTE QL-Q1 ROUNDED = (WS-Q1-COUNT / WS-JF-USED) * 100
011060         COMPUTE QL-Q2 ROUNDED = (WS-Q2-COUNT / WS-JF-USED) * 100
011070         COMPUTE QL-Q3 ROUNDED = (WS-Q3-COUNT / WS-JF-USED) * 100
011080         COMPUTE QL-Q4 ROUNDED = (WS-Q4-COUNT / WS-JF-USED) * 100
011090         COMPUTE QL-UNRANKED ROUNDED =
011100             (WS-UNRANKED-COUNT / WS-JF-USED) * 100
011110     ELSE
011120         MOVE 0 TO QL-Q1 QL-Q2 QL-Q3 QL-Q4 QL-UNRANKED.
011130     MOVE QUARTILE-LINE                         TO NEXT-REPORT-LINE.
011140     PERFORM 9000-PRINT-REPORT-LINE.
011150*---------------------------------------------------------------*
011160 7300-PRINT-TOP-JOURNALS.
011170*---------------------------------------------------------------*
011180     PERFORM 7310-PRINT-ONE-TOP-JOURNAL 10 TIMES.
011190*---------------------------------------------------------------*
011200 7310-PRINT-ONE-TOP-JOURNAL.
011210*---------------------------------------------------------------*
011220     MOVE 0                                      TO WS-BAR-COUNT-IN.
011230     MOVE 0                                      TO WS-JF-BEST-INDEX.
011240     PERFORM 7320-FIND-NEXT-TOP-JOURNAL
011250         VARYING WS-JF-INDEX FROM 1 BY 1
011260             UNTIL WS-JF-INDEX > WS-JF-USED.
011270     IF  WS-JF-BEST-INDEX > 0
011280         SET WS-JF-INDEX                         TO WS-JF-BEST-INDEX
011290         MOVE 'Y'                                TO
011300              WS-JF-PRINTED-SW(WS-JF-INDEX)
011310         IF  WS-JF-RANK(WS-JF-INDEX) > 0
011320             MOVE WS-JF-RANK(WS-JF-INDEX)         TO JB-RANK
011330         ELSE
011340             MOVE 'N/A'                           TO JB-RANK
011350         END-IF
011360         MOVE WS-JF-TITLE(WS-JF-INDEX) (1:40)     TO JB-TITLE
011370         MOVE WS-JOURNAL-MAX-COUNT                TO WS-BAR-TOTAL-IN
011380         MOVE 30                                  TO WS-BAR-WIDTH
011390         PERFORM 9200-BUILD-BAR
011400         MOVE WS-BAR-TEXT (1:30)                  TO JB-BAR
011410         MOVE WS-BAR-COUNT-IN                     TO JB-COUNT
011420         MOVE JOURNAL-BAR-LINE                    TO NEXT-REPORT-LINE
011430         PERFORM 9000-PRINT-REPORT-LINE.
011440*---------------------------------------------------------------*
011450 7320-FIND-NEXT-TOP-JOURNAL.
011460*---------------------------------------------------------------*
011470     IF  NOT WS-JF-PRINTED(WS-JF-INDEX)
011480         AND WS-JF-COUNT(WS-JF-INDEX) > WS-BAR-COUNT-IN
011490         MOVE WS-JF-COUNT(WS-JF-INDEX)            TO WS-BAR-COUNT-IN
011500         SET WS-JF-BEST-INDEX                     TO WS-JF-INDEX.
011510*---------------------------------------------------------------*
011520 7400-PRINT-YEAR-HISTOGRAM.
011530*---------------------------------------------------------------*
011540     PERFORM 7410-PRINT-ONE-YEAR-LINE
011550         VARYING WS-YEAR-IDX FROM 1 BY 1
011560             UNTIL WS-YEAR-IDX > 200.
011570*---------------------------------------------------------------*
011580 7410-PRINT-ONE-YEAR-LINE.
011590*---------------------------------------------------------------*
011600     IF  WS-YC-COUNT(WS-YEAR-IDX) > 0
011610         COMPUTE YB-YEAR = WS-YEAR-IDX + 1899
011620         MOVE WS-YC-COUNT(WS-YEAR-IDX)            TO WS-BAR-COUNT-IN
011630         MOVE WS-YEAR-MAX-COUNT                   TO WS-BAR-TOTAL-IN
011640         MOVE 30                                  TO WS-BAR-WIDTH
011650         PERFORM 9200-BUILD-BAR
011660         MOVE WS-BAR-TEXT (1:30)                  TO YB-BAR
011670         MOVE WS-YC-COUNT(WS-YEAR-IDX)             TO YB-COUNT
011680         MOVE YEAR-BAR-LINE                        TO NEXT-REPORT-LINE
011690         PERFORM 9000-PRINT-REPORT-LINE.
011700*---------------------------------------------------------------*
011710 8000-WRITE-COUNTRY-SUMMARY.
011720*---------------------------------------------------------------*
011730     MOVE WS-CURRENT-COUNTRY-NAME                TO CS-COUNTRY.
011740     MOVE WS-SCORED-COUNT                        TO CS-TOTAL-PAPERS.
011750     IF  WS-SCORED-COUNT > 0
011760         COMPUTE CS-AVG-SCORE ROUNDED =
011770             WS-SCORE-SUM / WS-SCORED-COUNT
011780         COMPUTE CS-INTL-COLLAB-PCT ROUNDED =
011790             (WS-COLLAB-COUNT / WS-SCORED-COUNT) * 100
011800     ELSE
011810         MOVE 0                                  TO CS-AVG-SCORE
011820                                                     CS-INTL-COLLAB-PCT.
011830     WRITE COUNTRY-SUMMARY-RECORD.
011840*---------------------------------------------------------------*
011850 9100-PRINT-HEADING-LINES.
011860*---------------------------------------------------------------*
011870     MOVE PAGE-COUNT                             TO HL1-PAGE-NUM.
011880     MOVE WS-CURRENT-COUNTRY-NAME                 TO HL1-COUNTRY.
011890     MOVE HEADING-LINE-1                          TO PRINT-LINE.
011900     PERFORM 9110-WRITE-TOP-OF-PAGE.
011910     ADD 1                                          TO PAGE-COUNT.
011920     MOVE 6                                          TO LINE-COUNT.
011930*---------------------------------------------------------------*
011940 9000-PRINT-REPORT-LINE.
011950*---------------------------------------------------------------*
011960     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
011970         PERFORM 9100-PRINT-HEADING-LINES.
011980     MOVE NEXT-REPORT-LINE                         TO PRINT-LINE.
011990     PERFORM 9120-WRITE-PRINT-LINE.
012000*---------------------------------------------------------------*
012010 9110-WRITE-TOP-OF-PAGE.
012020*---------------------------------------------------------------*
012030     WRITE PRINT-RECORD
012040         AFTER ADVANCING PAGE.
012050     MOVE SPACE                                    TO PRINT-LINE.
012060*---------------------------------------------------------------*
012070 9120-WRITE-PRINT-LINE.
012080*---------------------------------------------------------------*
012090     WRITE PRINT-RECORD
012100         AFTER ADVANCING LINE-SPACEING.
012110     ADD LINE-SPACEING                              TO LINE-COUNT.
012120     MOVE 1                                          TO LINE-SPACEING.
012130     MOVE SPACE                                      TO PRINT-LINE.
012140*---------------------------------------------------------------*
012150 9200-BUILD-BAR.
012160*---------------------------------------------------------------*
012170     MOVE SPACE                                      TO WS-BAR-TEXT.
012180     MOVE 0                                          TO WS-BAR-LENGTH.
012190     IF  WS-BAR-TOTAL-IN > 0
012200         COMPUTE WS-BAR-LENGTH ROUNDED =
012210             (WS-BAR-COUNT-IN / WS-BAR-TOTAL-IN) * WS-BAR-WIDTH.
012220     IF  WS-BAR-LENGTH > WS-BAR-WIDTH
012230         MOVE WS-BAR-WIDTH                           TO WS-BAR-LENGTH.
012240     IF  WS-BAR-LENGTH > 0
012250         PERFORM 9210-FILL-ONE-BAR-CHAR
012260             VARYING WS-BAR-IDX FROM 1 BY 1
012270                 UNTIL WS-BAR-IDX > WS-BAR-LENGTH.
012280*---------------------------------------------------------------*
012290 9210-FILL-ONE-BAR-CHAR.
012300*---------------------------------------------------------------*
012310     MOVE '*'                                        TO
012320          WS-BAR-ONE-CHAR(WS-BAR-IDX).
012330*---------------------------------------------------------------*
012340 9500-CLOSE-SHARED-FILES.
012350*---------------------------------------------------------------*
012360     CLOSE SUMMARY-FILE.
012370     CLOSE PRINT-FILE.
012380
012390
012400
