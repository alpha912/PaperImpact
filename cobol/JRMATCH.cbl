000100*===============================================================*
000110* PROGRAM NAME:    JRMATCH
000120* ORIGINAL AUTHOR: K. J. FENWICK
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 09/02/90 K. J. FENWICK   CREATED - CALLED SUBPROGRAM THAT       WO-0489
000180*                          MATCHES ONE PAPER RECORD TO THE
000190*                          JOURNAL REFERENCE TABLE.
000200* 09/02/90 K. J. FENWICK   ISSN MATCH TRIES SUBSTRING BOTH        WO-0489
000210*                          DIRECTIONS BEFORE FALLING BACK TO
000220*                          TITLE COMPARISON.
000230* 04/18/92 K. J. FENWICK   ADDED EXACT CLEAN-TITLE MATCH          WO-0567
000240*                          AHEAD OF THE SUBSTRING TITLE PASS
000250*                          - CUT FALSE MATCHES ON COMMON WORDS.
000260* 02/27/95 P. DESOUZA      NO-MATCH NOW RETURNS TABLE INDEX       WO-0649
000270*                          ZERO INSTEAD OF ABENDING - CALLER
000280*                          SCORES THE PAPER WITH ZERO IMPACT.
000290* 05/09/96 P. DESOUZA      TITLE SUBSTRING PASS WAS SCANNING      WO-0705
000300*                          THE WRONG DIRECTION - SWAPPED.
000310* 12/11/98 P. DESOUZA      Y2K REMEDIATION - NO DATE FIELDS       WO-0801
000320*                          IN THIS PROGRAM. SIGNED OFF CLEAN.
000330* 08/30/01 K. J. FENWICK   TABLE PASSED BY REFERENCE VIA          WO-0877
000340*                          COPY JRTABLE IN LINKAGE - NO
000350*                          LONGER RE-READS JRREFOUT ITSELF.
000360* 03/22/03 R. T. MALLORY   ADDED ERROR-DISPLAY-LINE FOR           WO-0915
000370*                          CONSOLE TRACE WHEN UPSI-0 IS ON.
000380* 07/14/04 K. J. FENWICK   ISSN SUBSTRING PASS WAS ONLY            WO-0932
000390*                          COMPARING THE FIRST 8 BYTES OF THE
000400*                          18-BYTE REFERENCE ISSN FIELD - A
000410*                          MATCH ON THE SECOND OR THIRD COMMA-
000420*                          SEPARATED ISSN IN A MULTI-ISSN ENTRY
000430*                          WAS NEVER FOUND.  NOW SCANS THE WHOLE
000440*                          FIELD FOR THE PAPER'S ISSN.
000450* 07/21/04 K. J. FENWICK   TITLE SUBSTRING PASS COMPARED THE       WO-0933
000460*                          FULL 60-BYTE PADDED FIELDS WITH
000470*                          INSPECT ... FOR ALL - THAT TALLY ONLY
000480*                          FIRES ON A BYTE-FOR-BYTE MATCH OF THE
000490*                          WHOLE 60 BYTES AND WAS SILENTLY
000500*                          DUPLICATING THE EXACT-TITLE PASS.
000510*                          NOW TRIMS BOTH TITLES FIRST AND
000520*                          REFERENCE-MODIFIES TO THE TRIMMED
000530*                          LENGTH BEFORE THE TALLY.
000540*===============================================================*
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.    JRMATCH.
000570 AUTHOR.        K. J. FENWICK.
000580 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000590 DATE-WRITTEN.  09/02/1990.
000600 DATE-COMPILED.
000610 SECURITY.      NON-CONFIDENTIAL.
000620*===============================================================*
000630 ENVIRONMENT DIVISION.
000640*---------------------------------------------------------------*
000650 CONFIGURATION SECTION.
000660*---------------------------------------------------------------*
000670 SOURCE-COMPUTER.  IBM-3081.
000680 OBJECT-COMPUTER.  IBM-3081.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS JR-ALPHA-TEXT IS 'A' THRU 'Z'
000720     UPSI-0 ON STATUS IS JR-TRACE-SWITCH.
000730*===============================================================*
000740 DATA DIVISION.
000750*---------------------------------------------------------------*
000760 WORKING-STORAGE SECTION.
000770*---------------------------------------------------------------*
000780 01  ERROR-DISPLAY-LINE.
000790     05  FILLER               PIC X(12) VALUE 'JRMATCH-SCAN'.
000800     05  EDL-ISSN             PIC X(18).
000810     05  EDL-TITLE            PIC X(30).
000820     05  FILLER               PIC X(04).
000830*---------------------------------------------------------------*
000840 01  ERROR-DISPLAY-LINE-CHARS REDEFINES ERROR-DISPLAY-LINE.
000850     05  EDL-ALL-BYTES        PIC X(01) OCCURS 64 TIMES.
000860*---------------------------------------------------------------*
000870 01  WS-COMPARE-FIELDS.
000880*---------------------------------------------------------------*
000890     05  WS-PAPER-CLEAN-TITLE         PIC X(60).
000900     05  WS-PAPER-CLEAN-TITLE-CHARS   REDEFINES
000910         WS-PAPER-CLEAN-TITLE         PIC X(01) OCCURS 60 TIMES.
000920     05  FILLER                       PIC X(08).
000930*---------------------------------------------------------------*
000940 01  WS-ISSN-WORK-AREA.
000950*---------------------------------------------------------------*
000960     05  WS-PAPER-ISSN                PIC X(18).
000970     05  WS-PAPER-ISSN-REV            REDEFINES WS-PAPER-ISSN
000980                                       PIC X(01) OCCURS 18 TIMES.
000990     05  FILLER                       PIC X(06).
001000*---------------------------------------------------------------*
001010 01  COUNTERS-AND-SUBSCRIPTS.
001020*---------------------------------------------------------------*
001030     05  WS-SUBSTRING-FOUND-SW        PIC X(01) VALUE 'N'.
001040         88  WS-SUBSTRING-FOUND                VALUE 'Y'.
001050     05  WS-SCAN-POSITION             PIC S9(05) USAGE COMP VALUE 0.
001060     05  WS-PAPER-LEN                 PIC S9(05) USAGE COMP VALUE 0.
001070     05  WS-REF-LEN                   PIC S9(05) USAGE COMP VALUE 0.
001080*===============================================================*
001090 LINKAGE SECTION.
001100*---------------------------------------------------------------*
001110 01  LK-PAPER-TITLE                   PIC X(60).
001120 01  LK-PAPER-JOURNAL-TITLE           PIC X(60).
001130 01  LK-PAPER-ISSN                    PIC X(08).
001140 01  LK-MATCH-TABLE-INDEX             PIC S9(05) USAGE COMP.
001150 COPY JRTABLE.
001160*===============================================================*
001170 PROCEDURE DIVISION USING LK-PAPER-TITLE
001180                          LK-PAPER-JOURNAL-TITLE
001190                          LK-PAPER-ISSN
001200                          LK-MATCH-TABLE-INDEX
001210                          JOURNAL-REFERENCE-TABLE
001220                          JR-TABLE-SIZE.
001230*---------------------------------------------------------------*
001240 0000-MAIN-PARAGRAPH.
001250*---------------------------------------------------------------*
001260     MOVE 0                          TO LK-MATCH-TABLE-INDEX.
001270     MOVE 'N'                        TO JR-MATCH-FOUND-SW.
001280     MOVE FUNCTION TRIM(FUNCTION LOWER-CASE(LK-PAPER-JOURNAL-TITLE))
001290                                      TO WS-PAPER-CLEAN-TITLE.
001300     MOVE LK-PAPER-ISSN               TO WS-PAPER-ISSN.
001310     PERFORM 1000-MATCH-BY-ISSN.
001320     IF  JR-MATCH-NOT-FOUND
001330         PERFORM 2000-MATCH-BY-EXACT-TITLE.
001340     IF  JR-MATCH-NOT-FOUND
001350         PERFORM 3000-MATCH-BY-SUBSTRING.
001360     IF  JR-TRACE-SWITCH
001370         PERFORM 9900-DISPLAY-TRACE-LINE.
001380     GOBACK.
001390*---------------------------------------------------------------*
001400 1000-MATCH-BY-ISSN.
001410*---------------------------------------------------------------*
001420     IF  LK-PAPER-ISSN NOT = SPACE
001430         SET JR-SEARCH-INDEX          TO 1
001440         SEARCH TBL-JOURNAL-REFERENCE
001450             AT END CONTINUE
001460             WHEN TBL-JR-ISSN(JR-SEARCH-INDEX) = LK-PAPER-ISSN
001470                 PERFORM 1100-ACCEPT-MATCH
001480         END-SEARCH
001490         IF  JR-MATCH-NOT-FOUND
001500             PERFORM 1200-SCAN-ISSN-SUBSTRING.
001510*---------------------------------------------------------------*
001520 1100-ACCEPT-MATCH.
001530*---------------------------------------------------------------*
001540     SET LK-MATCH-TABLE-INDEX         TO JR-SEARCH-INDEX.
001550     SET JR-MATCH-FOUND               TO TRUE.
001560*---------------------------------------------------------------*
001570 1200-SCAN-ISSN-SUBSTRING.
001580*---------------------------------------------------------------*
001590     PERFORM 1210-TEST-ONE-ISSN-ENTRY
001600         VARYING JR-TABLE-INDEX FROM 1 BY 1
001610             UNTIL JR-TABLE-INDEX > JR-TABLE-SIZE
001620                 OR JR-MATCH-FOUND.
001630*---------------------------------------------------------------*
001640 1210-TEST-ONE-ISSN-ENTRY.
001650*---------------------------------------------------------------*
001660     MOVE 0                            TO WS-SCAN-POSITION.
001670     IF  TBL-JR-ISSN(JR-TABLE-INDEX) NOT = SPACE
001680         AND LK-PAPER-ISSN NOT = SPACE
001690         INSPECT TBL-JR-ISSN(JR-TABLE-INDEX)
001700             TALLYING WS-SCAN-POSITION
001710                 FOR ALL LK-PAPER-ISSN
001720         IF  WS-SCAN-POSITION > 0
001730             SET LK-MATCH-TABLE-INDEX  TO JR-TABLE-INDEX
001740             SET JR-MATCH-FOUND        TO TRUE.
001750     MOVE 0                            TO WS-SCAN-POSITION.
001760*---------------------------------------------------------------*
001770 2000-MATCH-BY-EXACT-TITLE.
001780*---------------------------------------------------------------*
001790     PERFORM 2100-TEST-ONE-TITLE-ENTRY
001800         VARYING JR-TABLE-INDEX FROM 1 BY 1
001810             UNTIL JR-TABLE-INDEX > JR-TABLE-SIZE
001820                 OR JR-MATCH-FOUND.
001830*---------------------------------------------------------------*
001840 2100-TEST-ONE-TITLE-ENTRY.
001850*---------------------------------------------------------------*
001860     IF  TBL-JR-CLEAN-TITLE(JR-TABLE-INDEX) = WS-PAPER-CLEAN-TITLE
001870         SET LK-MATCH-TABLE-INDEX      TO JR-TABLE-INDEX
001880         SET JR-MATCH-FOUND            TO TRUE.
001890*---------------------------------------------------------------*
001900 3000-MATCH-BY-SUBSTRING.
001910*---------------------------------------------------------------*
001920     PERFORM 3100-TEST-ONE-SUBSTRING-ENTRY
001930         VARYING JR-TABLE-INDEX FROM 1 BY 1
001940             UNTIL JR-TABLE-INDEX > JR-TABLE-SIZE
001950                 OR JR-MATCH-FOUND.
001960*---------------------------------------------------------------*
001970 3100-TEST-ONE-SUBSTRING-ENTRY.
001980*---------------------------------------------------------------*
001990     MOVE 'N'                         TO WS-SUBSTRING-FOUND-SW.
002000     MOVE 0                           TO WS-PAPER-LEN WS-REF-LEN.
002010     IF  TBL-JR-CLEAN-TITLE(JR-TABLE-INDEX) NOT = SPACE
002020         MOVE FUNCTION LENGTH(FUNCTION TRIM(WS-PAPER-CLEAN-TITLE))
002030                                       TO WS-PAPER-LEN
002040         MOVE FUNCTION LENGTH(FUNCTION TRIM(TBL-JR-CLEAN-TITLE
002050                                       (JR-TABLE-INDEX)))
002060                                       TO WS-REF-LEN.
002070     IF  WS-PAPER-LEN > 0
002080         AND WS-REF-LEN > 0
002090         AND WS-PAPER-LEN NOT > WS-REF-LEN
002100         INSPECT TBL-JR-CLEAN-TITLE(JR-TABLE-INDEX) (1:WS-REF-LEN)
002110             TALLYING WS-SCAN-POSITION
002120                 FOR ALL WS-PAPER-CLEAN-TITLE (1:WS-PAPER-LEN)
002130         IF  WS-SCAN-POSITION > 0
002140             MOVE 'Y'                  TO WS-SUBSTRING-FOUND-SW.
002150     MOVE 0                            TO WS-SCAN-POSITION.
002160     IF  WS-SUBSTRING-FOUND
002170         SET LK-MATCH-TABLE-INDEX       TO JR-TABLE-INDEX
002180         SET JR-MATCH-FOUND             TO TRUE.
002190*---------------------------------------------------------------*
002200 9900-DISPLAY-TRACE-LINE.
002210*---------------------------------------------------------------*
002220     MOVE LK-PAPER-ISSN                 TO EDL-ISSN.
002230     MOVE LK-PAPER-JOURNAL-TITLE (1:30) TO EDL-TITLE.
002240     DISPLAY ERROR-DISPLAY-LINE.
002250
002260
