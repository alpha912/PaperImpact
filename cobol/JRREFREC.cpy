000100*---------------------------------------------------------------*
000110* JOURNAL REFERENCE RECORD - ONE PER RANKED JOURNAL, AS READ
000120* FROM THE INCOMING JRREFIN FLAT FILE BY JRLOAD, AND AS CARRIED
000130* (WITH THE CLEAN-TITLE KEY AND PERCENTILE FIELDS FILLED IN) ON
000140* THE JRREFOUT MASTER THAT JRSCAN/JISCORE/JPSCORE READ BACK.
000150*---------------------------------------------------------------*
000160 01  JOURNAL-REFERENCE-RECORD.
000170     05  JR-RANK                     PIC 9(06).
000180     05  JR-TITLE                    PIC X(60).
000190     05  JR-ISSN                     PIC X(18).
000200     05  JR-SJR                      PIC 9(04)V9(03).
000210     05  JR-QUARTILE                 PIC X(02).
000220     05  JR-H-INDEX                  PIC 9(04).
000230     05  JR-CLEAN-TITLE              PIC X(60).
000240     05  JR-SJR-PERCENTILE           PIC 9(01)V9(06).
000250     05  JR-H-INDEX-PERCENTILE       PIC 9(01)V9(06).
000260     05  FILLER                      PIC X(17).
000270
