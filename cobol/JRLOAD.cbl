000100*===============================================================*
000110* PROGRAM NAME:    JRLOAD
000120* ORIGINAL AUTHOR: R. T. MALLORY
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/89 R. T. MALLORY   CREATED - LOADS JOURNAL RANKING        WO-0412
000180*                          REFERENCE FILE INTO SORTED MASTER.
000190* 03/14/89 R. T. MALLORY   JRREFIN LAYOUT FROZEN PER LIBRARY      WO-0412
000200*                          SCIENCES DEPT FEED SPEC REV B.
000210* 09/02/90 R. T. MALLORY   ADDED H-INDEX CLEANUP, FIELD WAS       WO-0488
000220*                          COMING IN BLANK FOR ABOUT 4% OF
000230*                          TITLES ON THE QUARTERLY REFRESH.
000240* 11/19/91 K. J. FENWICK   SJR COLUMN NOW ARRIVES WITH A          WO-0551
000250*                          COMMA DECIMAL POINT FROM THE EURO
000260*                          VENDOR FEED - ADDED CONVERSION.
000270* 06/08/93 K. J. FENWICK   ADDED PERCENTILE RANK COMPUTATION      WO-0602
000280*                          FOR THE ALTERNATE SCORING ENGINE.
000290* 02/27/95 P. DESOUZA      CLEAN TITLE KEY NOW TRIMMED BOTH       WO-0649
000300*                          ENDS - TRAILING BLANKS WERE
000310*                          BREAKING THE EXACT-TITLE MATCH.
000320* 07/15/96 P. DESOUZA      LOAD SUMMARY REPORT ADDED PER          WO-0701
000330*                          AUDIT REQUEST FROM DATA CONTROL.
000340* 10/03/97 P. DESOUZA      REJECT COUNTER WAS NOT RESETTING       WO-0733
000350*                          BETWEEN RUNS - FIXED.
000360* 12/11/98 R. T. MALLORY   Y2K REMEDIATION - JR-RANK AND ALL      WO-0801
000370*                          WORKING YEAR FIELDS REVIEWED, NO
000380*                          TWO-DIGIT YEAR STORAGE FOUND IN
000390*                          THIS PROGRAM. SIGNED OFF CLEAN.
000400* 04/06/99 R. T. MALLORY   CONFIRMED AGAINST Y2K TEST DECK        WO-0801
000410*                          SUPPLIED BY DATA CONTROL - PASSED.
000420* 08/30/01 K. J. FENWICK   JOURNAL TABLE SIZE RAISED FROM         WO-0877
000430*                          3000 TO 6000 ENTRIES - REFERENCE
000440*                          FILE OUTGREW THE OLD LIMIT.
000450*===============================================================*
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    JRLOAD.
000480 AUTHOR.        R. T. MALLORY.
000490 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  03/14/1989.
000510 DATE-COMPILED.
000520 SECURITY.      NON-CONFIDENTIAL.
000530*===============================================================*
000540 ENVIRONMENT DIVISION.
000550*---------------------------------------------------------------*
000560 CONFIGURATION SECTION.
000570*---------------------------------------------------------------*
000580 SOURCE-COMPUTER.  IBM-3081.
000590 OBJECT-COMPUTER.  IBM-3081.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS JR-NUMERIC-TEXT IS '0' THRU '9'
000630     UPSI-0 ON STATUS IS JR-RERUN-SWITCH.
000640*---------------------------------------------------------------*
000650 INPUT-OUTPUT SECTION.
000660*---------------------------------------------------------------*
000670 FILE-CONTROL.
000680     SELECT JRREF-FILE ASSIGN TO JRREFIN
000690       ORGANIZATION IS SEQUENTIAL
000700       FILE STATUS IS JRREF-STATUS.
000710*
000720     SELECT SORT-FILE ASSIGN TO SRTWK01.
000730*
000740     SELECT JRMASTER-FILE ASSIGN TO JRREFOUT
000750       ORGANIZATION IS SEQUENTIAL
000760       FILE STATUS IS JRMASTER-STATUS.
000770*
000780     SELECT PRINT-FILE ASSIGN TO PRTFILE.
000790*===============================================================*
000800 DATA DIVISION.
000810*---------------------------------------------------------------*
000820 FILE SECTION.
000830*---------------------------------------------------------------*
000840 FD  JRREF-FILE
000850         RECORDING MODE IS F.
000860 01  JRREF-RECORD-IN                 PIC X(150).
000870*---------------------------------------------------------------*
000880 SD  SORT-FILE.
000890 01  SORT-RECORD.
000900     05  SR-CLEAN-TITLE               PIC X(60).
000910     05  SR-RANK                      PIC 9(06).
000920     05  SR-TITLE                     PIC X(60).
000930     05  SR-ISSN                      PIC X(18).
000940     05  SR-SJR                       PIC 9(04)V9(03).
000950     05  SR-QUARTILE                  PIC X(02).
000960     05  SR-H-INDEX                   PIC 9(04).
000970     05  SR-SJR-PCTILE                PIC 9(01)V9(06).
000980     05  SR-H-INDEX-PCTILE            PIC 9(01)V9(06).
000990*---------------------------------------------------------------*
001000 FD  JRMASTER-FILE
001010         RECORDING MODE IS F.
001020 COPY JRREFREC.
001030*---------------------------------------------------------------*
001040 FD  PRINT-FILE
001050         RECORDING MODE IS F.
001060 01  PRINT-RECORD.
001070     05  PRINT-LINE                   PIC X(132).
001080*---------------------------------------------------------------*
001090 WORKING-STORAGE SECTION.
001100*---------------------------------------------------------------*
001110 01  REPORT-LINES.
001120     05  NEXT-REPORT-LINE             PIC X(132) VALUE SPACE.
001130     05  FILLER                       PIC X(01).
001140*---------------------------------------------------------------*
001150 01  LOAD-SUMMARY-LINE.
001160     05  FILLER        PIC X(04) VALUE SPACE.
001170     05  FILLER        PIC X(20) VALUE 'JOURNALS LOADED    :'.
001180     05  LS-LOADED     PIC ZZZ,ZZ9.
001190     05  FILLER        PIC X(04) VALUE SPACE.
001200     05  FILLER        PIC X(20) VALUE 'JOURNALS REJECTED  :'.
001210     05  LS-REJECTED   PIC ZZZ,ZZ9.
001220     05  FILLER        PIC X(40) VALUE SPACE.
001230*---------------------------------------------------------------*
001240 01  LOAD-SUMMARY-LINE-2.
001250     05  FILLER        PIC X(04) VALUE SPACE.
001260     05  FILLER        PIC X(20) VALUE 'BATCH MAXIMUM SJR  :'.
001270     05  LS-MAX-SJR    PIC ZZZZ9.999.
001280     05  FILLER        PIC X(04) VALUE SPACE.
001290     05  FILLER        PIC X(20) VALUE 'BATCH MAXIMUM H-IDX:'.
001300     05  LS-MAX-HINDEX PIC ZZZZ9.
001310     05  FILLER        PIC X(40) VALUE SPACE.
001320*---------------------------------------------------------------*
001330 01  HEADING-LINE-1.
001340     05  FILLER        PIC X(01) VALUE SPACE.
001350     05  FILLER        PIC X(35) VALUE
001360         'JOURNAL REFERENCE LOAD - RUN DATE:'.
001370     05  HL1-MONTH-OUT PIC XX.
001380     05  FILLER        PIC X VALUE '/'.
001390     05  HL1-DAY-OUT   PIC XX.
001400     05  FILLER        PIC X VALUE '/'.
001410     05  HL1-YEAR-OUT  PIC XXXX.
001420     05  FILLER        PIC X(10) VALUE SPACE.
001430     05  FILLER        PIC X(06) VALUE 'PAGE: '.
001440     05  HL1-PAGE-NUM  PIC ZZ9.
001450     05  FILLER        PIC X(60) VALUE SPACE.
001460*---------------------------------------------------------------*
001470 01  RAW-FIELD-AREAS.
001480*---------------------------------------------------------------*
001490     05  RAW-RANK                     PIC X(06).
001500     05  RAW-TITLE                    PIC X(60).
001510     05  RAW-ISSN                     PIC X(18).
001520     05  RAW-SJR                      PIC X(10).
001530     05  RAW-QUARTILE                 PIC X(02).
001540     05  RAW-HINDEX                   PIC X(08).
001550     05  FILLER                       PIC X(04).
001560*---------------------------------------------------------------*
001570 01  RAW-FIELD-NUMERIC-VIEW REDEFINES RAW-FIELD-AREAS.
001580*---------------------------------------------------------------*
001590     05  NUM-RANK                     PIC 9(06).
001600     05  FILLER                       PIC X(60).
001610     05  FILLER                       PIC X(18).
001620     05  FILLER                       PIC X(10).
001630     05  FILLER                       PIC X(02).
001640     05  FILLER                       PIC X(08).
001650     05  FILLER                       PIC X(04).
001660*---------------------------------------------------------------*
001670 01  RAW-SJR-SHADOW                   PIC X(10).
001680*---------------------------------------------------------------*
001690 01  SJR-SCAN-AREA REDEFINES RAW-SJR-SHADOW.
001700*---------------------------------------------------------------*
001710     05  SJR-SCAN-BYTE                PIC X(01) OCCURS 10 TIMES.
001720*---------------------------------------------------------------*
001730 01  RAW-HINDEX-SHADOW                PIC X(08).
001740*---------------------------------------------------------------*
001750 01  HINDEX-SCAN-AREA REDEFINES RAW-HINDEX-SHADOW.
001760     05  HINDEX-SCAN-BYTE             PIC X(01) OCCURS 08 TIMES.
001770*---------------------------------------------------------------*
001780 01  SWITCHES-MISC-FIELDS.
001790*---------------------------------------------------------------*
001800     05  JRREF-STATUS                 PIC X(02).
001810         88  JRREF-OK                         VALUE '00'.
001820         88  JRREF-EOF                        VALUE '10'.
001830     05  JRMASTER-STATUS              PIC X(02).
001840         88  JRMASTER-OK                       VALUE '00'.
001850     05  END-OF-FILE-SW               PIC X(01)  VALUE 'N'.
001860         88  END-OF-FILE                        VALUE 'Y'.
001870     05  VALID-RECORD-SW              PIC X(01)  VALUE 'Y'.
001880         88  VALID-RECORD                       VALUE 'Y'.
001890     05  SORT-EOF-SW                  PIC X(01)  VALUE 'N'.
001900         88  SORT-END-OF-FILE                   VALUE 'Y'.
001910     05  WS-SJR-INVALID-SW            PIC X(01)  VALUE 'N'.
001920         88  WS-SJR-INVALID                      VALUE 'Y'.
001930     05  WS-HINDEX-INVALID-SW         PIC X(01)  VALUE 'N'.
001940         88  WS-HINDEX-INVALID                   VALUE 'Y'.
001950*---------------------------------------------------------------*
001960 01  COUNTERS-AND-SUBSCRIPTS.
001970*---------------------------------------------------------------*
001980     05  WS-RECORD-COUNT              PIC 9(07) USAGE COMP VALUE 0.
001990     05  WS-REJECT-COUNT              PIC 9(07) USAGE COMP VALUE 0.
002000     05  WS-SCAN-IDX                  PIC 9(02) USAGE COMP VALUE 0.
002010     05  WS-COMPARE-INDEX             PIC S9(05) USAGE COMP VALUE 0.
002020     05  WS-SJR-LE-COUNT              PIC 9(05) USAGE COMP VALUE 0.
002030     05  WS-HINDEX-LE-COUNT           PIC 9(05) USAGE COMP VALUE 0.
002040     05  WS-SJR-NUMERIC               PIC 9(04)V9(03) VALUE 0.
002050     05  WS-HINDEX-NUMERIC            PIC 9(04) VALUE 0.
002060     05  WS-BATCH-MAX-SJR             PIC 9(04)V9(03) VALUE 0.
002070     05  WS-BATCH-MAX-HINDEX          PIC 9(04) VALUE 0.
002080     05  FILLER                       PIC X(08).
002090 COPY JRTABLE.
002100 COPY PRINTCTL.
002110*===============================================================*
002120 PROCEDURE DIVISION.
002130*---------------------------------------------------------------*
002140 0000-MAIN-PROCESSING.
002150*---------------------------------------------------------------*
002160     PERFORM 1000-OPEN-FILES.
002170     PERFORM 2000-LOAD-AND-CLEAN-REFERENCE-TABLE.
002180     PERFORM 2500-COMPUTE-PERCENTILE-RANKS.
002190     SORT SORT-FILE
002200         ON ASCENDING KEY SR-CLEAN-TITLE
002210         INPUT PROCEDURE  IS 3000-RELEASE-TABLE-ENTRIES
002220         OUTPUT PROCEDURE IS 3500-WRITE-REFERENCE-MASTER.
002230     PERFORM 4000-PRINT-LOAD-SUMMARY.
002240     PERFORM 5000-CLOSE-FILES.
002250     GOBACK.
002260*---------------------------------------------------------------*
002270 1000-OPEN-FILES.
002280*---------------------------------------------------------------*
002290     OPEN INPUT  JRREF-FILE.
002300     OPEN OUTPUT JRMASTER-FILE.
002310     OPEN OUTPUT PRINT-FILE.
002320     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
002330     MOVE WS-CURRENT-YEAR            TO HL1-YEAR-OUT.
002340     MOVE WS-CURRENT-MONTH           TO HL1-MONTH-OUT.
002350     MOVE WS-CURRENT-DAY             TO HL1-DAY-OUT.
002360     MOVE 0                          TO JR-TABLE-SIZE.
002370*---------------------------------------------------------------*
002380 2000-LOAD-AND-CLEAN-REFERENCE-TABLE.
002390*---------------------------------------------------------------*
002400     PERFORM 8000-READ-JRREF-RECORD.
002410     PERFORM 2100-CLEAN-AND-STORE-RECORD
002420         UNTIL END-OF-FILE.
002430*---------------------------------------------------------------*
002440 2100-CLEAN-AND-STORE-RECORD.
002450*---------------------------------------------------------------*
002460     PERFORM 2110-PARSE-RAW-FIELDS.
002470     PERFORM 2120-CONVERT-SJR-TEXT.
002480     PERFORM 2130-CONVERT-HINDEX-TEXT.
002490     IF  WS-SJR-INVALID OR WS-HINDEX-INVALID
002500         ADD 1                       TO WS-REJECT-COUNT.
002510     ADD 1                           TO JR-TABLE-SIZE.
002520     PERFORM 2140-STORE-TABLE-ENTRY.
002530     ADD 1                           TO WS-RECORD-COUNT.
002540     PERFORM 8000-READ-JRREF-RECORD.
002550*---------------------------------------------------------------*
002560 2110-PARSE-RAW-FIELDS.
002570*---------------------------------------------------------------*
002580     UNSTRING JRREF-RECORD-IN DELIMITED BY ','
002590         INTO RAW-RANK
002600              RAW-TITLE
002610              RAW-ISSN
002620              RAW-SJR
002630              RAW-QUARTILE
002640              RAW-HINDEX.
002650     MOVE RAW-SJR                    TO RAW-SJR-SHADOW.
002660     MOVE 'N'                        TO WS-SJR-INVALID-SW.
002670     MOVE 'N'                        TO WS-HINDEX-INVALID-SW.
002680*---------------------------------------------------------------*
002690 2120-CONVERT-SJR-TEXT.
002700*---------------------------------------------------------------*
002710     INSPECT RAW-SJR-SHADOW REPLACING ALL ',' BY '.'.
002720     PERFORM 2121-SCAN-SJR-BYTE
002730         VARYING WS-SCAN-IDX FROM 1 BY 1
002740             UNTIL WS-SCAN-IDX > 10.
002750     IF  WS-SJR-INVALID OR RAW-SJR-SHADOW = SPACE
002760         MOVE ZERO                   TO WS-SJR-NUMERIC
002770     ELSE
002780         COMPUTE WS-SJR-NUMERIC ROUNDED =
002790             FUNCTION NUMVAL-C(RAW-SJR-SHADOW).
002800*---------------------------------------------------------------*
002810 2121-SCAN-SJR-BYTE.
002820*---------------------------------------------------------------*
002830     IF  SJR-SCAN-BYTE(WS-SCAN-IDX) NOT NUMERIC
002840         AND SJR-SCAN-BYTE(WS-SCAN-IDX) NOT = '.'
002850         AND SJR-SCAN-BYTE(WS-SCAN-IDX) NOT = SPACE
002860         MOVE 'Y'                    TO WS-SJR-INVALID-SW.
002870*---------------------------------------------------------------*
002880 2130-CONVERT-HINDEX-TEXT.
002890*---------------------------------------------------------------*
002900     MOVE RAW-HINDEX                 TO HINDEX-SCAN-AREA.
002910     PERFORM 2131-SCAN-HINDEX-BYTE
002920         VARYING WS-SCAN-IDX FROM 1 BY 1
002930             UNTIL WS-SCAN-IDX > 8.
002940     IF  WS-HINDEX-INVALID OR RAW-HINDEX = SPACE
002950         MOVE ZERO                   TO WS-HINDEX-NUMERIC
002960     ELSE
002970         COMPUTE WS-HINDEX-NUMERIC =
002980             FUNCTION NUMVAL-C(RAW-HINDEX).
002990*---------------------------------------------------------------*
003000 2131-SCAN-HINDEX-BYTE.
003010*---------------------------------------------------------------*
003020     IF  HINDEX-SCAN-BYTE(WS-SCAN-IDX) NOT NUMERIC
003030         AND HINDEX-SCAN-BYTE(WS-SCAN-IDX) NOT = SPACE
003040         MOVE 'Y'                    TO WS-HINDEX-INVALID-SW.
003050*---------------------------------------------------------------*
003060 2140-STORE-TABLE-ENTRY.
003070*---------------------------------------------------------------*
003080     MOVE NUM-RANK                   TO TBL-JR-RANK(JR-TABLE-SIZE).
003090     MOVE RAW-TITLE                  TO TBL-JR-TITLE(JR-TABLE-SIZE).
003100     MOVE RAW-ISSN                   TO TBL-JR-ISSN(JR-TABLE-SIZE).
003110     MOVE WS-SJR-NUMERIC             TO TBL-JR-SJR(JR-TABLE-SIZE).
003120     MOVE RAW-QUARTILE                TO
003130          TBL-JR-QUARTILE(JR-TABLE-SIZE).
003140     MOVE WS-HINDEX-NUMERIC          TO
003150          TBL-JR-H-INDEX(JR-TABLE-SIZE).
003160     MOVE FUNCTION TRIM(FUNCTION LOWER-CASE(RAW-TITLE)) TO
003170          TBL-JR-CLEAN-TITLE(JR-TABLE-SIZE).
003180     IF  WS-SJR-NUMERIC > WS-BATCH-MAX-SJR
003190         MOVE WS-SJR-NUMERIC          TO WS-BATCH-MAX-SJR.
003200     IF  WS-HINDEX-NUMERIC > WS-BATCH-MAX-HINDEX
003210         MOVE WS-HINDEX-NUMERIC       TO WS-BATCH-MAX-HINDEX.
003220*---------------------------------------------------------------*
003230 2500-COMPUTE-PERCENTILE-RANKS.
003240*---------------------------------------------------------------*
003250     PERFORM 2510-COMPUTE-ONE-PERCENTILE
003260         VARYING JR-TABLE-INDEX FROM 1 BY 1
003270             UNTIL JR-TABLE-INDEX > JR-TABLE-SIZE.
003280*---------------------------------------------------------------*
003290 2510-COMPUTE-ONE-PERCENTILE.
003300*---------------------------------------------------------------*
003310     MOVE 0                          TO WS-SJR-LE-COUNT.
003320     MOVE 0                          TO WS-HINDEX-LE-COUNT.
003330     PERFORM 2520-COUNT-LESS-EQUAL
003340         VARYING WS-COMPARE-INDEX FROM 1 BY 1
003350             UNTIL WS-COMPARE-INDEX > JR-TABLE-SIZE.
003360     COMPUTE TBL-JR-SJR-PCTILE(JR-TABLE-INDEX) ROUNDED =
003370         WS-SJR-LE-COUNT / JR-TABLE-SIZE.
003380     COMPUTE TBL-JR-H-INDEX-PCTILE(JR-TABLE-INDEX) ROUNDED =
003390         WS-HINDEX-LE-COUNT / JR-TABLE-SIZE.
003400*---------------------------------------------------------------*
003410 2520-COUNT-LESS-EQUAL.
003420*---------------------------------------------------------------*
003430     IF  TBL-JR-SJR(WS-COMPARE-INDEX) <=
003440             TBL-JR-SJR(JR-TABLE-INDEX)
003450         ADD 1                       TO WS-SJR-LE-COUNT.
003460     IF  TBL-JR-H-INDEX(WS-COMPARE-INDEX) <=
003470             TBL-JR-H-INDEX(JR-TABLE-INDEX)
003480         ADD 1                       TO WS-HINDEX-LE-COUNT.
003490*---------------------------------------------------------------*
003500 3000-RELEASE-TABLE-ENTRIES SECTION.
003510*---------------------------------------------------------------*
003520     PERFORM 3010-RELEASE-ONE-ENTRY
003530         VARYING JR-TABLE-INDEX FROM 1 BY 1
003540             UNTIL JR-TABLE-INDEX > JR-TABLE-SIZE.
003550 3000-DUMMY SECTION.
003560*---------------------------------------------------------------*
003570 3010-RELEASE-ONE-ENTRY.
003580*---------------------------------------------------------------*
003590     MOVE TBL-JR-CLEAN-TITLE(JR-TABLE-INDEX)  TO SR-CLEAN-TITLE.
003600     MOVE TBL-JR-RANK(JR-TABLE-INDEX)         TO SR-RANK.
003610     MOVE TBL-JR-TITLE(JR-TABLE-INDEX)        TO SR-TITLE.
003620     MOVE TBL-JR-ISSN(JR-TABLE-INDEX)         TO SR-ISSN.
003630     MOVE TBL-JR-SJR(JR-TABLE-INDEX)          TO SR-SJR.
003640     MOVE TBL-JR-QUARTILE(JR-TABLE-INDEX)     TO SR-QUARTILE.
003650     MOVE TBL-JR-H-INDEX(JR-TABLE-INDEX)      TO SR-H-INDEX.
003660     MOVE TBL-JR-SJR-PCTILE(JR-TABLE-INDEX)   TO SR-SJR-PCTILE.
003670     MOVE TBL-JR-H-INDEX-PCTILE(JR-TABLE-INDEX) TO
003680          SR-H-INDEX-PCTILE.
003690     RELEASE SORT-RECORD.
003700*---------------------------------------------------------------*
003710 3500-WRITE-REFERENCE-MASTER SECTION.
003720*---------------------------------------------------------------*
003730     PERFORM 8200-RETURN-SORT-RECORD.
003740     PERFORM 3510-WRITE-ONE-MASTER-RECORD
003750         UNTIL SORT-END-OF-FILE.
003760 3500-DUMMY SECTION.
003770*---------------------------------------------------------------*
003780 3510-WRITE-ONE-MASTER-RECORD.
003790*---------------------------------------------------------------*
003800     MOVE SR-RANK                    TO JR-RANK.
003810     MOVE SR-TITLE                   TO JR-TITLE.
003820     MOVE SR-ISSN                    TO JR-ISSN.
003830     MOVE SR-SJR                     TO JR-SJR.
003840     MOVE SR-QUARTILE                TO JR-QUARTILE.
003850     MOVE SR-H-INDEX                 TO JR-H-INDEX.
003860     MOVE SR-CLEAN-TITLE             TO JR-CLEAN-TITLE.
003870     MOVE SR-SJR-PCTILE              TO JR-SJR-PERCENTILE.
003880     MOVE SR-H-INDEX-PCTILE          TO JR-H-INDEX-PERCENTILE.
003890     WRITE JOURNAL-REFERENCE-RECORD.
003900     PERFORM 8200-RETURN-SORT-RECORD.
003910*---------------------------------------------------------------*
003920 4000-PRINT-LOAD-SUMMARY.
003930*---------------------------------------------------------------*
003940     MOVE WS-RECORD-COUNT            TO LS-LOADED.
003950     MOVE WS-REJECT-COUNT            TO LS-REJECTED.
003960     MOVE LOAD-SUMMARY-LINE          TO NEXT-REPORT-LINE.
003970     PERFORM 9000-PRINT-REPORT-LINE.
003980     MOVE WS-BATCH-MAX-SJR           TO LS-MAX-SJR.
003990     MOVE WS-BATCH-MAX-HINDEX        TO LS-MAX-HINDEX.
004000     MOVE LOAD-SUMMARY-LINE-2        TO NEXT-REPORT-LINE.
004010     PERFORM 9000-PRINT-REPORT-LINE.
004020*---------------------------------------------------------------*
004030 5000-CLOSE-FILES.
004040*---------------------------------------------------------------*
004050     CLOSE JRREF-FILE.
004060     CLOSE JRMASTER-FILE.
004070     CLOSE PRINT-FILE.
004080*---------------------------------------------------------------*
004090 8000-READ-JRREF-RECORD.
004100*---------------------------------------------------------------*
004110     READ JRREF-FILE
004120         AT END MOVE 'Y'             TO END-OF-FILE-SW
004130                MOVE 'N'             TO VALID-RECORD-SW.
004140*---------------------------------------------------------------*
004150 8200-RETURN-SORT-RECORD.
004160*---------------------------------------------------------------*
004170     RETURN SORT-FILE
004180         AT END MOVE 'Y'             TO SORT-EOF-SW.
004190*---------------------------------------------------------------*
004200 9000-PRINT-REPORT-LINE.
004210*---------------------------------------------------------------*
004220     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
004230         PERFORM 9100-PRINT-HEADING-LINES.
004240     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
004250     PERFORM 9120-WRITE-PRINT-LINE.
004260*---------------------------------------------------------------*
004270 9100-PRINT-HEADING-LINES.
004280*---------------------------------------------------------------*
004290     MOVE PAGE-COUNT                  TO HL1-PAGE-NUM.
004300     MOVE HEADING-LINE-1               TO PRINT-LINE.
004310     PERFORM 9110-WRITE-TOP-OF-PAGE.
004320     ADD 1                             TO PAGE-COUNT.
004330     MOVE 6                           TO LINE-COUNT.
004340*---------------------------------------------------------------*
004350 9110-WRITE-TOP-OF-PAGE.
004360*---------------------------------------------------------------*
004370     WRITE PRINT-RECORD
004380         AFTER ADVANCING PAGE.
004390     MOVE SPACE                       TO PRINT-LINE.
004400*---------------------------------------------------------------*
004410 9120-WRITE-PRINT-LINE.
004420*---------------------------------------------------------------*
004430     WRITE PRINT-RECORD
004440         AFTER ADVANCING LINE-SPACEING.
004450     ADD LINE-SPACEING                TO LINE-COUNT.
004460     MOVE 1                           TO LINE-SPACEING.
004470     MOVE SPACE                       TO PRINT-LINE.
004480
004490
