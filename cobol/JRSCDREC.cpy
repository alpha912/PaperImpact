000100*---------------------------------------------------------------*
000110* SCORED-PAPER DETAIL RECORD - THE PAPER RECORD PLUS THE SCORE
000120* COMPONENTS COMPUTED BY 4000-SCORE-PAPER.  WRITTEN ONE FOR ONE
000130* WITH SURVIVING PAPER-RECORDS TO THE COUNTRY'S SCORED OUTPUT
000140* FILE, AND IS THE IMAGE USED TO PRINT THE DETAIL LINE.
000150*---------------------------------------------------------------*
000160 01  SCORED-PAPER-RECORD.
000170     05  SC-PAPER.
000180         10  SC-TITLE                PIC X(100).
000190         10  SC-AUTHORS              PIC X(80).
000200         10  SC-JOURNAL-TITLE        PIC X(60).
000210         10  SC-ISSN                 PIC X(08).
000220         10  SC-YEAR                 PIC 9(04).
000230         10  SC-CITATIONS            PIC 9(06).
000240         10  SC-AFFILIATIONS         PIC X(200).
000250         10  SC-DOI                  PIC X(40).
000260         10  SC-DOC-TYPE             PIC X(20).
000270         10  SC-OPEN-ACCESS          PIC X(20).
000280     05  SC-JOURNAL-IMPACT           PIC 9(03)V99.
000290     05  SC-CITATION-IMPACT          PIC 9(03)V99.
000300     05  SC-RECENCY                  PIC 9(03)V99.
000310     05  SC-COLLABORATION            PIC 9(03)V99.
000320     05  SC-TOTAL-SCORE              PIC 9(03)V99.
000330     05  SC-NORMALIZED-SCORE         PIC 9(03)V99.
000340     05  SC-IMPACT-TIER              PIC X(10).
000350     05  SC-INTL-COLLAB              PIC X(01).
000360     05  FILLER                      PIC X(17).
000370
