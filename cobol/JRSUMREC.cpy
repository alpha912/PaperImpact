000100*---------------------------------------------------------------*
000110* PER-COUNTRY SUMMARY CONTROL RECORD.  JISCORE AND JPSCORE EACH
000120* WRITE ONE OF THESE TO JRSUMRY WHEN A COUNTRY FILE FINISHES;
000130* JRCOMP READS THEM BACK TO BUILD THE COMPARATIVE SUMMARY FILE
000140* (CM- FIELDS, ONE RECORD PER COUNTRY) AND THE COMPARISON BLOCK.
000150*---------------------------------------------------------------*
000160 01  COUNTRY-SUMMARY-RECORD.
000170     05  CS-COUNTRY                  PIC X(30).
000180     05  CS-TOTAL-PAPERS             PIC 9(07).
000190     05  CS-AVG-SCORE                PIC 9(03)V99.
000200     05  CS-INTL-COLLAB-PCT          PIC 9(03)V99.
000210     05  FILLER                      PIC X(10).
000220*---------------------------------------------------------------*
000230 01  COMPARATIVE-SUMMARY-RECORD.
000240     05  CM-COUNTRY                  PIC X(30).
000250     05  CM-TOTAL-PAPERS             PIC 9(07).
000260     05  CM-AVG-SCORE                PIC 9(03)V99.
000270     05  CM-INTL-COLLAB-PCT          PIC 9(03)V99.
000280     05  FILLER                      PIC X(10).
000290
