000100*---------------------------------------------------------------*
000110* IN-MEMORY JOURNAL REFERENCE TABLE.  BUILT ONCE BY JRSCAN (OR
000120* BY THE 1100-LOAD-REFERENCE-TABLE PARAGRAPH OF JISCORE/JPSCORE)
000130* FROM THE JRREFOUT MASTER, AND PASSED BY REFERENCE ON EVERY
000140* CALL TO JRMATCH SO THE SUBPROGRAM NEVER RE-READS THE MASTER.
000150*---------------------------------------------------------------*
000160 01  JR-TABLE-SIZE             PIC S9(05) USAGE IS COMP.
000170 01  JR-TABLE-INDEX            PIC S9(05) USAGE IS COMP.
000180*
000190 01  JR-MATCH-FOUND-SW         PIC X(01).
000200     88  JR-MATCH-FOUND                  VALUE 'Y'.
000210     88  JR-MATCH-NOT-FOUND               VALUE 'N'.
000220*
000230 01  JOURNAL-REFERENCE-TABLE.
000240     02  TBL-JOURNAL-REFERENCE OCCURS 1 TO 6000 TIMES
000250          DEPENDING ON JR-TABLE-SIZE
000260          INDEXED BY JR-SEARCH-INDEX.
000270         05  TBL-JR-RANK              PIC 9(06).
000280         05  TBL-JR-TITLE             PIC X(60).
000290         05  TBL-JR-ISSN              PIC X(18).
000300         05  TBL-JR-SJR               PIC 9(04)V9(03).
000310         05  TBL-JR-QUARTILE          PIC X(02).
000320         05  TBL-JR-H-INDEX           PIC 9(04).
000330         05  TBL-JR-CLEAN-TITLE       PIC X(60).
000340         05  TBL-JR-SJR-PCTILE        PIC 9(01)V9(06).
000350         05  TBL-JR-H-INDEX-PCTILE    PIC 9(01)V9(06).
000360         05  FILLER                   PIC X(09).
000370
000380
